000100*****************************************************
000200*                                                   *
000300*        Finance Suite - Start Of Day / Demo Data    *
000400*                                                   *
000500*****************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.             fin000.
001100 author.                 P J Haigh.
001200 installation.           Applewood Computers - Finance Group.
001300 date-written.           03/02/91.
001400 date-compiled.
001500 security.               Copyright (C) 1991-2026, Applewood
001600                         Computers.  For internal use only.
001700*
001800*    Remarks.            Start of day for the Personal Finance
001900*                        batch suite.  Every run through fin900
002000*                        passes through here first so that a
002100*                        single processing date (To-Day) is set
002200*                        once and carried in WS-Calling-Data to
002300*                        finexp, finbud and finrpt - nobody else
002400*                        is to ACCEPT from date a second time.
002500*
002600*                        When the run-function asks for Demo
002700*                        this module also lays down the fixed
002800*                        sample set of 10 expenses and 8 budget
002900*                        lines used for training and for proving
003000*                        a new build before live data is risked.
003100*
003200*    Called Modules.     None.
003300*    Files used.         Expense-File.  Written, demo run only.
003400*                        Budget-File.   Written, demo run only.
003500*
003600* Changes:
003700* 03/02/91 pjh - 1.0.00 Created - lifted the start of day shape
003800*                       from py000, trimmed to what this suite
003900*                       needs.
004000* 19/07/94 pjh -    .01 WS-Proc-Date widened to ccyymmdd, the
004100*                       6-digit form was ambiguous past 1999.
004200* 22/11/98 pjh -    .02 Y2K - confirmed the widened date above
004300*                       covers us, no other change required.
004400* 06/02/26 pjh - 1.1.00 Reworked for the Personal Finance batch
004500*                       suite - demo expense/budget tables added,
004600*                       old payroll start-of-day prompts dropped.
004700* 11/02/26 pjh -    .01 Demo amounts confirmed against the sample
004800*                       set supplied by Accounts - do not amend
004900*                       without checking with them first.
005000*
005100 environment             division.
005200*================================
005300*
005400 configuration           section.
005500 special-names.
005600     class fn-numeric-date is "0123456789".
005700*
005800 input-output            section.
005900 file-control.
006000*
006100     copy "selfnexp.cob".
006200     copy "selfnbud.cob".
006300*
006400 data                    division.
006500*======================
006600*
006700 file section.
006800*
006900     copy "fdfnexp.cob".
007000     copy "fdfnbud.cob".
007100*
007200 working-storage section.
007300*-----------------------
007400 77  prog-name           pic x(16) value "FIN000 (1.1.00)".
007500*
007600* Fixed demo expense set - 10 lines, values confirmed with
007700* Accounts, see changelog above.  Named individually here then
007800* exposed as an indexed table by the redefinition below - the
007900* house way of carrying fixed reference data (see wsfncat.cob).
008000*
008100 01  WS-Demo-Exp-Values.
008200     03  WS-DE-01.
008300         05  filler          pic x(10) value "2024-01-15".
008400         05  filler          pic x(30) value "Grocery Store".
008500         05  filler          pic s9(7)v99 value 45.67.
008600         05  filler          pic x(20) value "Groceries".
008700         05  filler          pic x(15) value "Credit Card".
008800     03  WS-DE-02.
008900         05  filler          pic x(10) value "2024-01-16".
009000         05  filler          pic x(30) value "Gas Station".
009100         05  filler          pic s9(7)v99 value 35.00.
009200         05  filler          pic x(20) value "Transportation".
009300         05  filler          pic x(15) value "Cash".
009400     03  WS-DE-03.
009500         05  filler          pic x(10) value "2024-01-17".
009600         05  filler          pic x(30) value "Restaurant".
009700         05  filler          pic s9(7)v99 value 28.50.
009800         05  filler          pic x(20) value "Dining".
009900         05  filler          pic x(15) value "Credit Card".
010000     03  WS-DE-04.
010100         05  filler          pic x(10) value "2024-01-18".
010200         05  filler          pic x(30) value
010300             "Netflix Subscription".
010400         05  filler          pic s9(7)v99 value 15.99.
010500         05  filler          pic x(20) value "Entertainment".
010600         05  filler          pic x(15) value "Debit Card".
010700     03  WS-DE-05.
010800         05  filler          pic x(10) value "2024-01-19".
010900         05  filler          pic x(30) value "Electric Bill".
011000         05  filler          pic s9(7)v99 value 89.45.
011100         05  filler          pic x(20) value "Utilities".
011200         05  filler          pic x(15) value "Bank Transfer".
011300     03  WS-DE-06.
011400         05  filler          pic x(10) value "2024-01-20".
011500         05  filler          pic x(30) value "Coffee Shop".
011600         05  filler          pic s9(7)v99 value 4.50.
011700         05  filler          pic x(20) value "Dining".
011800         05  filler          pic x(15) value "Cash".
011900     03  WS-DE-07.
012000         05  filler          pic x(10) value "2024-01-21".
012100         05  filler          pic x(30) value "Movie Theater".
012200         05  filler          pic s9(7)v99 value 24.00.
012300         05  filler          pic x(20) value "Entertainment".
012400         05  filler          pic x(15) value "Credit Card".
012500     03  WS-DE-08.
012600         05  filler          pic x(10) value "2024-01-22".
012700         05  filler          pic x(30) value "Pharmacy".
012800         05  filler          pic s9(7)v99 value 12.75.
012900         05  filler          pic x(20) value "Healthcare".
013000         05  filler          pic x(15) value "Credit Card".
013100     03  WS-DE-09.
013200         05  filler          pic x(10) value "2024-01-23".
013300         05  filler          pic x(30) value "Clothing Store".
013400         05  filler          pic s9(7)v99 value 67.89.
013500         05  filler          pic x(20) value "Shopping".
013600         05  filler          pic x(15) value "Credit Card".
013700     03  WS-DE-10.
013800         05  filler          pic x(10) value "2024-01-24".
013900         05  filler          pic x(30) value "Gym Membership".
014000         05  filler          pic s9(7)v99 value 49.99.
014100         05  filler          pic x(20) value "Health & Fitness".
014200         05  filler          pic x(15) value "Debit Card".
014300*
014400 01  WS-Demo-Exp-Table redefines WS-Demo-Exp-Values.
014500     03  WS-DE-Entry             occurs 10 times
014600                                 indexed by WS-DE-Idx.
014700         05  WS-DE-Date          pic x(10).
014800         05  WS-DE-Desc          pic x(30).
014900         05  WS-DE-Amount        pic s9(7)v99.
015000         05  WS-DE-Category      pic x(20).
015100         05  WS-DE-Pay-Method    pic x(15).
015200*
015300* Fixed demo budget set - 8 lines, one per starter category.
015400*
015500 01  WS-Demo-Bud-Values.
015600     03  WS-DB-01.
015700         05  filler          pic x(20) value "Groceries".
015800         05  filler          pic s9(7)v99 value 500.00.
015900     03  WS-DB-02.
016000         05  filler          pic x(20) value "Transportation".
016100         05  filler          pic s9(7)v99 value 200.00.
016200     03  WS-DB-03.
016300         05  filler          pic x(20) value "Dining".
016400         05  filler          pic s9(7)v99 value 300.00.
016500     03  WS-DB-04.
016600         05  filler          pic x(20) value "Entertainment".
016700         05  filler          pic s9(7)v99 value 150.00.
016800     03  WS-DB-05.
016900         05  filler          pic x(20) value "Utilities".
017000         05  filler          pic s9(7)v99 value 250.00.
017100     03  WS-DB-06.
017200         05  filler          pic x(20) value "Healthcare".
017300         05  filler          pic s9(7)v99 value 100.00.
017400     03  WS-DB-07.
017500         05  filler          pic x(20) value "Shopping".
017600         05  filler          pic s9(7)v99 value 200.00.
017700     03  WS-DB-08.
017800         05  filler          pic x(20) value "Health & Fitness".
017900         05  filler          pic s9(7)v99 value 100.00.
018000*
018100 01  WS-Demo-Bud-Table redefines WS-Demo-Bud-Values.
018200     03  WS-DB-Entry             occurs 8 times
018300                                 indexed by WS-DB-Idx.
018400         05  WS-DB-Category      pic x(20).
018500         05  WS-DB-Limit         pic s9(7)v99.
018600*
018700* Today's date, broken out for the copy sent on to finbud and
018800* finrpt in WS-Calling-Data - a third REDEFINES, same idiom as
018900* the two tables above.
019000*
019100 01  WS-Today.
019200     03  WS-Today-Date       pic 9(8).
019300 01  WS-Today-Parts redefines WS-Today.
019400     03  WS-Today-Ccyy       pic 9(4).
019500     03  WS-Today-Mm         pic 99.
019600     03  WS-Today-Dd         pic 99.
019700*
019800 01  WS-Sub-Fields.
019900     03  WS-Sub1             pic s9(4)   comp.
020000     03  WS-Sub2             pic s9(4)   comp.
020100     03  filler              pic x(04).
020200*
020300 01  WS-Switches.
020400     03  WS-Expense-Eof      pic x       value "N".
020500         88  Expense-Is-Eof           value "Y".
020600     03  WS-Budget-Eof       pic x       value "N".
020700         88  Budget-Is-Eof            value "Y".
020800     03  filler              pic x(08).
020900*
021000     copy "wsfnsts.cob".
021100*
021200 linkage section.
021300*
021400     copy "wscall.cob".
021500*
021600 procedure division using WS-Calling-Data.
021700*=========================================
021800*
021900 aa010-Set-Processing-Date.
022000*
022100     accept    WS-Today-Date from date YYYYMMDD.
022200*
022300*        Belt and braces - the clock has been known to come
022400*        back blank on some o/s versions, see py000 history.
022500*
022600     if        WS-Today-Date is not class fn-numeric-date
022700         move      zero       to WS-Proc-Date
022800     else
022900         move      WS-Today-Date to WS-Proc-Date.
023000*
023100     move      "FIN900"      to WS-Caller.
023200     move      "FIN000"      to WS-Called.
023300*
023400     if        FN-Run-Demo
023500         go        to aa020-Write-Demo-Expenses
023600     else
023700         go        to zz090-Exit.
023800*
023900 aa020-Write-Demo-Expenses.
024000*
024100     open      output Expense-File.
024200*
024300     perform   bb030-Write-One-Expense
024400              varying WS-Sub1 from 1 by 1
024500              until   WS-Sub1 > 10.
024600*
024700     close     Expense-File.
024800     go        to aa040-Write-Demo-Budget.
024900*
025000 bb030-Write-One-Expense.
025100*
025200     move      spaces                      to FN-Expense-Record.
025300     move      WS-DE-Date (WS-Sub1)        to EXP-Date.
025400     move      WS-DE-Desc (WS-Sub1)        to EXP-Desc.
025500     move      WS-DE-Amount (WS-Sub1)      to EXP-Amount.
025600     move      WS-DE-Category (WS-Sub1)    to EXP-Category.
025700     move      WS-DE-Pay-Method (WS-Sub1)  to EXP-Pay-Method.
025800     write      FN-Expense-Record.
025900*
026000 aa040-Write-Demo-Budget.
026100*
026200     open      output Budget-File.
026300*
026400     perform   bb050-Write-One-Budget
026500              varying WS-Sub2 from 1 by 1
026600              until   WS-Sub2 > 8.
026700*
026800     close     Budget-File.
026900     go        to zz090-Exit.
027000*
027100 bb050-Write-One-Budget.
027200*
027300     move      spaces                       to FN-Budget-Record.
027400     move      WS-DB-Category (WS-Sub2)    to BUD-Category.
027500     move      WS-DB-Limit (WS-Sub2)        to BUD-Monthly-Limit.
027600     move      zero                         to BUD-Current-Spent.
027700     move      WS-DB-Limit (WS-Sub2)        to BUD-Remaining.
027800     write      FN-Budget-Record.
027900*
028000 zz090-Exit.
028100     goback.
028200*
