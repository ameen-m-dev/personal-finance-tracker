000100*****************************************************
000200*                                                   *
000300*  Record Definition For Budget Limits File          *
000400*     Uses Bud-Category as the logical key - held     *
000500*     in a small in-memory table, not indexed.        *
000600*     Record size 60 bytes, padded for growth.        *
000700*****************************************************
000800* 05/02/26 pjh - Created.
000900* 10/02/26 pjh - Current-spent / remaining confirmed
001000*                signed so overspend shows correctly.
001100*
001200 FD  Budget-File
001300     label records are standard
001400     record contains 60 characters
001500     data record is FN-Budget-Record.
001600*
001700 01  FN-Budget-Record.
001800     03  BUD-Category            pic x(20).
001900     03  BUD-Monthly-Limit       pic s9(7)v99
002000                                sign is trailing separate.
002100     03  BUD-Current-Spent       pic s9(7)v99
002200                                sign is trailing separate.
002300     03  BUD-Remaining           pic s9(7)v99
002400                                sign is trailing separate.
002500     03  filler                  pic x(10).
002600*
