000100*****************************************************
000200*                                                   *
000300*            Finance Suite - Expense Processor       *
000400*                                                   *
000500*****************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.             finexp.
001100 author.                 P J Haigh.
001200 installation.           Applewood Computers - Finance Group.
001300 date-written.           04/02/91.
001400 date-compiled.
001500 security.               Copyright (C) 1991-2026, Applewood
001600                         Computers.  For internal use only.
001700*
001800*    Remarks.            Loads the Expense Master, merges in
001900*                        any new transactions waiting on the
002000*                        Import file, auto-categorizes anything
002100*                        left blank, drops bad amounts, throws
002200*                        away exact repeats and rewrites the
002300*                        Expense Master.  Also answers the
002400*                        summary query (total, count, average,
002500*                        date span, top-5 categories) used by
002600*                        finbud's console display.
002700*
002800*    Called Modules.     None.
002900*    Files used.         Expense-File.  Input then Output.
003000*                        Import-File.   Input, optional.
003100*
003200*    Error messages used.
003300*                        FN001, FN004.
003400*
003500* Changes:
003600* 04/02/91 pjh - 1.0.00 Created.
003700* 25/08/93 pjh -    .01 Duplicate test widened to cover amount
003800*                       as well as date+desc, two card swipes on
003900*                       the same day at the same shop for a
004000*                       different amount are not the same thing.
004100* 22/11/98 pjh -    .02 Y2K - dates already held ccyy-mm-dd text,
004200*                       nothing to change here.
004300* 07/02/26 pjh - 1.1.00 Rewritten for the Personal Finance batch
004400*                       suite - category table moved out to
004500*                       wsfncat.cob, expense table moved out to
004600*                       wsfnetb.cob so finbud/finrpt can share it.
004700* 12/02/26 pjh -    .01 Case-fold done with inspect converting -
004800*                       no lower-case function on this compiler.
004900*
005000 environment             division.
005100*================================
005200*
005300 configuration           section.
005400 special-names.
005500     upsi-0 on  status is WS-Trace-On
005600            off status is WS-Trace-Off.
005700*
005800 input-output            section.
005900 file-control.
006000*
006100     copy "selfnexp.cob".
006200     copy "selfnimp.cob".
006300*
006400 data                    division.
006500*======================
006600*
006700 file section.
006800*
006900     copy "fdfnexp.cob".
007000     copy "fdfnimp.cob".
007100*
007200 working-storage section.
007300*-----------------------
007400 77  prog-name           pic x(16) value "FINEXP (1.1.00)".
007500*
007600     copy "wsfnetb.cob".
007700     copy "wsfncat.cob".
007800     copy "wsfnmsg.cob".
007900     copy "wsfnsts.cob".
008000*
008100 01  WS-New-Record.
008200     03  WS-New-Date          pic x(10).
008300     03  WS-New-Desc          pic x(30).
008400     03  WS-New-Amount        pic s9(7)v99  comp-3.
008500     03  WS-New-Category      pic x(20).
008600     03  WS-New-Pay-Method    pic x(15).
008700 01  WS-New-Record-Flat redefines WS-New-Record
008800                         pic x(80).
008900*
009000 01  WS-Desc-Lower            pic x(30).
009100 01  WS-KW-Tok-Group.
009200     03  WS-KW-Tok           pic x(15)  occurs 8 times
009300                             indexed by WS-Tok-Idx.
009400 01  WS-KW-Tok-Tbl redefines WS-KW-Tok-Group
009500                             pic x(120).
009600*
009700 01  WS-Switches.
009800     03  WS-Expense-Eof      pic x       value "N".
009900         88  Expense-Is-Eof           value "Y".
010000     03  WS-Import-Eof       pic x       value "N".
010100         88  Import-Is-Eof            value "Y".
010200     03  WS-Import-Avail     pic x       value "Y".
010300         88  Import-Not-Avail        value "N".
010400     03  WS-Dup-Sw           pic x       value "N".
010500         88  Found-Duplicate          value "Y".
010600     03  WS-Cat-Sw           pic x       value "N".
010700         88  Cat-Found                value "Y".
010800     03  WS-Word-Sw          pic x       value "N".
010900         88  Word-Found               value "Y".
011000     03  WS-Cat-Tot-Sw       pic x       value "N".
011100         88  Cat-Row-Found            value "Y".
011200     03  filler              pic x(05).
011300 01  WS-Switches-Flat redefines WS-Switches
011400                         pic x(12).
011500*
011600 01  WS-Counters.
011700     03  WS-Import-Count     pic s9(7)   comp-3.
011800     03  WS-Srch-Idx         pic s9(4)   comp.
011900     03  WS-Tok-Len          pic s9(4)   comp.
012000     03  WS-Match-Ctr        pic s9(4)   comp.
012100     03  WS-Rank-Count       pic s9(4)   comp.
012200     03  WS-Best-Idx         pic s9(4)   comp.
012300     03  WS-Best-Amount      pic s9(9)v99  comp-3.
012400*
012500 01  WS-Summary-Fields.
012600     03  WS-Sum-Total        pic s9(9)v99  comp-3.
012700     03  WS-Sum-Count        pic s9(7)     comp-3.
012800     03  WS-Sum-Average      pic s9(9)v99  comp-3.
012900     03  WS-Min-Date         pic x(10).
013000     03  WS-Max-Date         pic x(10).
013100*
013200* Picked-flags for the repeated-highest-remaining scan that
013300* ranks the top 5 spending categories - cleared fresh each
013400* run, one byte per FN-Cat-Totals row.
013500*
013600 01  WS-Cat-Picked           pic x  occurs 20 times.
013700*
013800 01  WS-Rank-Table.
013900     03  WS-Rank-Entry        occurs 5 times
014000                              indexed by WS-Rank-Idx.
014100         05  WS-Rank-Name      pic x(20).
014200         05  WS-Rank-Spent     pic s9(9)v99  comp-3.
014300         05  WS-Rank-Pct       pic s999v9    comp-3.
014400*
014500 linkage section.
014600*
014700     copy "wscall.cob".
014800*
014900 procedure division using WS-Calling-Data.
015000*=========================================
015100*
015200 aa005-Initialize-Switches.
015300*
015400*        finexp can be CALLed more than once in a long-running
015500*        job stream - reset every switch by hand rather than
015600*        trust the compile-time VALUE clauses, which only take
015700*        hold the first time the program is loaded.
015800*
015900     move      "NNNNNNNNNNNN" to WS-Switches-Flat.
016000     move      "Y"           to WS-Import-Avail.
016100     go        to aa010-Open-Expense-File.
016200*
016300 aa010-Open-Expense-File.
016400*
016500     move      zero          to WS-Exp-Count.
016600     open      input Expense-File.
016700*
016800     if        FN-Exp-Status not = "00"
016900         display   FN001
017000         go        to aa030-Import-Transactions.
017100*
017200 aa020-Load-Expenses.
017300*
017400     perform   aa022-Read-One-Expense thru aa022-Exit
017500              until   Expense-Is-Eof.
017600     close     Expense-File.
017700     go        to aa030-Import-Transactions.
017800*
017900 aa022-Read-One-Expense.
018000*
018100     read      Expense-File
018200         at end
018300             set       Expense-Is-Eof to true
018400             go        to aa022-Exit.
018500*
018600     move      spaces            to WS-New-Record-Flat.
018700     move      EXP-Date          to WS-New-Date.
018800     move      EXP-Desc          to WS-New-Desc.
018900     move      EXP-Amount        to WS-New-Amount.
019000     move      EXP-Category      to WS-New-Category.
019100     move      EXP-Pay-Method    to WS-New-Pay-Method.
019200     perform   bb040-Append-If-Unique thru bb040-Exit.
019300*
019400 aa022-Exit.
019500     exit.
019600*
019700 aa030-Import-Transactions.
019800*
019900     move      zero          to WS-Import-Count.
020000     move      "N"           to WS-Import-Eof.
020100     open      input Import-File.
020200*
020300     if        FN-Imp-Status not = "00"
020400         go        to zz090-Exit.
020500*
020600 aa032-Read-One-Import.
020700*
020800     perform   aa034-Read-Import-Record thru aa034-Exit
020900              until   Import-Is-Eof.
021000     close     Import-File.
021100     go        to zz090-Exit.
021200*
021300 aa034-Read-Import-Record.
021400*
021500     read      Import-File
021600         at end
021700             set       Import-Is-Eof to true
021800             go        to aa034-Exit.
021900*
022000     if        IMP-Amount not numeric
022100         display   FN004
022200         go        to aa034-Exit.
022300*
022400     move      spaces            to WS-New-Record-Flat.
022500     move      IMP-Date          to WS-New-Date.
022600     move      IMP-Desc          to WS-New-Desc.
022700     move      IMP-Amount        to WS-New-Amount.
022800     move      IMP-Category      to WS-New-Category.
022900     move      IMP-Pay-Method    to WS-New-Pay-Method.
023000*
023100     if        WS-New-Pay-Method = spaces
023200         move      "Unknown"         to WS-New-Pay-Method.
023300*
023400     if        WS-New-Category = spaces
023500         perform   bb045-Auto-Categorize thru bb045-Exit.
023600*
023700     add       1  to WS-Import-Count.
023800     perform   bb040-Append-If-Unique thru bb040-Exit.
023900*
024000 aa034-Exit.
024100     exit.
024200*
024300*        Append-If-Unique is used for both the expenses already
024400*        on file and the incoming import lines - whichever one
024500*        gets here first for a given date/desc/amount wins, the
024600*        later one is silently dropped as a duplicate.
024700*
024800 bb040-Append-If-Unique.
024900*
025000     perform   bb042-Search-For-Duplicate thru bb042-Exit.
025100*
025200     if        Found-Duplicate
025300         go        to bb040-Exit.
025400*
025500     add       1  to WS-Exp-Count.
025600     move      WS-New-Date       to WS-Exp-Date (WS-Exp-Count).
025700     move      WS-New-Desc       to WS-Exp-Desc (WS-Exp-Count).
025800     move      WS-New-Amount     to WS-Exp-Amount (WS-Exp-Count).
025900     move      WS-New-Category
026000                         to WS-Exp-Category (WS-Exp-Count).
026100     move      WS-New-Pay-Method
026200                         to WS-Exp-Pay-Method (WS-Exp-Count).
026300*
026400 bb040-Exit.
026500     exit.
026600*
026700 bb042-Search-For-Duplicate.
026800*
026900     move      "N"           to WS-Dup-Sw.
027000     perform   bb044-Compare-One-Entry
027100              varying WS-Srch-Idx from 1 by 1
027200              until   WS-Srch-Idx > WS-Exp-Count
027300                 or   Found-Duplicate.
027400*
027500 bb042-Exit.
027600     exit.
027700*
027800 bb044-Compare-One-Entry.
027900*
028000     if        WS-Exp-Date   (WS-Srch-Idx) = WS-New-Date
028100         and   WS-Exp-Desc   (WS-Srch-Idx) = WS-New-Desc
028200         and   WS-Exp-Amount (WS-Srch-Idx) = WS-New-Amount
028300         set       Found-Duplicate to true.
028400*
028500*        Auto-Categorize - lower-case the description then try
028600*        each category's keyword list in priority order, first
028700*        substring hit wins.  See wsfncat.cob for the table and
028800*        the ordering note about "food" beating "food court".
028900*
029000 bb045-Auto-Categorize.
029100*
029200     move      WS-New-Desc   to WS-Desc-Lower.
029300     inspect   WS-Desc-Lower converting
029400               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
029500            to "abcdefghijklmnopqrstuvwxyz".
029600*
029700     move      "N"           to WS-Cat-Sw.
029800     perform   cc050-Scan-One-Category thru cc050-Exit
029900              varying FN-KW-Idx from 1 by 1
030000              until   FN-KW-Idx > 10
030100                 or   Cat-Found.
030200*
030300     if        not Cat-Found
030400         move      "Uncategorized"   to WS-New-Category.
030500*
030600 bb045-Exit.
030700     exit.
030800*
030900 cc050-Scan-One-Category.
031000*
031100     move      spaces        to WS-KW-Tok-Tbl.
031200     unstring  FN-Keyword-Words (FN-KW-Idx) delimited by "/"
031300         into  WS-KW-Tok (1) WS-KW-Tok (2) WS-KW-Tok (3)
031400               WS-KW-Tok (4) WS-KW-Tok (5) WS-KW-Tok (6)
031500               WS-KW-Tok (7) WS-KW-Tok (8).
031600*
031700     move      "N"           to WS-Word-Sw.
031800     perform   cc055-Test-One-Word thru cc055-Exit
031900              varying WS-Tok-Idx from 1 by 1
032000              until   WS-Tok-Idx > 8
032100                 or   Word-Found.
032200*
032300     if        Word-Found
032400         move      FN-Keyword-Category (FN-KW-Idx)
032500                                       to WS-New-Category
032600         set       Cat-Found to true.
032700*
032800 cc050-Exit.
032900     exit.
033000*
033100 cc055-Test-One-Word.
033200*
033300     if        WS-KW-Tok (WS-Tok-Idx) = spaces
033400         go        to cc055-Exit.
033500*
033600     move      15            to WS-Tok-Len.
033700     perform   cc057-Shrink-Token-Length
033800              until   WS-Tok-Len < 1
033900                 or   WS-KW-Tok (WS-Tok-Idx) (WS-Tok-Len:1)
034000                                                  not = space.
034100*
034200     if        WS-Tok-Len < 1
034300         go        to cc055-Exit.
034400*
034500     move      zero          to WS-Match-Ctr.
034600     inspect   WS-Desc-Lower tallying WS-Match-Ctr
034700               for all WS-KW-Tok (WS-Tok-Idx) (1:WS-Tok-Len).
034800*
034900     if        WS-Match-Ctr > zero
035000         set       Word-Found to true.
035100*
035200 cc055-Exit.
035300     exit.
035400*
035500 cc057-Shrink-Token-Length.
035600*
035700     subtract  1  from WS-Tok-Len.
035800*
035900*        Summary query - total, count, average, min/max date and
036000*        (elsewhere, finbud/finrpt) the top-5 categories - all
036100*        built off the one merged table, no second file pass.
036200*
036300 dd060-Build-Summary.
036400*
036500     move      zero          to WS-Sum-Total.
036600     move      zero          to WS-Sum-Count.
036700     move      zero          to WS-Sum-Average.
036800     move      spaces        to WS-Min-Date.
036900     move      spaces        to WS-Max-Date.
037000*
037100     if        WS-Exp-Count = zero
037200         go        to dd060-Exit.
037300*
037400     move      WS-Exp-Date (1)   to WS-Min-Date.
037500     move      WS-Exp-Date (1)   to WS-Max-Date.
037600*
037700     perform   dd065-Accumulate-One-Entry
037800              varying WS-Exp-Idx from 1 by 1
037900              until   WS-Exp-Idx > WS-Exp-Count.
038000*
038100     move      WS-Exp-Count      to WS-Sum-Count.
038200     if        WS-Sum-Count > zero
038300         divide    WS-Sum-Total by WS-Sum-Count
038400                 giving WS-Sum-Average rounded.
038500*
038600 dd060-Exit.
038700     exit.
038800*
038900 dd065-Accumulate-One-Entry.
039000*
039100     add       WS-Exp-Amount (WS-Exp-Idx) to WS-Sum-Total.
039200*
039300     if        WS-Exp-Date (WS-Exp-Idx) < WS-Min-Date
039400         move      WS-Exp-Date (WS-Exp-Idx) to WS-Min-Date.
039500     if        WS-Exp-Date (WS-Exp-Idx) > WS-Max-Date
039600         move      WS-Exp-Date (WS-Exp-Idx) to WS-Max-Date.
039700*
039800*        Rewrite the Expense Master with the merged, deduped set
039900*        - every run through finexp leaves the file complete and
040000*        sorted in arrival order, nothing further to tidy up.
040100*
040200 ee070-Rewrite-Expense-File.
040300*
040400     open      output Expense-File.
040500     if        WS-Exp-Count = zero
040600         go        to ee070-Exit.
040700*
040800     perform   ee072-Write-One-Expense
040900              varying WS-Exp-Idx from 1 by 1
041000              until   WS-Exp-Idx > WS-Exp-Count.
041100*
041200 ee070-Exit.
041300     exit.
041400*
041500 ee072-Write-One-Expense.
041600*
041700     move      spaces            to FN-Expense-Record.
041800     move      WS-Exp-Date (WS-Exp-Idx)       to EXP-Date.
041900     move      WS-Exp-Desc (WS-Exp-Idx)       to EXP-Desc.
042000     move      WS-Exp-Amount (WS-Exp-Idx)     to EXP-Amount.
042100     move      WS-Exp-Category (WS-Exp-Idx)   to EXP-Category.
042200     move      WS-Exp-Pay-Method (WS-Exp-Idx) to EXP-Pay-Method.
042300     write      FN-Expense-Record.
042400*
042500 zz090-Exit.
042600     perform   dd060-Build-Summary thru dd060-Exit.
042700     perform   ee080-Build-Category-Totals thru ee080-Exit.
042800     perform   ee090-Rank-Top-Categories thru ee090-Exit.
042900     perform   ee070-Rewrite-Expense-File thru ee070-Exit.
043000     close     Expense-File.
043100*
043200*        Accounts want the imported-record count reported every
043300*        run, not just when somebody remembers to turn the
043400*        trace switch on - so this line always goes out.
043500*
043600     display   "FINEXP Imported="  WS-Import-Count.
043700     perform   ff100-Display-Summary thru ff100-Exit.
043800*
043900*        UPSI-0 on (set in the run's JCL/SYSIN) turns on this
044000*        extra trace line - left in for the next time Accounts
044100*        ring up wanting to know why the on-file count looks
044200*        wrong.
044300*
044400     if        WS-Trace-On
044500         display   "FINEXP On-File="  WS-Exp-Count.
044600*
044700     goback.
044800*
044900*        finbud/finrpt both total spending by category off a
045000*        budget file they don't have here - finexp builds its
045100*        own category totals straight off the merged expense
045200*        table so the Top-5 ranking below has something to
045300*        scan, no separate pass over the file needed.
045400*
045500 ee080-Build-Category-Totals.
045600*
045700     move      zero          to FN-Cat-Count.
045800*
045900     if        WS-Exp-Count = zero
046000         go        to ee080-Exit.
046100*
046200     perform   ee082-File-One-Expense
046300              varying WS-Exp-Idx from 1 by 1
046400              until   WS-Exp-Idx > WS-Exp-Count.
046500*
046600 ee080-Exit.
046700     exit.
046800*
046900 ee082-File-One-Expense.
047000*
047100     move      "N"           to WS-Cat-Tot-Sw.
047200     perform   ee084-Search-Cat-Row
047300              varying FN-Cat-Idx from 1 by 1
047400              until   FN-Cat-Idx > FN-Cat-Count
047500                 or   Cat-Row-Found.
047600*
047700     if        Cat-Row-Found
047800         add       WS-Exp-Amount (WS-Exp-Idx)
047900                       to FN-Cat-Spent (FN-Cat-Idx - 1)
048000     else
048100         if        FN-Cat-Count < 20
048200             add       1  to FN-Cat-Count
048300             set       FN-Cat-Idx to FN-Cat-Count
048400             move      WS-Exp-Category (WS-Exp-Idx)
048500                           to FN-Cat-Name (FN-Cat-Idx)
048600             move      WS-Exp-Amount (WS-Exp-Idx)
048700                           to FN-Cat-Spent (FN-Cat-Idx)
048800             move      zero  to FN-Cat-Limit (FN-Cat-Idx)
048900             move      zero  to FN-Cat-Remaining (FN-Cat-Idx)
049000             move      zero  to FN-Cat-Pct-Used (FN-Cat-Idx)
049100             move      "N"   to FN-Cat-Has-Limit (FN-Cat-Idx).
049200*
049300 ee084-Search-Cat-Row.
049400*
049500     if        FN-Cat-Name (FN-Cat-Idx) =
049600                  WS-Exp-Category (WS-Exp-Idx)
049700         move      "Y"  to WS-Cat-Tot-Sw.
049800*
049900*        Top-5 - same repeated highest-remaining-scan finrpt uses
050000*        over its budget categories, run here over finexp's own
050100*        category totals instead.
050200*
050300 ee090-Rank-Top-Categories.
050400*
050500     move      zero          to WS-Rank-Count.
050600*
050700     if        FN-Cat-Count = zero
050800         go        to ee090-Exit.
050900*
051000     perform   ee092-Clear-One-Picked-Flag
051100              varying FN-Cat-Idx from 1 by 1
051200              until   FN-Cat-Idx > FN-Cat-Count.
051300     perform   ee094-Pick-One-Rank
051400              varying WS-Rank-Idx from 1 by 1
051500              until   WS-Rank-Idx > 5
051600                 or   WS-Rank-Idx > FN-Cat-Count.
051700*
051800 ee090-Exit.
051900     exit.
052000*
052100 ee092-Clear-One-Picked-Flag.
052200*
052300     move      "N"           to WS-Cat-Picked (FN-Cat-Idx).
052400*
052500 ee094-Pick-One-Rank.
052600*
052700     move      zero          to WS-Best-Amount WS-Best-Idx.
052800     perform   ee096-Check-One-Category
052900              varying FN-Cat-Idx from 1 by 1
053000              until   FN-Cat-Idx > FN-Cat-Count.
053100*
053200     if        WS-Best-Idx > zero
053300         move      "Y"  to WS-Cat-Picked (WS-Best-Idx)
053400         move      FN-Cat-Name (WS-Best-Idx)
053500                       to WS-Rank-Name (WS-Rank-Idx)
053600         move      FN-Cat-Spent (WS-Best-Idx)
053700                       to WS-Rank-Spent (WS-Rank-Idx)
053800         perform   ee098-Compute-Rank-Pct
053900         add       1  to WS-Rank-Count.
054000*
054100 ee096-Check-One-Category.
054200*
054300     if        WS-Cat-Picked (FN-Cat-Idx) = "N"
054400         and   FN-Cat-Spent (FN-Cat-Idx) > WS-Best-Amount
054500         move      FN-Cat-Spent (FN-Cat-Idx) to WS-Best-Amount
054600         set       WS-Best-Idx to FN-Cat-Idx.
054700*
054800*        Same reasoning as finrpt's ee085 - the Top-5 line is a
054900*        share of everything imported, not a share of any one
055000*        category's budget (finexp doesn't even carry budget
055100*        figures), so the grand total here is WS-Sum-Total.
055200*
055300 ee098-Compute-Rank-Pct.
055400*
055500     if        WS-Sum-Total > zero
055600         compute   WS-Rank-Pct (WS-Rank-Idx) rounded =
055700                   FN-Cat-Spent (WS-Best-Idx)
055800                      / WS-Sum-Total * 100
055900     else
056000         move      zero to WS-Rank-Pct (WS-Rank-Idx).
056100*
056200*        Console summary - total/count/average/date span and the
056300*        Top-5 ranking, echoed every run so whoever kicked off
056400*        the import function doesn't have to wait on finrpt's
056500*        printed report just to see where the money went.
056600*
056700 ff100-Display-Summary.
056800*
056900     display   "FINEXP Summary:".
057000     display   "  Total Amount......... "  WS-Sum-Total.
057100     display   "  Record Count......... "  WS-Sum-Count.
057200     display   "  Average Amount....... "  WS-Sum-Average.
057300     display   "  Earliest Date........ "  WS-Min-Date.
057400     display   "  Latest Date.......... "  WS-Max-Date.
057500*
057600     if        WS-Rank-Count = zero
057700         go        to ff100-Exit.
057800*
057900     display   "  Top Categories:".
058000     perform   ff102-Display-One-Rank
058100              varying WS-Rank-Idx from 1 by 1
058200              until   WS-Rank-Idx > WS-Rank-Count.
058300*
058400 ff100-Exit.
058500     exit.
058600*
058700 ff102-Display-One-Rank.
058800*
058900     display   "    " WS-Rank-Name (WS-Rank-Idx)
059000               " "  WS-Rank-Spent (WS-Rank-Idx)
059100               " (" WS-Rank-Pct (WS-Rank-Idx) "%)".
059200*
