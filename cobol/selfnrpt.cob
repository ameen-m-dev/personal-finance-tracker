000100*****************************************************
000200*   Select For The Financial Report Print File       *
000300*****************************************************
000400* 05/02/26 pjh - Created.  132 column landscape print
000500*                file, as selprint.cob is in the source
000600*                payroll modules this was copied from.
000700*
000800     select  Print-File     assign to "FINRPT"
000900             organization   is line sequential
001000             file status    is FN-Rpt-Status.
001100*
