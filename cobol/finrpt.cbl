000100*****************************************************
000200*                                                   *
000300*             Finance Suite - Report Generator       *
000400*                                                   *
000500*****************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.             finrpt.
001100 author.                 P J Haigh.
001200 installation.           Applewood Computers - Finance Group.
001300 date-written.           06/02/91.
001400 date-compiled.
001500 security.               Copyright (C) 1991-2026, Applewood
001600                         Computers.  For internal use only.
001700*
001800*    Remarks.            Prints the financial report - title
001900*                        block, executive summary, top-5
002000*                        spending categories, the category
002100*                        breakdown, the budget utilization
002200*                        summary and the overspend alerts.
002300*                        Rebuilds all its own totals straight
002400*                        from the Expense and Budget files -
002500*                        finbud's Analyze run does the screen
002600*                        version of this same analysis but the
002700*                        two are CALLed separately so neither
002800*                        one depends on the other having run
002900*                        first in this job step.
003000*
003100*    Called Modules.     fincnv - date to serial day number.
003200*    Files used.         Expense-File.  Input only.
003300*                        Budget-File.   Input only.
003400*                        Print-File.    Output, Report Writer.
003500*
003600*    Error messages used.
003700*                        FN003, FN006.
003800*
003900* Changes:
004000* 06/02/91 pjh - 1.0.00 Created.
004100* 23/08/95 pjh -    .01 Top-5 ranking added - Accounts kept
004200*                       asking "which categories hurt us most"
004300*                       and the breakdown alone was no use for
004400*                       that, too many lines to scan by eye.
004500* 22/11/98 pjh -    .02 Y2K - WS-Proc-Date already ccyymmdd in
004600*                       from fin000, nothing further needed.
004700* 17/02/26 pjh - 1.1.00 Reworked for the Personal Finance batch
004800*                       suite - rebuilt on Report Writer against
004900*                       the shared category/budget copybooks,
005000*                       top-5 ranking logic added new.
005100*
005200 environment             division.
005300*================================
005400*
005500 configuration           section.
005600 special-names.
005700     upsi-2 on  status is WS-Trace-On
005800            off status is WS-Trace-Off.
005900*
006000 input-output            section.
006100 file-control.
006200*
006300     copy "selfnexp.cob".
006400     copy "selfnbud.cob".
006500     copy "selfnrpt.cob".
006600*
006700 data                    division.
006800*======================
006900*
007000 file section.
007100*
007200     copy "fdfnexp.cob".
007300     copy "fdfnbud.cob".
007400     copy "fdfnrpt.cob".
007500*
007600 working-storage section.
007700*-----------------------
007800 77  prog-name           pic x(16) value "FINRPT (1.1.00)".
007900*
008000     copy "wsfnetb.cob".
008100     copy "wsfncat.cob".
008200     copy "wsfnbtb.cob".
008300     copy "wsfnmsg.cob".
008400     copy "wsfnsts.cob".
008500*
008600* Today's date held two ways - numeric for the fincnv call and
008700* text YYYY-MM-DD for the report heading and date comparisons.
008800*
008900 01  WS-Proc-Date-Work.
009000     03  WS-PD-Ccyy          pic 9(4).
009100     03  WS-PD-Mm            pic 99.
009200     03  WS-PD-Dd            pic 99.
009300 01  WS-Proc-Date-Num redefines WS-Proc-Date-Work
009400                         pic 9(8).
009500*
009600 01  WS-Rpt-Date             pic x(10).
009700*
009800* One text-to-numeric work date, used ahead of every fincnv
009900* call since the expense file keeps YYYY-MM-DD text and fincnv
010000* wants ccyymmdd packed 9(8).
010100*
010200 01  WS-Work-Date-Txt        pic x(10).
010300 01  WS-Work-Date-Group.
010400     03  WS-Work-Ccyy        pic 9(4).
010500     03  WS-Work-Mm          pic 99.
010600     03  WS-Work-Dd          pic 99.
010700 01  WS-Work-Date-Num redefines WS-Work-Date-Group
010800                         pic 9(8).
010900*
011000 01  WS-Switches.
011100     03  WS-Expense-Eof      pic x       value "N".
011200         88  Expense-Is-Eof           value "Y".
011300     03  WS-Budget-Eof       pic x       value "N".
011400         88  Budget-Is-Eof            value "Y".
011500     03  WS-Bud-Found-Sw     pic x       value "N".
011600         88  Bud-Row-Found            value "Y".
011700     03  WS-Cat-Found-Sw     pic x       value "N".
011800         88  Cat-Row-Found            value "Y".
011900     03  filler              pic x(06).
012000 01  WS-Switches-Flat redefines WS-Switches
012100                         pic x(10).
012200*
012300 01  WS-Work-Counters.
012400     03  WS-Bud-Srch-Idx     pic s9(4)   comp.
012500     03  WS-Cat-Srch-Idx     pic s9(4)   comp.
012600     03  WS-Best-Idx         pic s9(4)   comp.
012700*
012800 01  WS-Analysis-Fields.
012900     03  WS-Grand-Total      pic s9(9)v99  comp-3.
013000     03  WS-Rec-Count        pic s9(7)     comp-3.
013100     03  WS-Avg-Transaction  pic s9(7)v99  comp-3.
013200     03  WS-Avg-Daily        pic s9(9)v99  comp-3.
013300     03  WS-Min-Date         pic x(10).
013400     03  WS-Max-Date         pic x(10).
013500     03  WS-Min-Serial       pic s9(9)     comp.
013600     03  WS-Max-Serial       pic s9(9)     comp.
013700     03  WS-Span-Days        pic s9(9)     comp.
013800*
013900 01  WS-Budget-Totals.
014000     03  WS-Tot-Budget       pic s9(7)v99  comp-3.
014100     03  WS-Tot-Bud-Spent    pic s9(7)v99  comp-3.
014200     03  WS-Tot-Remaining    pic s9(7)v99  comp-3.
014300     03  WS-Tot-Utilization  pic s999v9    comp-3.
014400*
014500* Top-5 ranking - the picked-flags table rides on the same
014600* subscript as FN-Cat-Totals, cleared then set as each rank
014700* is picked off by repeated highest-remaining-scan, the same
014800* technique finbud uses to find the trend's peak day.
014900*
015000 01  WS-Cat-Picked           pic x occurs 20 times.
015100 01  WS-Rank-Count           pic s9(4)     comp.
015200 01  WS-Best-Amount          pic s9(9)v99  comp-3.
015300 01  WS-Rank-Table.
015400     03  WS-Rank-Entry           occurs 5 times
015500                                 indexed by WS-Rank-Idx.
015600         05  WS-Rank-Name         pic x(20).
015700         05  WS-Rank-Spent        pic s9(9)v99  comp-3.
015800         05  WS-Rank-Pct          pic s999v9    comp-3.
015900*
016000* Flat work fields moved ahead of each GENERATE call so the
016100* report section below can SOURCE from a plain, unsubscripted
016200* item instead of reaching into the tables directly.
016300*
016400 01  WS-Break-Work.
016500     03  WS-Break-Name       pic x(20).
016600     03  WS-Break-Spent      pic s9(9)v99  comp-3.
016700     03  WS-Break-Limit      pic s9(7)v99  comp-3.
016800     03  WS-Break-Remaining  pic s9(7)v99  comp-3.
016900     03  WS-Break-Has-Limit  pic x.
017000         88  Break-Has-Lim            value "Y".
017100         88  Break-No-Limit           value "N".
017200     03  WS-Break-Status     pic x(5).
017300*
017400 01  WS-Alert-Work.
017500     03  WS-Alert-Name       pic x(20).
017600     03  WS-Alert-Amount     pic s9(7)v99  comp-3.
017700     03  WS-Alert-Pct        pic s999v9    comp-3.
017800*
017900 linkage section.
018000*
018100     copy "wscall.cob".
018200     copy "wsfndte.cob".
018300*
018400 procedure division using WS-Calling-Data.
018500*=========================================
018600*
018700 aa005-Initialize-Switches.
018800*
018900*        finrpt, like finbud, can be CALLed more than once in
019000*        one job stream - clear every switch by hand.
019100*
019200     move      "NNNNNNNNNN"  to WS-Switches-Flat.
019300     go        to aa010-Load-Budget.
019400*
019500 aa010-Load-Budget.
019600*
019700*        The budget table here mirrors the file exactly - the
019800*        current-spent and remaining figures are already
019900*        month-restricted, finbud having rewritten them on
020000*        its own prior run.
020100*
020200     move      zero          to WS-Bud-Count FN-Cat-Count.
020300     open      input Budget-File.
020400*
020500     if        FN-Bud-Status not = "00"
020600         go        to aa030-Load-Expenses.
020700*
020800 aa020-Read-One-Budget.
020900*
021000     perform   aa022-Read-Budget-Record thru aa022-Exit
021100              until   Budget-Is-Eof.
021200     close     Budget-File.
021300     go        to aa030-Load-Expenses.
021400*
021500 aa022-Read-Budget-Record.
021600*
021700     read      Budget-File
021800         at end
021900             set       Budget-Is-Eof to true
022000             go        to aa022-Exit.
022100*
022200     add       1  to WS-Bud-Count.
022300     move      BUD-Category
022400                       to WS-Bud-Category (WS-Bud-Count).
022500     move      BUD-Monthly-Limit to WS-Bud-Limit (WS-Bud-Count).
022600     move      BUD-Current-Spent to WS-Bud-Spent (WS-Bud-Count).
022700     move      BUD-Remaining
022800                       to WS-Bud-Remaining (WS-Bud-Count).
022900*
023000 aa022-Exit.
023100     exit.
023200*
023300 aa030-Load-Expenses.
023400*
023500     move      zero          to WS-Exp-Count.
023600     open      input Expense-File.
023700*
023800     if        FN-Exp-Status not = "00"
023900         go        to bb040-Build-Category-Totals.
024000*
024100 aa032-Read-One-Expense.
024200*
024300     perform   aa034-Read-Expense-Record thru aa034-Exit
024400              until   Expense-Is-Eof.
024500     close     Expense-File.
024600     go        to bb040-Build-Category-Totals.
024700*
024800 aa034-Read-Expense-Record.
024900*
025000     read      Expense-File
025100         at end
025200             set       Expense-Is-Eof to true
025300             go        to aa034-Exit.
025400*
025500     add       1  to WS-Exp-Count.
025600     move      EXP-Date          to WS-Exp-Date (WS-Exp-Count).
025700     move      EXP-Desc          to WS-Exp-Desc (WS-Exp-Count).
025800     move      EXP-Amount        to WS-Exp-Amount (WS-Exp-Count).
025900     move      EXP-Category
026000                       to WS-Exp-Category (WS-Exp-Count).
026100     move      EXP-Pay-Method
026200                       to WS-Exp-Pay-Method (WS-Exp-Count).
026300*
026400 aa034-Exit.
026500     exit.
026600*
026700*        Category breakdown - built fresh from the whole
026800*        expense set (all-time), then matched against the
026900*        budget table for limit/remaining and percentage used.
027000*
027100 bb040-Build-Category-Totals.
027200*
027300     move      zero          to FN-Cat-Count.
027400*
027500     if        WS-Exp-Count = zero
027600         go        to cc060-Overall-Totals.
027700*
027800     perform   bb042-File-One-Expense
027900              varying WS-Exp-Idx from 1 by 1
028000              until   WS-Exp-Idx > WS-Exp-Count.
028100     go        to bb050-Match-Budget-Rows.
028200*
028300 bb042-File-One-Expense.
028400*
028500     move      "N"           to WS-Cat-Found-Sw.
028600     perform   bb044-Search-Cat-Row
028700              varying WS-Cat-Srch-Idx from 1 by 1
028800              until   WS-Cat-Srch-Idx > FN-Cat-Count
028900                 or   Cat-Row-Found.
029000*
029100     if        Cat-Row-Found
029200         add       WS-Exp-Amount (WS-Exp-Idx)
029300              to FN-Cat-Spent (WS-Cat-Srch-Idx - 1)
029400     else
029500         add       1  to FN-Cat-Count
029600         move      WS-Exp-Category (WS-Exp-Idx)
029700              to FN-Cat-Name (FN-Cat-Count)
029800         move      WS-Exp-Amount (WS-Exp-Idx)
029900              to FN-Cat-Spent (FN-Cat-Count).
030000*
030100 bb044-Search-Cat-Row.
030200*
030300     if        FN-Cat-Name (WS-Cat-Srch-Idx) =
030400                               WS-Exp-Category (WS-Exp-Idx)
030500         set       Cat-Row-Found to true.
030600*
030700 bb050-Match-Budget-Rows.
030800*
030900     perform   bb052-Match-One-Category
031000              varying FN-Cat-Idx from 1 by 1
031100              until   FN-Cat-Idx > FN-Cat-Count.
031200     go        to cc060-Overall-Totals.
031300*
031400 bb052-Match-One-Category.
031500*
031600     move      "N"           to WS-Bud-Found-Sw.
031700     perform   bb054-Search-Budget-By-Cat
031800              varying WS-Bud-Srch-Idx from 1 by 1
031900              until   WS-Bud-Srch-Idx > WS-Bud-Count
032000                 or   Bud-Row-Found.
032100*
032200     if        Bud-Row-Found
032300         move      "Y"  to FN-Cat-Has-Limit (FN-Cat-Idx)
032400         move      WS-Bud-Limit (WS-Bud-Srch-Idx - 1)
032500                       to FN-Cat-Limit (FN-Cat-Idx)
032600         move      WS-Bud-Remaining (WS-Bud-Srch-Idx - 1)
032700                       to FN-Cat-Remaining (FN-Cat-Idx)
032800     else
032900         move      "N"  to FN-Cat-Has-Limit (FN-Cat-Idx)
033000         move      zero to FN-Cat-Limit (FN-Cat-Idx)
033100         move      zero to FN-Cat-Remaining (FN-Cat-Idx).
033200*
033300     if        FN-Cat-Has-Lim (FN-Cat-Idx)
033400         and   FN-Cat-Limit (FN-Cat-Idx) > zero
033500         compute   FN-Cat-Pct-Used (FN-Cat-Idx) rounded =
033600                   FN-Cat-Spent (FN-Cat-Idx)
033700                      / FN-Cat-Limit (FN-Cat-Idx) * 100
033800     else
033900         move      zero to FN-Cat-Pct-Used (FN-Cat-Idx).
034000*
034100 bb054-Search-Budget-By-Cat.
034200*
034300     if        WS-Bud-Category (WS-Bud-Srch-Idx) =
034400                               FN-Cat-Name (FN-Cat-Idx)
034500         set       Bud-Row-Found to true.
034600*
034700*        Overall totals - grand total, record count, average
034800*        transaction, date span and average daily spending,
034900*        span-days coming out of fincnv so a month-end or
035000*        year-end does not upset it.
035100*
035200 cc060-Overall-Totals.
035300*
035400     move      zero          to WS-Grand-Total WS-Rec-Count.
035500     move      zero          to WS-Avg-Transaction WS-Avg-Daily.
035600     move      zero          to WS-Span-Days.
035700     move      spaces        to WS-Min-Date WS-Max-Date.
035800*
035900     if        WS-Exp-Count = zero
036000         go        to dd070-Budget-Summary.
036100*
036200     move      WS-Exp-Date (1) to WS-Min-Date.
036300     move      WS-Exp-Date (1) to WS-Max-Date.
036400*
036500     perform   cc062-Accumulate-One-Expense
036600              varying WS-Exp-Idx from 1 by 1
036700              until   WS-Exp-Idx > WS-Exp-Count.
036800*
036900     move      WS-Exp-Count  to WS-Rec-Count.
037000     compute   WS-Avg-Transaction rounded =
037100               WS-Grand-Total / WS-Rec-Count.
037200*
037300     perform   cc065-Convert-Min-Date.
037400     perform   cc066-Convert-Max-Date.
037500     compute   WS-Span-Days = WS-Max-Serial - WS-Min-Serial + 1.
037600     if        WS-Span-Days > zero
037700         compute   WS-Avg-Daily rounded =
037800                   WS-Grand-Total / WS-Span-Days.
037900     go        to dd070-Budget-Summary.
038000*
038100 cc062-Accumulate-One-Expense.
038200*
038300     add       WS-Exp-Amount (WS-Exp-Idx) to WS-Grand-Total.
038400     if        WS-Exp-Date (WS-Exp-Idx) < WS-Min-Date
038500         move      WS-Exp-Date (WS-Exp-Idx) to WS-Min-Date.
038600     if        WS-Exp-Date (WS-Exp-Idx) > WS-Max-Date
038700         move      WS-Exp-Date (WS-Exp-Idx) to WS-Max-Date.
038800*
038900 cc065-Convert-Min-Date.
039000*
039100     move      WS-Min-Date   to WS-Work-Date-Txt.
039200     perform   zz095-Text-Date-To-Numeric.
039300     move      WS-Work-Date-Num to FN-DCP-Date.
039400     call      "fincnv"  using FN-Date-Conv-Parms.
039500     move      FN-DCP-Days      to WS-Min-Serial.
039600*
039700 cc066-Convert-Max-Date.
039800*
039900     move      WS-Max-Date   to WS-Work-Date-Txt.
040000     perform   zz095-Text-Date-To-Numeric.
040100     move      WS-Work-Date-Num to FN-DCP-Date.
040200     call      "fincnv"  using FN-Date-Conv-Parms.
040300     move      FN-DCP-Days      to WS-Max-Serial.
040400*
040500*        Budget summary - utilization off the month-restricted
040600*        figures the budget file already carries.
040700*
040800 dd070-Budget-Summary.
040900*
041000     move      zero          to WS-Tot-Budget WS-Tot-Bud-Spent.
041100     move      zero          to WS-Tot-Remaining.
041200     move      zero          to WS-Tot-Utilization.
041300*
041400     if        WS-Bud-Count = zero
041500         go        to ee080-Rank-Top-Categories.
041600*
041700     perform   dd072-Add-One-Budget-Row
041800              varying WS-Bud-Srch-Idx from 1 by 1
041900              until   WS-Bud-Srch-Idx > WS-Bud-Count.
042000*
042100     if        WS-Tot-Budget > zero
042200         compute   WS-Tot-Utilization rounded =
042300                   WS-Tot-Bud-Spent / WS-Tot-Budget * 100.
042400     go        to ee080-Rank-Top-Categories.
042500*
042600 dd072-Add-One-Budget-Row.
042700*
042800     add       WS-Bud-Limit (WS-Bud-Srch-Idx)    to WS-Tot-Budget.
042900     add       WS-Bud-Spent (WS-Bud-Srch-Idx) to WS-Tot-Bud-Spent.
043000     add       WS-Bud-Remaining (WS-Bud-Srch-Idx)
043100                       to WS-Tot-Remaining.
043200*
043300*        Top-5 - repeated highest-remaining-scan over the
043400*        unpicked categories, five times or until they run out.
043500*
043600 ee080-Rank-Top-Categories.
043700*
043800     move      zero          to WS-Rank-Count.
043900*
044000     if        FN-Cat-Count = zero
044100         go        to ff090-Print-Report.
044200*
044300     perform   ee082-Clear-One-Picked-Flag
044400              varying FN-Cat-Idx from 1 by 1
044500              until   FN-Cat-Idx > FN-Cat-Count.
044600     perform   ee084-Pick-One-Rank
044700              varying WS-Rank-Idx from 1 by 1
044800              until   WS-Rank-Idx > 5
044900                 or   WS-Rank-Idx > FN-Cat-Count.
045000     go        to ff090-Print-Report.
045100*
045200 ee082-Clear-One-Picked-Flag.
045300*
045400     move      "N"           to WS-Cat-Picked (FN-Cat-Idx).
045500*
045600 ee084-Pick-One-Rank.
045700*
045800     move      zero          to WS-Best-Amount WS-Best-Idx.
045900     perform   ee086-Check-One-Category
046000              varying FN-Cat-Idx from 1 by 1
046100              until   FN-Cat-Idx > FN-Cat-Count.
046200*
046300     if        WS-Best-Idx > zero
046400         move      "Y"  to WS-Cat-Picked (WS-Best-Idx)
046500         move      FN-Cat-Name (WS-Best-Idx)
046600                       to WS-Rank-Name (WS-Rank-Idx)
046700         move      FN-Cat-Spent (WS-Best-Idx)
046800                       to WS-Rank-Spent (WS-Rank-Idx)
046900         perform   ee085-Compute-Rank-Pct
047000         add       1  to WS-Rank-Count.
047100*
047200*        The ranking line is a share of total spending, not a
047300*        share of that one category's own budget (that figure
047400*        is FN-Cat-Pct-Used, printed separately on the Category
047500*        Breakdown line) - a No-Limit category would otherwise
047600*        always print (0.0%) here no matter how big it was.
047700*
047800 ee085-Compute-Rank-Pct.
047900*
048000     if        WS-Grand-Total > zero
048100         compute   WS-Rank-Pct (WS-Rank-Idx) rounded =
048200                   FN-Cat-Spent (WS-Best-Idx)
048300                      / WS-Grand-Total * 100
048400     else
048500         move      zero to WS-Rank-Pct (WS-Rank-Idx).
048600*
048700 ee086-Check-One-Category.
048800*
048900     if        WS-Cat-Picked (FN-Cat-Idx) = "N"
049000         and   FN-Cat-Spent (FN-Cat-Idx) > WS-Best-Amount
049100         move      FN-Cat-Spent (FN-Cat-Idx) to WS-Best-Amount
049200         set       WS-Best-Idx to FN-Cat-Idx.
049300*
049400*        Printed report - one pass down the sections, Report
049500*        Writer carries the title block and executive summary
049600*        automatically off the Report Heading the first time
049700*        GENERATE is called below.
049800*
049900 ff090-Print-Report.
050000*
050100     move      WS-Proc-Date  to WS-Proc-Date-Num.
050200     move      WS-PD-Ccyy    to WS-Rpt-Date (1:4).
050300     move      "-"           to WS-Rpt-Date (5:1).
050400     move      WS-PD-Mm      to WS-Rpt-Date (6:2).
050500     move      "-"           to WS-Rpt-Date (8:1).
050600     move      WS-PD-Dd      to WS-Rpt-Date (9:2).
050700*
050800     open      output Print-File.
050900     initiate  Financial-Report.
051000*
051100     if        WS-Exp-Count = zero
051200         generate  Rpt-No-Data-Line
051300         go        to ff099-Close-Report.
051400*
051500     generate  Rpt-Top-Head.
051600     if        WS-Rank-Count > zero
051700         perform   ff092-Generate-One-Top-Line
051800                  varying WS-Rank-Idx from 1 by 1
051900                  until   WS-Rank-Idx > WS-Rank-Count.
052000*
052100     generate  Rpt-Break-Head.
052200     if        FN-Cat-Count > zero
052300         perform   ff094-Generate-One-Break-Line
052400                  varying FN-Cat-Idx from 1 by 1
052500                  until   FN-Cat-Idx > FN-Cat-Count.
052600*
052700     generate  Rpt-Budget-Head.
052800     if        WS-Bud-Count = zero
052900         generate  Rpt-No-Budget-Line
053000     else
053100         generate  Rpt-Budget-Line.
053200*
053300     generate  Rpt-Alert-Head.
053400     if        FN-Cat-Count > zero
053500         perform   ff096-Generate-One-Alert-Line
053600                  varying FN-Cat-Idx from 1 by 1
053700                  until   FN-Cat-Idx > FN-Cat-Count.
053800*
053900 ff099-Close-Report.
054000*
054100     terminate Financial-Report.
054200     close     Print-File.
054300     go        to zz090-Exit.
054400*
054500 ff092-Generate-One-Top-Line.
054600*
054700     generate  Rpt-Top-Line.
054800*
054900 ff094-Generate-One-Break-Line.
055000*
055100     move      FN-Cat-Name (FN-Cat-Idx)    to WS-Break-Name.
055200     move      FN-Cat-Spent (FN-Cat-Idx)   to WS-Break-Spent.
055300*
055400     if        FN-Cat-Has-Lim (FN-Cat-Idx)
055500         move      "Y"  to WS-Break-Has-Limit
055600         move      FN-Cat-Limit (FN-Cat-Idx) to WS-Break-Limit
055700         move      FN-Cat-Remaining (FN-Cat-Idx)
055800                       to WS-Break-Remaining
055900         if        FN-Cat-Spent (FN-Cat-Idx) >
056000                   FN-Cat-Limit (FN-Cat-Idx)
056100             move      "OVER "  to WS-Break-Status
056200         else
056300             move      "OK   "  to WS-Break-Status
056400     else
056500         move      "N"  to WS-Break-Has-Limit
056600         move      zero to WS-Break-Limit WS-Break-Remaining
056700         move      "NOLIM"  to WS-Break-Status.
056800*
056900     generate  Rpt-Break-Line.
057000*
057100 ff096-Generate-One-Alert-Line.
057200*
057300     if        FN-Cat-Has-Lim (FN-Cat-Idx)
057400         and   FN-Cat-Limit (FN-Cat-Idx) > zero
057500         if        FN-Cat-Spent (FN-Cat-Idx) >
057600                   FN-Cat-Limit (FN-Cat-Idx)
057700             move      FN-Cat-Name (FN-Cat-Idx) to WS-Alert-Name
057800             compute   WS-Alert-Amount =
057900                       FN-Cat-Spent (FN-Cat-Idx)
058000                            - FN-Cat-Limit (FN-Cat-Idx)
058100             move      FN-Cat-Pct-Used (FN-Cat-Idx)
058200                           to WS-Alert-Pct
058300             generate  Rpt-Alert-Over-Line
058400         else
058500         if        FN-Cat-Pct-Used (FN-Cat-Idx) > 80
058600             move      FN-Cat-Name (FN-Cat-Idx) to WS-Alert-Name
058700             move      FN-Cat-Pct-Used (FN-Cat-Idx)
058800                           to WS-Alert-Pct
058900             generate  Rpt-Alert-Approach-Line.
059000*
059100*        Text date (YYYY-MM-DD) to numeric ccyymmdd, used before
059200*        every fincnv call since the expense file keeps dates as
059300*        text and fincnv wants them packed 9(8).
059400*
059500 zz095-Text-Date-To-Numeric.
059600*
059700     move      WS-Work-Date-Txt (1:4)  to WS-Work-Ccyy.
059800     move      WS-Work-Date-Txt (6:2)  to WS-Work-Mm.
059900     move      WS-Work-Date-Txt (9:2)  to WS-Work-Dd.
060000*
060100 zz090-Exit.
060200*
060300*        UPSI-2 on (set in the run's JCL/SYSIN) turns on this
060400*        one trace line for the same reason finexp's does.
060500*
060600     if        WS-Trace-On
060700         display   "FINRPT Spent="  WS-Grand-Total
060800                   " Rank1="  WS-Rank-Name (1).
060900*
061000     goback.
061100*
061200 report section.
061300*****************
061400*
061500 RD  Financial-Report
061600     control      Final
061700     page limit   58 lines
061800     heading      1
061900     first detail 7
062000     last detail  54.
062100*
062200 01  Rpt-Page-Head  type page heading.
062300     03  line  1.
062400         05  col   1     pic x(16)   source Prog-Name.
062500         05  col  50     pic x(24)   value
062600             "PERSONAL FINANCE REPORT".
062700         05  col 122     pic x(5)    value "Page ".
062800         05  col 128     pic zz9     source Page-Counter.
062900*
063000 01  Rpt-Report-Head  type report heading.
063100     03  line  3.
063200         05  col   1     pic x(13)   value "Generated on ".
063300         05  col  14     pic x(10)   source WS-Rpt-Date.
063400     03  line  5.
063500         05  col   1     pic x(17)   value "EXECUTIVE SUMMARY".
063600     03  line  6.
063700         05  col   1     pic x(22)   value
063800             "Total Expenses......".
063900         05  col  24     pic $z,zzz,zz9.99
064000                                       source WS-Grand-Total.
064100         05  col  42     pic x(22)   value
064200             "Total Transactions...".
064300         05  col  65     pic zzz9    source WS-Rec-Count.
064400     03  line  7.
064500         05  col   1     pic x(22)   value
064600             "Average Transaction..".
064700         05  col  24     pic $zz,zz9.99
064800                                       source WS-Avg-Transaction.
064900         05  col  42     pic x(22)   value
065000             "Avg Daily Spending...".
065100         05  col  65     pic $zz,zz9.99
065200                                       source WS-Avg-Daily.
065300     03  line  8.
065400         05  col   1     pic x(8)    value "Period: ".
065500         05  col   9     pic x(10)   source WS-Min-Date.
065600         05  col  20     pic x(4)    value " to ".
065700         05  col  24     pic x(10)   source WS-Max-Date.
065800*
065900 01  Rpt-No-Data-Line  type detail  line plus 2.
066000     03  col   1     pic x(48)   source FN003.
066100*
066200 01  Rpt-Top-Head  type detail  line plus 2.
066300     03  col   1     pic x(24)   value "TOP SPENDING CATEGORIES".
066400*
066500 01  Rpt-Top-Line  type detail  line plus 1.
066600     03  col   4     pic 9       source WS-Rank-Idx.
066700     03  col   5     pic x       value ".".
066800     03  col   7     pic x(20)
066900                         source WS-Rank-Name (WS-Rank-Idx).
067000     03  col  28     pic $z,zz9.99
067100                         source WS-Rank-Spent (WS-Rank-Idx).
067200     03  col  38     pic x       value "(".
067300     03  col  39     pic zz9.9   source WS-Rank-Pct (WS-Rank-Idx).
067400     03  col  44     pic x(2)    value "%)".
067500*
067600 01  Rpt-Break-Head  type detail  line plus 2.
067700     03  col   1     pic x(18)   value "CATEGORY BREAKDOWN".
067800*
067900 01  Rpt-Break-Line  type detail  line plus 1.
068000     03  col   4     pic x(20)   source WS-Break-Name.
068100     03  col  26     pic x(6)    value "Spent=".
068200     03  col  32     pic $z,zz9.99
068300                                   source WS-Break-Spent.
068400     03  col  44     pic x(6)    value "Limit=".
068500     03  col  50     pic $z,zz9.99  source WS-Break-Limit
068600                                   present when Break-Has-Lim.
068700     03  col  50     pic x(8)    value "No limit"
068800                                   present when Break-No-Limit.
068900     03  col  62     pic x(10)   value "Remaining=".
069000     03  col  72     pic $z,zz9.99  source WS-Break-Remaining
069100                                   present when Break-Has-Lim.
069200     03  col  72     pic x(3)    value "N/A"
069300                                   present when Break-No-Limit.
069400     03  col  80     pic x(5)    source WS-Break-Status.
069500*
069600 01  Rpt-Budget-Head  type detail  line plus 2.
069700     03  col   1     pic x(14)   value "BUDGET ANALYSIS".
069800*
069900 01  Rpt-No-Budget-Line  type detail  line plus 1.
070000     03  col   1     pic x(48)   source FN006.
070100*
070200 01  Rpt-Budget-Line  type detail  line plus 1.
070300     03  col   1     pic x(14)   value "Total Budget =".
070400     03  col  16     pic $z,zzz,zz9.99
070500                                   source WS-Tot-Budget.
070600     03  col  38     pic x(13)   value "Total Spent =".
070700     03  col  52     pic $z,zzz,zz9.99
070800                                   source WS-Tot-Bud-Spent.
070900     03  col  74     pic x(12)   value "Utilization=".
071000     03  col  87     pic zz9.9   source WS-Tot-Utilization.
071100     03  col  92     pic x       value "%".
071200*
071300 01  Rpt-Alert-Head  type detail  line plus 2.
071400     03  col   1     pic x(16)   value "OVERSPEND ALERTS".
071500*
071600 01  Rpt-Alert-Over-Line  type detail  line plus 1.
071700     03  col   4     pic x(20)   source WS-Alert-Name.
071800     03  col  26     pic x(16)   value ": Overspent by ".
071900     03  col  42     pic $z,zz9.99
072000                                   source WS-Alert-Amount.
072100     03  col  53     pic x(2)    value "(".
072200     03  col  55     pic zz9.9   source WS-Alert-Pct.
072300     03  col  60     pic x(13)   value "% of budget)".
072400*
072500 01  Rpt-Alert-Approach-Line  type detail  line plus 1.
072600     03  col   4     pic x(20)   source WS-Alert-Name.
072700     03  col  26     pic x(28)   value
072800         ": Approaching budget limit (".
072900     03  col  55     pic zz9.9   source WS-Alert-Pct.
073000     03  col  60     pic x(7)    value "% used)".
073100*
073200 01  Rpt-Final-Foot  type control footing final  line plus 2.
073300     03  col   1     pic x(39)   value
073400         "*** End of Personal Finance Report ***".
