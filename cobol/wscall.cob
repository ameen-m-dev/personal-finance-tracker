000100*****************************************************
000200*                                                   *
000300*   Linkage Passed Between The FIN Chain Of Programs *
000400*      fin900 (driver) calls fin000/finexp/finbud/   *
000500*      finrpt passing this area plus the proc date.  *
000600*****************************************************
000700* 05/02/26 pjh - Created, cut down from ACAS wscall.cob
000800*                for the Personal Finance batch chain.
000900* 11/02/26 pjh - Added WS-Proc-Date, dropped WS-Del-Link
001000*                as there is no chaining back out to a menu.
001100*
001200 01  WS-Calling-Data.
001300     03  WS-Called         pic x(8).
001400     03  WS-Caller         pic x(8).
001500     03  WS-Term-Code      pic 99.
001600     03  WS-Run-Function   pic 9.
001700         88  FN-Run-Demo             value 1.
001800         88  FN-Run-Import            value 2.
001900         88  FN-Run-Analyze           value 3.
002000         88  FN-Run-Report            value 4.
002100     03  WS-Proc-Date      pic 9(8).
002200     03  filler            pic x(11).
002300*
