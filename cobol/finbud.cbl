000100*****************************************************
000200*                                                   *
000300*             Finance Suite - Budget Analyzer        *
000400*                                                   *
000500*****************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.             finbud.
001100 author.                 P J Haigh.
001200 installation.           Applewood Computers - Finance Group.
001300 date-written.           05/02/91.
001400 date-compiled.
001500 security.               Copyright (C) 1991-2026, Applewood
001600                         Computers.  For internal use only.
001700*
001800*    Remarks.            Brings the Budget Limits file up to
001900*                        date with this month's spending, then
002000*                        analyzes spending against budget by
002100*                        category - totals, daily average, the
002200*                        category breakdown, overspend and
002300*                        approaching-limit alerts, the budget
002400*                        utilization summary and the 30-day
002500*                        spending trend.  Also carries the
002600*                        console display for the Analyze run
002700*                        function - finrpt does the printed
002800*                        report, this module does the screen.
002900*
003000*    Called Modules.     fincnv - date to serial day number.
003100*    Files used.         Expense-File.  Input only.
003200*                        Budget-File.   Input then Output.
003300*
003400*    Error messages used.
003500*                        FN003, FN006.
003600*
003700* Changes:
003800* 05/02/91 pjh - 1.0.00 Created.
003900* 14/09/94 pjh -    .01 Approaching-limit alert added at 80% -
004000*                       Accounts were being caught out by a
004100*                       category going over with no warning.
004200* 22/11/98 pjh -    .02 Y2K - WS-Proc-Date already ccyymmdd in
004300*                       from fin000, nothing further needed.
004400* 16/02/26 pjh - 1.1.00 Reworked for the Personal Finance batch
004500*                       suite - category/budget tables moved to
004600*                       copybooks shared with finexp/finrpt, the
004700*                       trend classification and CALL to fincnv
004800*                       for day-serial arithmetic added new.
004900*
005000 environment             division.
005100*================================
005200*
005300 configuration           section.
005400 special-names.
005500     upsi-1 on  status is WS-Trace-On
005600            off status is WS-Trace-Off.
005700*
005800 input-output            section.
005900 file-control.
006000*
006100     copy "selfnexp.cob".
006200     copy "selfnbud.cob".
006300*
006400 data                    division.
006500*======================
006600*
006700 file section.
006800*
006900     copy "fdfnexp.cob".
007000     copy "fdfnbud.cob".
007100*
007200 working-storage section.
007300*-----------------------
007400 77  prog-name           pic x(16) value "FINBUD (1.1.00)".
007500*
007600     copy "wsfnetb.cob".
007700     copy "wsfncat.cob".
007800     copy "wsfnbtb.cob".
007900     copy "wsfnmsg.cob".
008000     copy "wsfnsts.cob".
008100*
008200* Today's date and the first-of-month cut, both held two ways -
008300* numeric for the fincnv call, text YYYY-MM-DD for comparing
008400* straight against EXP-Date without a conversion.
008500*
008600 01  WS-Proc-Date-Work.
008700     03  WS-PD-Ccyy          pic 9(4).
008800     03  WS-PD-Mm            pic 99.
008900     03  WS-PD-Dd            pic 99.
009000 01  WS-Proc-Date-Num redefines WS-Proc-Date-Work
009100                         pic 9(8).
009200*
009300 01  WS-Month-Start          pic x(10).
009400*
009500 01  WS-New-Bud-Rec.
009600     03  WS-NB-Category      pic x(20).
009700     03  WS-NB-Limit         pic s9(7)v99  comp-3.
009800     03  WS-NB-Spent         pic s9(7)v99  comp-3.
009900     03  WS-NB-Remaining     pic s9(7)v99  comp-3.
010000 01  WS-New-Bud-Flat redefines WS-New-Bud-Rec
010100                         pic x(29).
010200*
010300* One text-to-numeric work date, used ahead of every fincnv
010400* call since the expense file keeps YYYY-MM-DD text and fincnv
010500* wants ccyymmdd packed 9(8).
010600*
010700 01  WS-Work-Date-Txt        pic x(10).
010800 01  WS-Work-Date-Group.
010900     03  WS-Work-Ccyy        pic 9(4).
011000     03  WS-Work-Mm          pic 99.
011100     03  WS-Work-Dd          pic 99.
011200 01  WS-Work-Date-Num redefines WS-Work-Date-Group
011300                         pic 9(8).
011400*
011500 01  WS-Switches.
011600     03  WS-Expense-Eof      pic x       value "N".
011700         88  Expense-Is-Eof           value "Y".
011800     03  WS-Budget-Eof       pic x       value "N".
011900         88  Budget-Is-Eof            value "Y".
012000     03  WS-Bud-Found-Sw     pic x       value "N".
012100         88  Bud-Row-Found            value "Y".
012200     03  WS-Cat-Found-Sw     pic x       value "N".
012300         88  Cat-Row-Found            value "Y".
012400     03  WS-Day-Found-Sw     pic x       value "N".
012500         88  Day-Row-Found            value "Y".
012600     03  filler              pic x(05).
012700 01  WS-Switches-Flat redefines WS-Switches
012800                         pic x(10).
012900*
013000 01  WS-Work-Counters.
013100     03  WS-Bud-Srch-Idx     pic s9(4)   comp.
013200     03  WS-Cat-Srch-Idx     pic s9(4)   comp.
013300     03  WS-Half-Days        pic s9(4)   comp.
013400     03  WS-Day-Srch-Idx     pic s9(4)   comp.
013500     03  WS-Day-Swap-Idx     pic s9(4)   comp.
013600*
013700 01  WS-Analysis-Fields.
013800     03  WS-Grand-Total      pic s9(9)v99  comp-3.
013900     03  WS-Rec-Count        pic s9(7)     comp-3.
014000     03  WS-Avg-Daily        pic s9(9)v99  comp-3.
014100     03  WS-Min-Date         pic x(10).
014200     03  WS-Max-Date         pic x(10).
014300     03  WS-Min-Serial       pic s9(9)     comp.
014400     03  WS-Max-Serial       pic s9(9)     comp.
014500     03  WS-Span-Days        pic s9(9)     comp.
014600*
014700 01  WS-Budget-Totals.
014800     03  WS-Tot-Budget       pic s9(7)v99  comp-3.
014900     03  WS-Tot-Bud-Spent    pic s9(7)v99  comp-3.
015000     03  WS-Tot-Remaining    pic s9(7)v99  comp-3.
015100     03  WS-Tot-Utilization  pic s999v9    comp-3.
015200*
015300* Most-recent-N-days daily spending table for the trend call -
015400* one entry per distinct date seen inside the window, built by
015500* search-or-add the same way the category table is built, then
015600* sorted ascending so the half-split and peak mean something.
015700*
015800 01  WS-Day-Count            pic s9(4)   comp.
015900 01  WS-Day-Table.
016000     03  WS-Day-Entry            occurs 31 times
016100                                 indexed by WS-Day-Idx.
016200         05  WS-Day-Date          pic x(10).
016300         05  WS-Day-Serial        pic s9(9)  comp.
016400         05  WS-Day-Total         pic s9(7)v99  comp-3.
016500 01  WS-Day-Hold.
016600     03  WS-DH-Date          pic x(10).
016700     03  WS-DH-Serial        pic s9(9)   comp.
016800     03  WS-DH-Total         pic s9(7)v99  comp-3.
016900*
017000 01  WS-Cutoff-Serial        pic s9(9)   comp.
017100 01  WS-This-Serial          pic s9(9)   comp.
017200 01  WS-First-Half-Total     pic s9(9)v99  comp-3.
017300 01  WS-Second-Half-Total    pic s9(9)v99  comp-3.
017400 01  WS-First-Half-Avg       pic s9(9)v99  comp-3.
017500 01  WS-Second-Half-Avg      pic s9(9)v99  comp-3.
017600 01  WS-Peak-Date            pic x(10).
017700 01  WS-Peak-Amount          pic s9(7)v99  comp-3.
017800 01  WS-Trend-Direction      pic x(10).
017900*
018000* Console display work fields for the Analyze run function.
018100*
018200 01  WS-Status-Marker        pic x(5).
018300 01  WS-Over-Amount          pic s9(7)v99  comp-3.
018400*
018500 linkage section.
018600*
018700     copy "wscall.cob".
018800     copy "wsfndte.cob".
018900*
019000 procedure division using WS-Calling-Data.
019100*=========================================
019200*
019300 aa005-Initialize-Switches.
019400*
019500*        finbud, like finexp, can be CALLed more than once in
019600*        one job stream - clear every switch by hand.
019700*
019800     move      "NNNNNNNNNN"  to WS-Switches-Flat.
019900     move      zero          to WS-Day-Count.
020000     go        to aa010-Load-Budget.
020100*
020200 aa010-Load-Budget.
020300*
020400     move      zero          to WS-Bud-Count FN-Cat-Count.
020500     open      input Budget-File.
020600*
020700     if        FN-Bud-Status not = "00"
020800         go        to aa030-Load-Expenses.
020900*
021000 aa020-Read-One-Budget.
021100*
021200     perform   aa022-Read-Budget-Record thru aa022-Exit
021300              until   Budget-Is-Eof.
021400     close     Budget-File.
021500     go        to aa030-Load-Expenses.
021600*
021700 aa022-Read-Budget-Record.
021800*
021900     read      Budget-File
022000         at end
022100             set       Budget-Is-Eof to true
022200             go        to aa022-Exit.
022300*
022400     add       1  to WS-Bud-Count.
022500     move      BUD-Category
022600                         to WS-Bud-Category (WS-Bud-Count).
022700     move      BUD-Monthly-Limit to WS-Bud-Limit (WS-Bud-Count).
022800     move      zero              to WS-Bud-Spent (WS-Bud-Count).
022900     move      BUD-Monthly-Limit
023000                         to WS-Bud-Remaining (WS-Bud-Count).
023100*
023200 aa022-Exit.
023300     exit.
023400*
023500 aa030-Load-Expenses.
023600*
023700     move      zero          to WS-Exp-Count.
023800     open      input Expense-File.
023900*
024000     if        FN-Exp-Status not = "00"
024100         go        to zz090-Exit.
024200*
024300 aa032-Read-One-Expense.
024400*
024500     perform   aa034-Read-Expense-Record thru aa034-Exit
024600              until   Expense-Is-Eof.
024700     close     Expense-File.
024800     go        to bb040-Determine-Month-Start.
024900*
025000 aa034-Read-Expense-Record.
025100*
025200     read      Expense-File
025300         at end
025400             set       Expense-Is-Eof to true
025500             go        to aa034-Exit.
025600*
025700     add       1  to WS-Exp-Count.
025800     move      EXP-Date          to WS-Exp-Date (WS-Exp-Count).
025900     move      EXP-Desc          to WS-Exp-Desc (WS-Exp-Count).
026000     move      EXP-Amount        to WS-Exp-Amount (WS-Exp-Count).
026100     move      EXP-Category
026200                         to WS-Exp-Category (WS-Exp-Count).
026300     move      EXP-Pay-Method
026400                         to WS-Exp-Pay-Method (WS-Exp-Count).
026500*
026600 aa034-Exit.
026700     exit.
026800*
026900*        Update spending - accumulation is restricted to expense
027000*        dates on or after the first day of the processing month,
027100*        built here as text so it compares straight against the
027200*        YYYY-MM-DD expense dates with no conversion needed.
027300*
027400 bb040-Determine-Month-Start.
027500*
027600     move      WS-Proc-Date  to WS-Proc-Date-Num.
027700     move      WS-PD-Ccyy    to WS-Month-Start (1:4).
027800     move      "-"           to WS-Month-Start (5:1).
027900     move      WS-PD-Mm      to WS-Month-Start (6:2).
028000     move      "-01"         to WS-Month-Start (8:3).
028100*
028200     if        WS-Exp-Count = zero
028300         go        to bb060-Rewrite-Budget.
028400*
028500     perform   bb045-Accumulate-One-Expense
028600              varying WS-Exp-Idx from 1 by 1
028700              until   WS-Exp-Idx > WS-Exp-Count.
028800     go        to bb060-Rewrite-Budget.
028900*
029000 bb045-Accumulate-One-Expense.
029100*
029200     if        WS-Exp-Date (WS-Exp-Idx) < WS-Month-Start
029300         go        to bb045-Exit.
029400*
029500     move      "N"           to WS-Bud-Found-Sw.
029600     perform   bb050-Search-Budget-Row
029700              varying WS-Bud-Srch-Idx from 1 by 1
029800              until   WS-Bud-Srch-Idx > WS-Bud-Count
029900                 or   Bud-Row-Found.
030000*
030100     if        Bud-Row-Found
030200         add       WS-Exp-Amount (WS-Exp-Idx)
030300                         to WS-Bud-Spent (WS-Bud-Srch-Idx - 1).
030400*
030500 bb045-Exit.
030600     exit.
030700*
030800 bb050-Search-Budget-Row.
030900*
031000     if        WS-Bud-Category (WS-Bud-Srch-Idx) =
031100                                 WS-Exp-Category (WS-Exp-Idx)
031200         set       Bud-Row-Found to true.
031300*
031400 bb060-Rewrite-Budget.
031500*
031600     if        WS-Bud-Count = zero
031700         go        to cc070-Build-Category-Totals.
031800*
031900     perform   bb065-Set-One-Remaining
032000              varying WS-Bud-Srch-Idx from 1 by 1
032100              until   WS-Bud-Srch-Idx > WS-Bud-Count.
032200*
032300     open      output Budget-File.
032400     perform   bb067-Write-One-Budget
032500              varying WS-Bud-Srch-Idx from 1 by 1
032600              until   WS-Bud-Srch-Idx > WS-Bud-Count.
032700     close     Budget-File.
032800     go        to cc070-Build-Category-Totals.
032900*
033000 bb065-Set-One-Remaining.
033100*
033200     compute   WS-Bud-Remaining (WS-Bud-Srch-Idx) =
033300               WS-Bud-Limit (WS-Bud-Srch-Idx)
033400                            - WS-Bud-Spent (WS-Bud-Srch-Idx).
033500*
033600 bb067-Write-One-Budget.
033700*
033800     move      spaces              to WS-New-Bud-Flat.
033900     move      WS-Bud-Category  (WS-Bud-Srch-Idx)
034000                         to WS-NB-Category.
034100     move      WS-Bud-Limit     (WS-Bud-Srch-Idx)
034200                         to WS-NB-Limit.
034300     move      WS-Bud-Spent     (WS-Bud-Srch-Idx)
034400                         to WS-NB-Spent.
034500     move      WS-Bud-Remaining (WS-Bud-Srch-Idx)
034600                         to WS-NB-Remaining.
034700*
034800     move      spaces              to FN-Budget-Record.
034900     move      WS-NB-Category       to BUD-Category.
035000     move      WS-NB-Limit          to BUD-Monthly-Limit.
035100     move      WS-NB-Spent          to BUD-Current-Spent.
035200     move      WS-NB-Remaining      to BUD-Remaining.
035300     write      FN-Budget-Record.
035400*
035500*        Analyze - the category-total work table is built fresh
035600*        here from the whole expense set, not the month-only
035700*        figure above; a category with expenses but no budget
035800*        row still gets a line, flagged No-Limit.
035900*
036000 cc070-Build-Category-Totals.
036100*
036200     move      zero          to FN-Cat-Count.
036300*
036400     if        WS-Exp-Count = zero
036500         go        to dd080-Overall-Totals.
036600*
036700     perform   cc072-File-One-Expense
036800              varying WS-Exp-Idx from 1 by 1
036900              until   WS-Exp-Idx > WS-Exp-Count.
037000     go        to cc080-Match-Budget-Rows.
037100*
037200 cc072-File-One-Expense.
037300*
037400     move      "N"           to WS-Cat-Found-Sw.
037500     perform   cc074-Search-Cat-Row
037600              varying WS-Cat-Srch-Idx from 1 by 1
037700              until   WS-Cat-Srch-Idx > FN-Cat-Count
037800                 or   Cat-Row-Found.
037900*
038000     if        Cat-Row-Found
038100         add       WS-Exp-Amount (WS-Exp-Idx)
038200                to FN-Cat-Spent (WS-Cat-Srch-Idx - 1)
038300     else
038400         add       1  to FN-Cat-Count
038500         move      WS-Exp-Category (WS-Exp-Idx)
038600                to FN-Cat-Name (FN-Cat-Count)
038700         move      WS-Exp-Amount (WS-Exp-Idx)
038800                to FN-Cat-Spent (FN-Cat-Count).
038900*
039000 cc074-Search-Cat-Row.
039100*
039200     if        FN-Cat-Name (WS-Cat-Srch-Idx) =
039300                                 WS-Exp-Category (WS-Exp-Idx)
039400         set       Cat-Row-Found to true.
039500*
039600 cc080-Match-Budget-Rows.
039700*
039800     perform   cc082-Match-One-Category
039900              varying FN-Cat-Idx from 1 by 1
040000              until   FN-Cat-Idx > FN-Cat-Count.
040100     go        to dd080-Overall-Totals.
040200*
040300 cc082-Match-One-Category.
040400*
040500     move      "N"           to WS-Bud-Found-Sw.
040600     perform   cc084-Search-Budget-By-Cat
040700              varying WS-Bud-Srch-Idx from 1 by 1
040800              until   WS-Bud-Srch-Idx > WS-Bud-Count
040900                 or   Bud-Row-Found.
041000*
041100     if        Bud-Row-Found
041200         move      "Y"  to FN-Cat-Has-Limit (FN-Cat-Idx)
041300         move      WS-Bud-Limit (WS-Bud-Srch-Idx - 1)
041400                         to FN-Cat-Limit (FN-Cat-Idx)
041500         move      WS-Bud-Remaining (WS-Bud-Srch-Idx - 1)
041600                         to FN-Cat-Remaining (FN-Cat-Idx)
041700     else
041800         move      "N"  to FN-Cat-Has-Limit (FN-Cat-Idx)
041900         move      zero to FN-Cat-Limit (FN-Cat-Idx)
042000         move      zero to FN-Cat-Remaining (FN-Cat-Idx).
042100*
042200     if        FN-Cat-Has-Lim (FN-Cat-Idx)
042300         and   FN-Cat-Limit (FN-Cat-Idx) > zero
042400         compute   FN-Cat-Pct-Used (FN-Cat-Idx) rounded =
042500                   FN-Cat-Spent (FN-Cat-Idx)
042600                      / FN-Cat-Limit (FN-Cat-Idx) * 100
042700     else
042800         move      zero to FN-Cat-Pct-Used (FN-Cat-Idx).
042900*
043000 cc084-Search-Budget-By-Cat.
043100*
043200     if        WS-Bud-Category (WS-Bud-Srch-Idx) =
043300                                 FN-Cat-Name (FN-Cat-Idx)
043400         set       Bud-Row-Found to true.
043500*
043600*        Overall totals - grand total, record count, date span
043700*        and average daily spending, span-days coming out of
043800*        fincnv so a month-end or year-end does not upset it.
043900*
044000 dd080-Overall-Totals.
044100*
044200     move      zero          to WS-Grand-Total WS-Rec-Count.
044300     move      zero          to WS-Avg-Daily WS-Span-Days.
044400     move      spaces        to WS-Min-Date WS-Max-Date.
044500*
044600     if        WS-Exp-Count = zero
044700         go        to ee090-Budget-Summary.
044800*
044900     move      WS-Exp-Date (1) to WS-Min-Date.
045000     move      WS-Exp-Date (1) to WS-Max-Date.
045100*
045200     perform   dd082-Accumulate-One-Expense
045300              varying WS-Exp-Idx from 1 by 1
045400              until   WS-Exp-Idx > WS-Exp-Count.
045500*
045600     move      WS-Exp-Count  to WS-Rec-Count.
045700*
045800     perform   dd085-Convert-Min-Date.
045900     perform   dd086-Convert-Max-Date.
046000     compute   WS-Span-Days = WS-Max-Serial - WS-Min-Serial + 1.
046100     if        WS-Span-Days > zero
046200         compute   WS-Avg-Daily rounded =
046300                   WS-Grand-Total / WS-Span-Days.
046400     go        to ee090-Budget-Summary.
046500*
046600 dd082-Accumulate-One-Expense.
046700*
046800     add       WS-Exp-Amount (WS-Exp-Idx) to WS-Grand-Total.
046900     if        WS-Exp-Date (WS-Exp-Idx) < WS-Min-Date
047000         move      WS-Exp-Date (WS-Exp-Idx) to WS-Min-Date.
047100     if        WS-Exp-Date (WS-Exp-Idx) > WS-Max-Date
047200         move      WS-Exp-Date (WS-Exp-Idx) to WS-Max-Date.
047300*
047400 dd085-Convert-Min-Date.
047500*
047600     move      WS-Min-Date   to WS-Work-Date-Txt.
047700     perform   zz095-Text-Date-To-Numeric.
047800     move      WS-Work-Date-Num to FN-DCP-Date.
047900     call      "fincnv"  using FN-Date-Conv-Parms.
048000     move      FN-DCP-Days      to WS-Min-Serial.
048100*
048200 dd086-Convert-Max-Date.
048300*
048400     move      WS-Max-Date   to WS-Work-Date-Txt.
048500     perform   zz095-Text-Date-To-Numeric.
048600     move      WS-Work-Date-Num to FN-DCP-Date.
048700     call      "fincnv"  using FN-Date-Conv-Parms.
048800     move      FN-DCP-Days      to WS-Max-Serial.
048900*
049000*        Budget summary - utilization off the month-restricted
049100*        figures held in the budget table, separate from the
049200*        all-time figures the breakdown above uses.
049300*
049400 ee090-Budget-Summary.
049500*
049600     move      zero          to WS-Tot-Budget WS-Tot-Bud-Spent.
049700     move      zero          to WS-Tot-Remaining.
049800     move      zero          to WS-Tot-Utilization.
049900*
050000     if        WS-Bud-Count = zero
050100         go        to ff100-Spending-Trend.
050200*
050300     perform   ee092-Add-One-Budget-Row
050400              varying WS-Bud-Srch-Idx from 1 by 1
050500              until   WS-Bud-Srch-Idx > WS-Bud-Count.
050600*
050700     if        WS-Tot-Budget > zero
050800         compute   WS-Tot-Utilization rounded =
050900                   WS-Tot-Bud-Spent / WS-Tot-Budget * 100.
051000     go        to ff100-Spending-Trend.
051100*
051200 ee092-Add-One-Budget-Row.
051300*
051400     add       WS-Bud-Limit (WS-Bud-Srch-Idx)    to WS-Tot-Budget.
051500     add       WS-Bud-Spent (WS-Bud-Srch-Idx) to WS-Tot-Bud-Spent.
051600     add       WS-Bud-Remaining (WS-Bud-Srch-Idx)
051700                         to WS-Tot-Remaining.
051800*
051900*        Spending trend - most recent 30 days relative to the
052000*        processing date, daily totals built by search-or-add
052100*        the same way the category table was, then an ascending
052200*        bubble sort so the first/second half split means
052300*        something and the peak day can be picked off the end.
052400*
052500 ff100-Spending-Trend.
052600*
052700     move      "stable"      to WS-Trend-Direction.
052800     move      spaces        to WS-Peak-Date.
052900     move      zero          to WS-Peak-Amount WS-Day-Count.
053000*
053100     move      WS-Proc-Date  to FN-DCP-Date.
053200     call      "fincnv"  using FN-Date-Conv-Parms.
053300     compute   WS-Cutoff-Serial = FN-DCP-Days - 30.
053400*
053500     if        WS-Exp-Count = zero
053600         go        to zz090-Exit.
053700*
053800     perform   ff102-File-One-Day thru ff102-Exit
053900              varying WS-Exp-Idx from 1 by 1
054000              until   WS-Exp-Idx > WS-Exp-Count.
054100*
054200     if        WS-Day-Count = zero
054300         go        to zz090-Exit.
054400*
054500     perform   ff110-Sort-Day-Table thru ff110-Exit.
054600     perform   ff120-Find-Peak-Day
054700              varying WS-Day-Idx from 1 by 1
054800              until   WS-Day-Idx > WS-Day-Count.
054900*
055000     if        WS-Day-Count > 1
055100         perform   ff130-Split-And-Compare.
055200     go        to zz090-Exit.
055300*
055400 ff102-File-One-Day.
055500*
055600     move      WS-Exp-Date (WS-Exp-Idx) to WS-Work-Date-Txt.
055700     perform   zz095-Text-Date-To-Numeric.
055800     move      WS-Work-Date-Num to FN-DCP-Date.
055900     call      "fincnv"  using FN-Date-Conv-Parms.
056000     move      FN-DCP-Days      to WS-This-Serial.
056100*
056200     if        WS-This-Serial < WS-Cutoff-Serial
056300         go        to ff102-Exit.
056400*
056500     move      "N"           to WS-Day-Found-Sw.
056600     perform   ff104-Search-Day-Row
056700              varying WS-Day-Srch-Idx from 1 by 1
056800              until   WS-Day-Srch-Idx > WS-Day-Count
056900                 or   Day-Row-Found.
057000*
057100     if        Day-Row-Found
057200         add       WS-Exp-Amount (WS-Exp-Idx)
057300                to WS-Day-Total (WS-Day-Srch-Idx - 1)
057400     else
057500         add       1  to WS-Day-Count
057600         move      WS-Exp-Date (WS-Exp-Idx)
057700                to WS-Day-Date (WS-Day-Count)
057800         move      WS-This-Serial
057900                to WS-Day-Serial (WS-Day-Count)
058000         move      WS-Exp-Amount (WS-Exp-Idx)
058100                to WS-Day-Total (WS-Day-Count).
058200*
058300 ff102-Exit.
058400     exit.
058500*
058600 ff104-Search-Day-Row.
058700*
058800     if        WS-Day-Date (WS-Day-Srch-Idx) =
058900                                 WS-Exp-Date (WS-Exp-Idx)
059000         set       Day-Row-Found to true.
059100*
059200 ff110-Sort-Day-Table.
059300*
059400     if        WS-Day-Count < 2
059500         go        to ff110-Exit.
059600*
059700     perform   ff112-One-Sort-Pass
059800              varying WS-Day-Srch-Idx from 1 by 1
059900              until   WS-Day-Srch-Idx > WS-Day-Count - 1.
060000*
060100 ff110-Exit.
060200     exit.
060300*
060400 ff112-One-Sort-Pass.
060500*
060600     perform   ff114-Compare-And-Swap
060700              varying WS-Day-Swap-Idx from 1 by 1
060800              until   WS-Day-Swap-Idx > WS-Day-Count - 1.
060900*
061000 ff114-Compare-And-Swap.
061100*
061200     if        WS-Day-Serial (WS-Day-Swap-Idx) >
061300               WS-Day-Serial (WS-Day-Swap-Idx + 1)
061400         perform   ff116-Swap-Two-Entries.
061500*
061600 ff116-Swap-Two-Entries.
061700*
061800     move      WS-Day-Entry (WS-Day-Swap-Idx)  to WS-Day-Hold.
061900     move      WS-Day-Entry (WS-Day-Swap-Idx + 1)
062000                         to WS-Day-Entry (WS-Day-Swap-Idx).
062100     move      WS-Day-Hold
062200                         to WS-Day-Entry (WS-Day-Swap-Idx + 1).
062300*
062400 ff120-Find-Peak-Day.
062500*
062600     if        WS-Day-Total (WS-Day-Idx) > WS-Peak-Amount
062700         move      WS-Day-Date (WS-Day-Idx)   to WS-Peak-Date
062800         move      WS-Day-Total (WS-Day-Idx)  to WS-Peak-Amount.
062900*
063000 ff130-Split-And-Compare.
063100*
063200     compute   WS-Half-Days = WS-Day-Count / 2.
063300     move      zero  to WS-First-Half-Total WS-Second-Half-Total.
063400*
063500     perform   ff132-Add-First-Half
063600              varying WS-Day-Srch-Idx from 1 by 1
063700              until   WS-Day-Srch-Idx > WS-Half-Days.
063800     perform   ff134-Add-Second-Half
063900              varying WS-Day-Srch-Idx from WS-Half-Days + 1 by 1
064000              until   WS-Day-Srch-Idx > WS-Day-Count.
064100*
064200     compute   WS-First-Half-Avg rounded =
064300               WS-First-Half-Total / WS-Half-Days.
064400     compute   WS-Second-Half-Avg rounded =
064500               WS-Second-Half-Total
064600                            / (WS-Day-Count - WS-Half-Days).
064700*
064800     if        WS-Second-Half-Avg > WS-First-Half-Avg * 1.1
064900         move      "increasing"  to WS-Trend-Direction
065000     else
065100     if        WS-Second-Half-Avg < WS-First-Half-Avg * 0.9
065200         move      "decreasing"  to WS-Trend-Direction
065300     else
065400         move      "stable"      to WS-Trend-Direction.
065500*
065600 ff132-Add-First-Half.
065700*
065800     add       WS-Day-Total (WS-Day-Srch-Idx)
065900                         to WS-First-Half-Total.
066000*
066100 ff134-Add-Second-Half.
066200*
066300     add       WS-Day-Total (WS-Day-Srch-Idx)
066400                         to WS-Second-Half-Total.
066500*
066600*        Console display for the Analyze run function - finrpt
066700*        carries the printed report, this paragraph just echoes
066800*        the same totals to the operator's screen for a quick
066850*        look without waiting on the print queue.
066900*
067000 gg140-Display-Analysis.
067100*
067200     if        WS-Exp-Count = zero
067300         display   FN003
067400         go        to gg140-Exit.
067500*
067550     if        WS-Bud-Count = zero
067560         display   FN006.
067570*
067600     display   "Total Expenses.......... "  WS-Grand-Total.
067700     display   "Period.................. "  WS-Min-Date
067800               " to "  WS-Max-Date.
067900     display   "Average Daily Spending.. "  WS-Avg-Daily.
068000     display   " ".
068100     display   "Category Breakdown:".
068200*
068300     if        FN-Cat-Count > zero
068400         perform   gg142-Display-One-Category
068500                  varying FN-Cat-Idx from 1 by 1
068600                  until   FN-Cat-Idx > FN-Cat-Count.
068700*
068800     display   " ".
068900     display   "Overspend Alerts:".
069000*
069100     if        FN-Cat-Count > zero
069200         perform   gg150-Display-One-Alert
069300                  varying FN-Cat-Idx from 1 by 1
069400                  until   FN-Cat-Idx > FN-Cat-Count.
069500*
069600 gg140-Exit.
069700     exit.
069800*
069900 gg142-Display-One-Category.
070000*
070100     if        FN-Cat-Has-Lim (FN-Cat-Idx)
070200         if        FN-Cat-Spent (FN-Cat-Idx) >
070300                   FN-Cat-Limit (FN-Cat-Idx)
070400             move      "OVER "  to WS-Status-Marker
070500         else
070600             move      "OK   "  to WS-Status-Marker
070700     else
070800         move      "NOLIM"  to WS-Status-Marker.
070900*
071000     display   WS-Status-Marker  " "  FN-Cat-Name (FN-Cat-Idx)
071100               " Spent="  FN-Cat-Spent (FN-Cat-Idx)
071200               " Limit="  FN-Cat-Limit (FN-Cat-Idx)
071300               " Remaining="  FN-Cat-Remaining (FN-Cat-Idx).
071400*
071500 gg150-Display-One-Alert.
071600*
071700     if        FN-Cat-Has-Lim (FN-Cat-Idx)
071800         and   FN-Cat-Limit (FN-Cat-Idx) > zero
071900         if        FN-Cat-Spent (FN-Cat-Idx) >
072000                   FN-Cat-Limit (FN-Cat-Idx)
072100             compute   WS-Over-Amount =
072200                       FN-Cat-Spent (FN-Cat-Idx)
072300                                  - FN-Cat-Limit (FN-Cat-Idx)
072400             display   FN-Cat-Name (FN-Cat-Idx)
072500                       ": Overspent by "  WS-Over-Amount
072600                       " ("  FN-Cat-Pct-Used (FN-Cat-Idx)
072700                       "% of budget)"
072800         else
072900         if        FN-Cat-Pct-Used (FN-Cat-Idx) > 80
073000             display   FN-Cat-Name (FN-Cat-Idx)
073100                       ": Approaching budget limit ("
073200                       FN-Cat-Pct-Used (FN-Cat-Idx)  "% used)".
073300*
073400*        Text date (YYYY-MM-DD) to numeric ccyymmdd, used before
073500*        every fincnv call since the expense file keeps dates as
073600*        text and fincnv wants them packed 9(8).
073700*
073800 zz095-Text-Date-To-Numeric.
073900*
074000     move      WS-Work-Date-Txt (1:4)  to WS-Work-Ccyy.
074100     move      WS-Work-Date-Txt (6:2)  to WS-Work-Mm.
074200     move      WS-Work-Date-Txt (9:2)  to WS-Work-Dd.
074300*
074400 zz090-Exit.
074500*
074600     if        FN-Run-Analyze
074700         perform   gg140-Display-Analysis thru gg140-Exit.
074800*
074900*        UPSI-1 on (set in the run's JCL/SYSIN) turns on this
075000*        one trace line for the same reason finexp's does.
075100*
075200     if        WS-Trace-On
075300         display   "FINBUD Spent="  WS-Grand-Total
075400                   " Trend="  WS-Trend-Direction.
075500*
075600     goback.
075700*
