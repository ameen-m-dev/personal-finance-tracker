000100*****************************************************
000200*                                                   *
000300*  Record Definition For Import Transactions File    *
000400*     Same layout as the Expense Master - external   *
000500*     transactions merged in by finexp bb030/bb050.   *
000600*****************************************************
000700* 05/02/26 pjh - Created.
000800*
000900 FD  Import-File
001000     label records are standard
001100     record contains 100 characters
001200     data record is FN-Import-Record.
001300*
001400 01  FN-Import-Record.
001500     03  IMP-Date                pic x(10).
001600     03  IMP-Desc                pic x(30).
001700     03  IMP-Amount              pic s9(7)v99
001800                                sign is trailing separate.
001900     03  IMP-Category            pic x(20).
002000     03  IMP-Pay-Method          pic x(15).
002100     03  filler                  pic x(15).
002200*
