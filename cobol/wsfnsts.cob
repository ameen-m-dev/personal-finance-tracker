000100*****************************************************
000200*                                                   *
000300*   File Status Fields For The Finance Suite Files   *
000400*      Copy Whichever Of These A Program Needs -      *
000500*      Harmless If A Program Copies One It Doesn't.   *
000600*****************************************************
000700* 05/02/26 pjh - Created.
000800*
000900 01  WS-Finance-File-Status.
001000     03  FN-Exp-Status       pic xx      value "00".
001100     03  FN-Imp-Status       pic xx      value "00".
001200     03  FN-Bud-Status       pic xx      value "00".
001300     03  FN-Rpt-Status       pic xx      value "00".
001400     03  filler              pic x(04).
001500*
