000100*****************************************************
000200*   Select For The Budget Limits File                *
000300*****************************************************
000400* 05/02/26 pjh - Created.
000500*
000600     select  Budget-File    assign to "BUDGET"
000700             organization   is line sequential
000800             file status    is FN-Bud-Status.
000900*
