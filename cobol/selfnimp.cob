000100*****************************************************
000200*   Select For The Incoming Import Transactions File *
000300*****************************************************
000400* 05/02/26 pjh - Created.
000500*
000600     select  Import-File    assign to "IMPTRANS"
000700             organization   is line sequential
000800             file status    is FN-Imp-Status.
000900*
