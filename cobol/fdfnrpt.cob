000100*****************************************************
000200*                                                   *
000300*  Print File For The Financial Report - 132 cols    *
000400*     Controlled by Report Writer, see finrpt.cbl     *
000500*     Report Section for the detail line layouts.     *
000600*****************************************************
000700* 05/02/26 pjh - Created.
000800*
000900 FD  Print-File
001000     report is Financial-Report.
001100*
