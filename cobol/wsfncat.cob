000100*****************************************************
000200*                                                   *
000300*   Category-Total Work Table & Auto-Categorize      *
000400*      Keyword Table - Shared By finexp/finbud/finrpt *
000500*****************************************************
000600* 05/02/26 pjh - Created.
000700* 08/02/26 pjh - Widened Cat-Spent to 9(9)v99 comp-3, a
000800*                single category could exceed 7 digits
000900*                once several months of imports pile up.
001000* 14/02/26 pjh - Keyword list order is significant - do
001100*                NOT resequence, "food" must beat "food
001200*                court" - see finexp bb040.
001300*
001400 01  FN-Cat-Totals.
001500     03  FN-Cat-Entry            occurs 20 times
001600                                 indexed by FN-Cat-Idx.
001700         05  FN-Cat-Name          pic x(20).
001800         05  FN-Cat-Spent         pic s9(9)v99  comp-3.
001900         05  FN-Cat-Limit         pic s9(7)v99  comp-3.
002000         05  FN-Cat-Remaining     pic s9(7)v99  comp-3.
002100         05  FN-Cat-Pct-Used      pic s999v9    comp-3.
002200         05  FN-Cat-Has-Limit     pic x.
002300             88  FN-Cat-No-Limit            value "N".
002400             88  FN-Cat-Has-Lim             value "Y".
002500     03  FN-Cat-Count            binary-short unsigned value zero.
002600*
002700* Keyword table for auto-categorization, first match wins,
002800* in priority order 1 thru 10, "/" separated word lists.
002900*
003000 01  FN-Keyword-Defs.
003100     03  FN-KW-01.
003200         05  FN-KW-01-Cat        pic x(20) value "Groceries".
003300         05  FN-KW-01-Words      pic x(70) value
003400             "grocery/supermarket/food/market/fresh/organic".
003500     03  FN-KW-02.
003600         05  FN-KW-02-Cat        pic x(20) value "Transportation".
003700         05  FN-KW-02-Words      pic x(70) value
003800             "gas/fuel/uber/lyft/taxi/parking/metro/bus".
003900     03  FN-KW-03.
004000         05  FN-KW-03-Cat        pic x(20) value "Dining".
004100         05  FN-KW-03-Words      pic x(70) value
004200             "restaurant/cafe/coffee/pizza/burger/dining/food court".
004300     03  FN-KW-04.
004400         05  FN-KW-04-Cat        pic x(20) value "Entertainment".
004500         05  FN-KW-04-Words      pic x(70) value
004600             "movie/theater/netflix/spotify/amazon prime/concert".
004700     03  FN-KW-05.
004800         05  FN-KW-05-Cat        pic x(20) value "Utilities".
004900         05  FN-KW-05-Words      pic x(70) value
005000             "electric/water/gas bill/internet/phone/utility".
005100     03  FN-KW-06.
005200         05  FN-KW-06-Cat        pic x(20) value "Healthcare".
005300         05  FN-KW-06-Words      pic x(70) value
005400             "pharmacy/doctor/medical/dental/health/clinic".
005500     03  FN-KW-07.
005600         05  FN-KW-07-Cat        pic x(20) value "Shopping".
005700         05  FN-KW-07-Words      pic x(70) value
005800             "clothing/store/mall/amazon/target/walmart/shopping".
005900     03  FN-KW-08.
006000         05  FN-KW-08-Cat        pic x(20) value "Health & Fitness".
006100         05  FN-KW-08-Words      pic x(70) value
006200             "gym/fitness/yoga/workout/sports/athletic".
006300     03  FN-KW-09.
006400         05  FN-KW-09-Cat        pic x(20) value "Education".
006500         05  FN-KW-09-Words      pic x(70) value
006600             "book/course/class/tuition/education/learning".
006700     03  FN-KW-10.
006800         05  FN-KW-10-Cat        pic x(20) value "Travel".
006900         05  FN-KW-10-Words      pic x(70) value
007000             "hotel/flight/airline/vacation/travel/trip".
007100*
007200 01  FN-Keyword-Table redefines FN-Keyword-Defs.
007300     03  FN-Keyword-Entry        occurs 10 times
007400                                 indexed by FN-KW-Idx.
007500         05  FN-Keyword-Category  pic x(20).
007600         05  FN-Keyword-Words     pic x(70).
007700*
