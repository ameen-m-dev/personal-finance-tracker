000100*****************************************************
000200*                                                   *
000300*   Call Parameters For fincnv - Date To Serial Day  *
000400*                                                   *
000500*****************************************************
000600* 06/02/26 pjh - Created.  Used by finexp/finbud/finrpt
000700*                to get a comparable day-serial from a
000800*                ccyymmdd date for day-count arithmetic.
000900* 14/02/26 pjh - Added the Date-Parts redefinition, saves
001000*                fincnv having to split ccyymmdd itself.
001100*
001200 01  FN-Date-Conv-Parms.
001300     03  FN-DCP-Date        pic 9(8).
001400     03  FN-DCP-Date-Parts redefines FN-DCP-Date.
001500         05  FN-DCP-Year    pic 9(4).
001600         05  FN-DCP-Month   pic 99.
001700         05  FN-DCP-Day     pic 99.
001800     03  FN-DCP-Days        pic s9(9)  comp.
001900     03  filler             pic x(4).
002000*
