000100*****************************************************
000200*                                                   *
000300*  Record Definition For Expense Master File         *
000400*     One line per transaction - no header line.     *
000500*     Record size 100 bytes, padded for growth.       *
000600*****************************************************
000700* 05/02/26 pjh - Created.
000800* 09/02/26 pjh - Sign made trailing separate on amount
000900*                so the flat file stays human readable.
001000*
001100 FD  Expense-File
001200     label records are standard
001300     record contains 100 characters
001400     data record is FN-Expense-Record.
001500*
001600 01  FN-Expense-Record.
001700*                                     date, yyyy-mm-dd
001800     03  EXP-Date                pic x(10).
001900*                                     free text description
002000     03  EXP-Desc                pic x(30).
002100     03  EXP-Amount              pic s9(7)v99
002200                                sign is trailing separate.
002300*                                     blank = not yet categorized
002400     03  EXP-Category            pic x(20).
002500*                                     dflt Unknown if missing
002600     03  EXP-Pay-Method          pic x(15).
002700     03  filler                  pic x(15).
002800*
