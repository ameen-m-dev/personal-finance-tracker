000100*****************************************************
000200*                                                   *
000300*   Error / Status Message Literals - FIN Modules   *
000400*                                                   *
000500*****************************************************
000600* 05/02/26 pjh - Created, follows ACAS SY0nn/PY0nn table
000700*                style, renumbered under the FIN0nn prefix.
000800* 13/02/26 pjh - Added FN005 for missing import file.
000900* 19/02/26 pjh - Dropped FN005 - the import file is opened
001000*                optional, so a missing file is never flagged.
001100*                Dropped FN002 at the same time - nothing in the
001200*                suite ever tests for a missing budget file, it
001300*                is always created fresh by fin000's demo run.
001400* 19/02/26 pjh - FN006 re-worded - analysis does NOT stop when
001500*                there are no budget rows, it still prints the
001600*                totals and breakdown, the categories just show
001700*                No Limit.  Old wording said "analysis ended",
001800*                which was never true and confused the help desk.
001900*
002000 01  FN-Error-Messages.
002100     03  FN001  pic x(42) value
002200         "FN001 Expense file not found - treated as".
002300     03  FN003  pic x(48) value
002400         "FN003 No expenses found - run demo or import".
002500     03  FN004  pic x(44) value
002600         "FN004 Invalid amount on import - rec skipped".
002700     03  FN006  pic x(48) value
002800         "FN006 No budget rows - categories show No Limit".
002900     03  filler pic x(20).
003000*
003100 01  FN-Error-Code        pic 999.
003200*
