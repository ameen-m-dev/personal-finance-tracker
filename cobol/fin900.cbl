000100*****************************************************
000200*                                                   *
000300*        Finance Suite - Batch Driver (Top Level)   *
000400*                                                   *
000500*****************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.             fin900.
001100 author.                 P J Haigh.
001200 installation.           Applewood Computers - Finance Group.
001300 date-written.           02/02/91.
001400 date-compiled.
001500 security.               Copyright (C) 1991-2026, Applewood
001600                         Computers.  For internal use only.
001700*
001800*    Remarks.            Top level of the Personal Finance
001900*                        batch suite.  Reads a single run-
002000*                        function digit off SYSIN, CALLs fin000
002100*                        to set the processing date (and lay
002200*                        down the demo data set if asked for),
002300*                        then dispatches to whichever of
002400*                        finexp/finbud/finrpt the function
002500*                        calls for.  One run, one function -
002600*                        chain several job steps together in
002700*                        the JCL for more than one in a day.
002800*
002900*    Called Modules.     fin000, finexp, finbud, finrpt.
003000*    Files used.         None directly - all file work is
003100*                        done by the called modules.
003200*
003300*    Error messages used.
003400*                        FN-Bad-Function.
003500*
003600* Changes:
003700* 02/02/91 pjh - 1.0.00 Created - lifted the chained-call shape
003800*                       from the old py900 payroll run control.
003900* 19/07/94 pjh -    .01 Run-function widened from a screen menu
004000*                       pick to a SYSIN digit - this suite has
004100*                       no operator screen of its own.
004200* 22/11/98 pjh -    .02 Y2K - WS-Proc-Date comes back from fin000
004300*                       already ccyymmdd, nothing to change here.
004400* 18/02/26 pjh - 1.1.00 Reworked for the Personal Finance batch
004500*                       suite - function-name table added so the
004600*                       start banner spells out what ran, four
004700*                       functions only (demo/import/analyze/
004800*                       report), no menu loop.
004900*
005000 environment             division.
005100*================================
005200*
005300 configuration           section.
005400 special-names.
005500     class fn-valid-function is "1" "2" "3" "4".
005600*
005700 input-output            section.
005800 file-control.
005900*
006000 data                    division.
006100*======================
006200*
006300 file section.
006400*
006500 working-storage section.
006600*-----------------------
006700 77  prog-name           pic x(16) value "FIN900 (1.1.00)".
006800 77  WS-Call-Count       pic 9(3)   comp value zero.
006900*
007000* Run-function code to name, named individually then exposed as
007100* an indexed table by the redefinition - the house way of
007200* carrying fixed reference data (see fin000/wsfncat.cob).
007300*
007400 01  WS-Function-Names-Values.
007500     03  WS-FN-01.
007600         05  filler          pic 9      value 1.
007700         05  filler          pic x(10)  value "DEMO".
007800     03  WS-FN-02.
007900         05  filler          pic 9      value 2.
008000         05  filler          pic x(10)  value "IMPORT".
008100     03  WS-FN-03.
008200         05  filler          pic 9      value 3.
008300         05  filler          pic x(10)  value "ANALYZE".
008400     03  WS-FN-04.
008500         05  filler          pic 9      value 4.
008600         05  filler          pic x(10)  value "REPORT".
008700     03  filler              pic x(01)  value space.
008800*
008900 01  WS-Function-Table redefines WS-Function-Names-Values.
009000     03  WS-FN-Entry             occurs 4 times
009100                                 indexed by WS-FN-Idx.
009200         05  WS-FN-Code           pic 9.
009300         05  WS-FN-Name           pic x(10).
009400     03  filler                   pic x(01).
009500*
009600 01  WS-Found-Name           pic x(10)   value spaces.
009700*
009800 01  WS-Switches.
009900     03  WS-Func-Found-Sw        pic x       value "N".
010000         88  Function-Name-Found          value "Y".
010100     03  filler                  pic x(01)  value space.
010200*
010300 01  WS-Switches-Flat redefines WS-Switches
010400                             pic x(02).
010500*
010600 01  WS-Bad-Function         pic x(35)   value
010700     "FN900 Invalid run-function on SYSIN".
010800*
010900* Broken-out view of the processing date fin000 hands back, for
011000* the start banner only - fin000 owns the date, this is display
011100* use only.
011200*
011300 01  WS-Proc-Date-Work.
011400     03  WS-PD-Ccyy          pic 9(4).
011500     03  WS-PD-Mm            pic 99.
011600     03  WS-PD-Dd            pic 99.
011700     03  filler              pic x(01)  value space.
011800*
011900 01  WS-Proc-Date-Num redefines WS-Proc-Date-Work
012000                         pic 9(8).
012100*
012200     copy "wscall.cob".
012300*
012400 procedure division.
012500*====================
012600*
012700 aa010-Accept-Run-Function.
012800*
012900     move      spaces        to WS-Called WS-Caller.
013000     move      zero          to WS-Proc-Date WS-Term-Code.
013100     accept    WS-Run-Function from sysin.
013200*
013300     if        WS-Run-Function is not class fn-valid-function
013400         display   WS-Bad-Function
013500         go        to zz090-Exit.
013600*
013700     perform   aa012-Find-Function-Name
013800              varying WS-FN-Idx from 1 by 1
013900              until   WS-FN-Idx > 4
014000                 or   Function-Name-Found.
014100*
014200     display   "FIN900 Starting "  WS-Found-Name  " run".
014300     go        to bb020-Call-Start-Of-Day.
014400*
014500 aa012-Find-Function-Name.
014600*
014700     if        WS-FN-Code (WS-FN-Idx) = WS-Run-Function
014800         move      WS-FN-Name (WS-FN-Idx) to WS-Found-Name
014900         set       Function-Name-Found to true.
015000*
015100*        Every run goes through fin000 first - one processing
015200*        date for the whole chain, and the demo files get
015300*        written there when the function asks for them.
015400*
015500 bb020-Call-Start-Of-Day.
015600*
015700     move      "FIN900"      to WS-Caller.
015800     move      "FIN000"      to WS-Called.
015900     call      "fin000"  using WS-Calling-Data.
016000     add       1             to WS-Call-Count.
016100     move      WS-Proc-Date  to WS-Proc-Date-Num.
016200     display   "FIN900 Processing date "  WS-PD-Ccyy  "-"
016300                 WS-PD-Mm  "-"  WS-PD-Dd.
016400     go        to cc030-Dispatch-Function.
016500*
016600 cc030-Dispatch-Function.
016700*
016800     if        FN-Run-Import
016900         move      "FIN900"  to WS-Caller
017000         move      "FINEXP"  to WS-Called
017100         call      "finexp"  using WS-Calling-Data
017200         add       1         to WS-Call-Count.
017300*
017400     if        FN-Run-Analyze
017500         move      "FIN900"  to WS-Caller
017600         move      "FINBUD"  to WS-Called
017700         call      "finbud"  using WS-Calling-Data
017800         add       1         to WS-Call-Count.
017900*
018000     if        FN-Run-Report
018100         move      "FIN900"  to WS-Caller
018200         move      "FINRPT"  to WS-Called
018300         call      "finrpt"  using WS-Calling-Data
018400         add       1         to WS-Call-Count.
018500*
018600     go        to zz090-Exit.
018700*
018800 zz090-Exit.
018900*
019000     display   "FIN900 Modules called this run - "
019100                 WS-Call-Count.
019200     goback.
019300*
