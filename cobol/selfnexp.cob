000100*****************************************************
000200*   Select For The Expense Master File               *
000300*****************************************************
000400* 05/02/26 pjh - Created.
000500*
000600     select  Expense-File   assign to "EXPENSES"
000700             organization   is line sequential
000800             file status    is FN-Exp-Status.
000900*
