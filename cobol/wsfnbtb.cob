000100*****************************************************
000200*                                                   *
000300*   In-Memory Budget Table - Mirrors The Budget     *
000400*      File So finbud Can Accumulate The Current    *
000500*      Month's Spending Then Rewrite In One Pass.   *
000600*****************************************************
000700* 16/02/26 pjh - Created.  20 rows is the same ceiling
000800*                as FN-Cat-Totals - a personal budget
000900*                does not run to more than 20 lines.
001000*
001100 01  WS-Bud-Count            pic s9(4)   comp.
001200*
001300 01  WS-Bud-Table.
001400     03  WS-Bud-Entry            occurs 20 times
001500                                 indexed by WS-Bud-Idx.
001600         05  WS-Bud-Category      pic x(20).
001700         05  WS-Bud-Limit         pic s9(7)v99  comp-3.
001800         05  WS-Bud-Spent         pic s9(7)v99  comp-3.
001900         05  WS-Bud-Remaining     pic s9(7)v99  comp-3.
002000*
