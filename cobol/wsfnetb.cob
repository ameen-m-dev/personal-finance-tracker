000100*****************************************************
000200*                                                   *
000300*   In-Memory Expense Table - Shared By finexp,      *
000400*      finbud & finrpt So Each Can Hold The Whole     *
000500*      Expense Set For A Run Without Re-Reading It.   *
000600*****************************************************
000700* 07/02/26 pjh - Created.  500 lines is generous for
000800*                a personal finance file - raise the
000900*                occurs if Accounts ever load a full
001000*                year of card statements in one go.
001100*
001200 01  WS-Exp-Count            pic s9(4)   comp.
001300*
001400 01  WS-Exp-Table.
001500     03  WS-Exp-Entry            occurs 500 times
001600                                 indexed by WS-Exp-Idx.
001700         05  WS-Exp-Date          pic x(10).
001800         05  WS-Exp-Desc          pic x(30).
001900         05  WS-Exp-Amount        pic s9(7)v99  comp-3.
002000         05  WS-Exp-Category      pic x(20).
002100         05  WS-Exp-Pay-Method    pic x(15).
002200*
