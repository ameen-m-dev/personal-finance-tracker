000100*****************************************************
000200*                                                   *
000300*               Date To Serial Day Number            *
000400*                                                   *
000500*****************************************************
000600*
000700 identification          division.
000800*
000900 program-id.             fincnv.
001000 author.                 P J Haigh.
001100 installation.           Applewood Computers - Finance Group.
001200 date-written.           05/02/91.
001300 date-compiled.
001400 security.               Copyright (C) 1991-2026, Applewood
001500                         Computers.  For internal use only.
001600*
001700*    Remarks.            Converts a ccyymmdd date into an
001800*                        absolute day-serial number so that
001900*                        finexp, finbud and finrpt can get a
002000*                        true calendar day count between two
002100*                        dates by straight subtraction - plain
002200*                        ccyymmdd subtraction does not give a
002300*                        day count across a month or year end.
002400*
002500*                        Uses the standard Gregorian to Julian
002600*                        day number conversion.  Only the
002700*                        forward direction (date to serial) is
002800*                        needed by this system - nothing here
002900*                        ever has to turn a serial number back
003000*                        into a date.
003100*
003200*    Called Modules.     None.
003300*    Files used.         None - a pure working calculation.
003400*
003500* Changes:
003600* 05/02/91 pjh - 1.0.00 Created.
003700* 11/06/93 pjh -    .01 Century window widened, Y2K not yet a
003800*                       worry but no reason to hard code 19.
003900* 22/11/98 pjh -    .02 Y2K check - ccyy already 4 digits in
004000*                       this module, no 2-digit year anywhere,
004100*                       nothing further to change here.
004200* 14/02/26 pjh - 1.1.00 Picked back up for the Personal Finance
004300*                       batch suite - comments reworded, no
004400*                       change to the arithmetic.
004500* 16/02/26 pjh -    .01 UPSI-3 trace switch added - wanted a way
004600*                       to see the partial sums when the day
004700*                       count looked wrong on a year boundary.
004800*
004900 environment             division.
005000*
005100 configuration           section.
005200 special-names.
005300     upsi-3 on status is WS-Trace-On
005400            off status is WS-Trace-Off.
005500*
005600 input-output            section.
005700 file-control.
005800*
005900 data                    division.
006000*
006100 file section.
006200*
006300 working-storage section.
006400*-----------------------
006500 77  prog-name           pic x(16) value "FINCNV (1.1.00)".
006600*
006700 01  WS-Work-Fields.
006800     03  WS-Cnv-Year     pic s9(9)   comp.
006900     03  WS-Cnv-Month    pic s9(9)   comp.
007000     03  WS-Cnv-Day      pic s9(9)   comp.
007100     03  WS-A            pic s9(9)   comp.
007200     03  WS-Y            pic s9(9)   comp.
007300     03  WS-M            pic s9(9)   comp.
007400 01  WS-Work-Fields-Tbl  redefines WS-Work-Fields.
007500     03  WS-Work-Entry   pic s9(9)   comp  occurs 6 times.
007600*
007700* The five Julian-day-number partial sums, named individually
007800* for the COMPUTEs below, exposed as a table too so the trace
007900* line can run them off in one loop without five separate
008000* DISPLAYs.
008100*
008200 01  WS-Calc-Fields.
008300     03  WS-T1           pic s9(9)   comp.
008400     03  WS-T2           pic s9(9)   comp.
008500     03  WS-T3           pic s9(9)   comp.
008600     03  WS-T4           pic s9(9)   comp.
008700     03  WS-T5           pic s9(9)   comp.
008800 01  WS-Calc-Table  redefines WS-Calc-Fields.
008900     03  WS-Calc-Entry   pic s9(9)   comp  occurs 5 times.
009000*
009100 01  WS-Input-Date.
009200     03  WS-Date-Year    pic 9(4).
009300     03  WS-Date-Month   pic 99.
009400     03  WS-Date-Day     pic 99.
009500 01  WS-Input-Date9  redefines WS-Input-Date
009600                      pic 9(8).
009700*
009800 01  WS-Init-Idx             pic s9(4)   comp.
009900*
010000 linkage section.
010100*
010200 copy "wsfndte.cob".
010300*
010400 procedure division using FN-Date-Conv-Parms.
010500*===========================================
010600*
010700 aa005-Initialize.
010800*
010900     perform  aa006-Clear-Work-Field
011000              varying WS-Init-Idx from 1 by 1
011100              until   WS-Init-Idx > 6.
011200     go       to aa010-Convert.
011300*
011400 aa006-Clear-Work-Field.
011500     move     zero  to  WS-Work-Entry (WS-Init-Idx).
011600*
011700 aa010-Convert.
011800*
011900     move     FN-DCP-Date  to  WS-Input-Date9.
012000     move     WS-Date-Year  to  WS-Cnv-Year.
012100     move     WS-Date-Month to  WS-Cnv-Month.
012200     move     WS-Date-Day   to  WS-Cnv-Day.
012300*
012400     compute  WS-A = (14 - WS-Cnv-Month) / 12.
012500     compute  WS-Y = WS-Cnv-Year + 4800 - WS-A.
012600     compute  WS-M = WS-Cnv-Month + (12 * WS-A) - 3.
012700*
012800     compute  WS-T1 = ((153 * WS-M) + 2) / 5.
012900     compute  WS-T2 = 365 * WS-Y.
013000     compute  WS-T3 = WS-Y / 4.
013100     compute  WS-T4 = WS-Y / 100.
013200     compute  WS-T5 = WS-Y / 400.
013300*
013400     compute  FN-DCP-Days =
013500              WS-Cnv-Day + WS-T1 + WS-T2 + WS-T3 - WS-T4
013600                                                 + WS-T5 - 32045.
013700*
013800 aa010-Exit.
013900     if        WS-Trace-On
014000         perform   aa012-Display-One-Calc-Field
014100                  varying WS-Init-Idx from 1 by 1
014200                  until   WS-Init-Idx > 5
014300         display   "FINCNV Days=" FN-DCP-Days.
014400     goback.
014500*
014600 aa012-Display-One-Calc-Field.
014700     display   "FINCNV T(" WS-Init-Idx ")=" WS-Calc-Entry (WS-Init-Idx).
014800*
