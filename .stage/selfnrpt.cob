      *****************************************************
      *   Select For The Financial Report Print File       *
      *****************************************************
      * 05/02/26 pjh - Created.  132 column landscape print
      *                file, as selprint.cob is in the source
      *                payroll modules this was copied from.
      *
           select  Print-File     assign to "FINRPT"
                   organization   is line sequential
                   file status    is FN-Rpt-Status.
      *
