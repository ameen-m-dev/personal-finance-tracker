      *****************************************************
      *                                                   *
      *   Linkage Passed Between The FIN Chain Of Programs *
      *      fin900 (driver) calls fin000/finexp/finbud/   *
      *      finrpt passing this area plus the proc date.  *
      *****************************************************
      * 05/02/26 pjh - Created, cut down from ACAS wscall.cob
      *                for the Personal Finance batch chain.
      * 11/02/26 pjh - Added WS-Proc-Date, dropped WS-Del-Link
      *                as there is no chaining back out to a menu.
      *
       01  WS-Calling-Data.
           03  WS-Called         pic x(8).
           03  WS-Caller         pic x(8).
           03  WS-Term-Code      pic 99.
           03  WS-Run-Function   pic 9.
               88  FN-Run-Demo             value 1.
               88  FN-Run-Import            value 2.
               88  FN-Run-Analyze           value 3.
               88  FN-Run-Report            value 4.
           03  WS-Proc-Date      pic 9(8).
           03  filler            pic x(11).
      *
