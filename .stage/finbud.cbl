      *****************************************************
      *                                                   *
      *             Finance Suite - Budget Analyzer        *
      *                                                   *
      *****************************************************
      *
       identification          division.
      *================================
      *
       program-id.             finbud.
       author.                 P J Haigh.
       installation.           Applewood Computers - Finance Group.
       date-written.           05/02/91.
       date-compiled.
       security.               Copyright (C) 1991-2026, Applewood
                               Computers.  For internal use only.
      *
      *    Remarks.            Brings the Budget Limits file up to
      *                        date with this month's spending, then
      *                        analyzes spending against budget by
      *                        category - totals, daily average, the
      *                        category breakdown, overspend and
      *                        approaching-limit alerts, the budget
      *                        utilization summary and the 30-day
      *                        spending trend.  Also carries the
      *                        console display for the Analyze run
      *                        function - finrpt does the printed
      *                        report, this module does the screen.
      *
      *    Called Modules.     fincnv - date to serial day number.
      *    Files used.         Expense-File.  Input only.
      *                        Budget-File.   Input then Output.
      *
      *    Error messages used.
      *                        FN003, FN006.
      *
      * Changes:
      * 05/02/91 pjh - 1.0.00 Created.
      * 14/09/94 pjh -    .01 Approaching-limit alert added at 80% -
      *                       Accounts were being caught out by a
      *                       category going over with no warning.
      * 22/11/98 pjh -    .02 Y2K - WS-Proc-Date already ccyymmdd in
      *                       from fin000, nothing further needed.
      * 16/02/26 pjh - 1.1.00 Reworked for the Personal Finance batch
      *                       suite - category/budget tables moved to
      *                       copybooks shared with finexp/finrpt, the
      *                       trend classification and CALL to fincnv
      *                       for day-serial arithmetic added new.
      *
       environment             division.
      *================================
      *
       configuration           section.
       special-names.
           upsi-1 on  status is WS-Trace-On
                  off status is WS-Trace-Off.
      *
       input-output            section.
       file-control.
      *
           copy "selfnexp.cob".
           copy "selfnbud.cob".
      *
       data                    division.
      *======================
      *
       file section.
      *
           copy "fdfnexp.cob".
           copy "fdfnbud.cob".
      *
       working-storage section.
      *-----------------------
       77  prog-name           pic x(16) value "FINBUD (1.1.00)".
      *
           copy "wsfnetb.cob".
           copy "wsfncat.cob".
           copy "wsfnbtb.cob".
           copy "wsfnmsg.cob".
           copy "wsfnsts.cob".
      *
      * Today's date and the first-of-month cut, both held two ways -
      * numeric for the fincnv call, text YYYY-MM-DD for comparing
      * straight against EXP-Date without a conversion.
      *
       01  WS-Proc-Date-Work.
           03  WS-PD-Ccyy          pic 9(4).
           03  WS-PD-Mm            pic 99.
           03  WS-PD-Dd            pic 99.
       01  WS-Proc-Date-Num redefines WS-Proc-Date-Work
                               pic 9(8).
      *
       01  WS-Month-Start          pic x(10).
      *
       01  WS-New-Bud-Rec.
           03  WS-NB-Category      pic x(20).
           03  WS-NB-Limit         pic s9(7)v99  comp-3.
           03  WS-NB-Spent         pic s9(7)v99  comp-3.
           03  WS-NB-Remaining     pic s9(7)v99  comp-3.
       01  WS-New-Bud-Flat redefines WS-New-Bud-Rec
                               pic x(29).
      *
      * One text-to-numeric work date, used ahead of every fincnv
      * call since the expense file keeps YYYY-MM-DD text and fincnv
      * wants ccyymmdd packed 9(8).
      *
       01  WS-Work-Date-Txt        pic x(10).
       01  WS-Work-Date-Group.
           03  WS-Work-Ccyy        pic 9(4).
           03  WS-Work-Mm          pic 99.
           03  WS-Work-Dd          pic 99.
       01  WS-Work-Date-Num redefines WS-Work-Date-Group
                               pic 9(8).
      *
       01  WS-Switches.
           03  WS-Expense-Eof      pic x       value "N".
               88  Expense-Is-Eof           value "Y".
           03  WS-Budget-Eof       pic x       value "N".
               88  Budget-Is-Eof            value "Y".
           03  WS-Bud-Found-Sw     pic x       value "N".
               88  Bud-Row-Found            value "Y".
           03  WS-Cat-Found-Sw     pic x       value "N".
               88  Cat-Row-Found            value "Y".
           03  WS-Day-Found-Sw     pic x       value "N".
               88  Day-Row-Found            value "Y".
           03  filler              pic x(05).
       01  WS-Switches-Flat redefines WS-Switches
                               pic x(10).
      *
       01  WS-Work-Counters.
           03  WS-Bud-Srch-Idx     pic s9(4)   comp.
           03  WS-Cat-Srch-Idx     pic s9(4)   comp.
           03  WS-Half-Days        pic s9(4)   comp.
           03  WS-Day-Srch-Idx     pic s9(4)   comp.
           03  WS-Day-Swap-Idx     pic s9(4)   comp.
      *
       01  WS-Analysis-Fields.
           03  WS-Grand-Total      pic s9(9)v99  comp-3.
           03  WS-Rec-Count        pic s9(7)     comp-3.
           03  WS-Avg-Daily        pic s9(9)v99  comp-3.
           03  WS-Min-Date         pic x(10).
           03  WS-Max-Date         pic x(10).
           03  WS-Min-Serial       pic s9(9)     comp.
           03  WS-Max-Serial       pic s9(9)     comp.
           03  WS-Span-Days        pic s9(9)     comp.
      *
       01  WS-Budget-Totals.
           03  WS-Tot-Budget       pic s9(7)v99  comp-3.
           03  WS-Tot-Bud-Spent    pic s9(7)v99  comp-3.
           03  WS-Tot-Remaining    pic s9(7)v99  comp-3.
           03  WS-Tot-Utilization  pic s999v9    comp-3.
      *
      * Most-recent-N-days daily spending table for the trend call -
      * one entry per distinct date seen inside the window, built by
      * search-or-add the same way the category table is built, then
      * sorted ascending so the half-split and peak mean something.
      *
       01  WS-Day-Count            pic s9(4)   comp.
       01  WS-Day-Table.
           03  WS-Day-Entry            occurs 31 times
                                       indexed by WS-Day-Idx.
               05  WS-Day-Date          pic x(10).
               05  WS-Day-Serial        pic s9(9)  comp.
               05  WS-Day-Total         pic s9(7)v99  comp-3.
       01  WS-Day-Hold.
           03  WS-DH-Date          pic x(10).
           03  WS-DH-Serial        pic s9(9)   comp.
           03  WS-DH-Total         pic s9(7)v99  comp-3.
      *
       01  WS-Cutoff-Serial        pic s9(9)   comp.
       01  WS-This-Serial          pic s9(9)   comp.
       01  WS-First-Half-Total     pic s9(9)v99  comp-3.
       01  WS-Second-Half-Total    pic s9(9)v99  comp-3.
       01  WS-First-Half-Avg       pic s9(9)v99  comp-3.
       01  WS-Second-Half-Avg      pic s9(9)v99  comp-3.
       01  WS-Peak-Date            pic x(10).
       01  WS-Peak-Amount          pic s9(7)v99  comp-3.
       01  WS-Trend-Direction      pic x(10).
      *
      * Console display work fields for the Analyze run function.
      *
       01  WS-Status-Marker        pic x(5).
       01  WS-Over-Amount          pic s9(7)v99  comp-3.
      *
       linkage section.
      *
           copy "wscall.cob".
           copy "wsfndte.cob".
      *
       procedure division using WS-Calling-Data.
      *=========================================
      *
       aa005-Initialize-Switches.
      *
      *        finbud, like finexp, can be CALLed more than once in
      *        one job stream - clear every switch by hand.
      *
           move      "NNNNNNNNNN"  to WS-Switches-Flat.
           move      zero          to WS-Day-Count.
           go        to aa010-Load-Budget.
      *
       aa010-Load-Budget.
      *
           move      zero          to WS-Bud-Count FN-Cat-Count.
           open      input Budget-File.
      *
           if        FN-Bud-Status not = "00"
               go        to aa030-Load-Expenses.
      *
       aa020-Read-One-Budget.
      *
           perform   aa022-Read-Budget-Record thru aa022-Exit
                    until   Budget-Is-Eof.
           close     Budget-File.
           go        to aa030-Load-Expenses.
      *
       aa022-Read-Budget-Record.
      *
           read      Budget-File
               at end
                   set       Budget-Is-Eof to true
                   go        to aa022-Exit.
      *
           add       1  to WS-Bud-Count.
           move      BUD-Category
                               to WS-Bud-Category (WS-Bud-Count).
           move      BUD-Monthly-Limit to WS-Bud-Limit (WS-Bud-Count).
           move      zero              to WS-Bud-Spent (WS-Bud-Count).
           move      BUD-Monthly-Limit
                               to WS-Bud-Remaining (WS-Bud-Count).
      *
       aa022-Exit.
           exit.
      *
       aa030-Load-Expenses.
      *
           move      zero          to WS-Exp-Count.
           open      input Expense-File.
      *
           if        FN-Exp-Status not = "00"
               go        to zz090-Exit.
      *
       aa032-Read-One-Expense.
      *
           perform   aa034-Read-Expense-Record thru aa034-Exit
                    until   Expense-Is-Eof.
           close     Expense-File.
           go        to bb040-Determine-Month-Start.
      *
       aa034-Read-Expense-Record.
      *
           read      Expense-File
               at end
                   set       Expense-Is-Eof to true
                   go        to aa034-Exit.
      *
           add       1  to WS-Exp-Count.
           move      EXP-Date          to WS-Exp-Date (WS-Exp-Count).
           move      EXP-Desc          to WS-Exp-Desc (WS-Exp-Count).
           move      EXP-Amount        to WS-Exp-Amount (WS-Exp-Count).
           move      EXP-Category
                               to WS-Exp-Category (WS-Exp-Count).
           move      EXP-Pay-Method
                               to WS-Exp-Pay-Method (WS-Exp-Count).
      *
       aa034-Exit.
           exit.
      *
      *        Update spending - accumulation is restricted to expense
      *        dates on or after the first day of the processing month,
      *        built here as text so it compares straight against the
      *        YYYY-MM-DD expense dates with no conversion needed.
      *
       bb040-Determine-Month-Start.
      *
           move      WS-Proc-Date  to WS-Proc-Date-Num.
           move      WS-PD-Ccyy    to WS-Month-Start (1:4).
           move      "-"           to WS-Month-Start (5:1).
           move      WS-PD-Mm      to WS-Month-Start (6:2).
           move      "-01"         to WS-Month-Start (8:3).
      *
           if        WS-Exp-Count = zero
               go        to bb060-Rewrite-Budget.
      *
           perform   bb045-Accumulate-One-Expense
                    varying WS-Exp-Idx from 1 by 1
                    until   WS-Exp-Idx > WS-Exp-Count.
           go        to bb060-Rewrite-Budget.
      *
       bb045-Accumulate-One-Expense.
      *
           if        WS-Exp-Date (WS-Exp-Idx) < WS-Month-Start
               go        to bb045-Exit.
      *
           move      "N"           to WS-Bud-Found-Sw.
           perform   bb050-Search-Budget-Row
                    varying WS-Bud-Srch-Idx from 1 by 1
                    until   WS-Bud-Srch-Idx > WS-Bud-Count
                       or   Bud-Row-Found.
      *
           if        Bud-Row-Found
               add       WS-Exp-Amount (WS-Exp-Idx)
                               to WS-Bud-Spent (WS-Bud-Srch-Idx - 1).
      *
       bb045-Exit.
           exit.
      *
       bb050-Search-Budget-Row.
      *
           if        WS-Bud-Category (WS-Bud-Srch-Idx) =
                                       WS-Exp-Category (WS-Exp-Idx)
               set       Bud-Row-Found to true.
      *
       bb060-Rewrite-Budget.
      *
           if        WS-Bud-Count = zero
               go        to cc070-Build-Category-Totals.
      *
           perform   bb065-Set-One-Remaining
                    varying WS-Bud-Srch-Idx from 1 by 1
                    until   WS-Bud-Srch-Idx > WS-Bud-Count.
      *
           open      output Budget-File.
           perform   bb067-Write-One-Budget
                    varying WS-Bud-Srch-Idx from 1 by 1
                    until   WS-Bud-Srch-Idx > WS-Bud-Count.
           close     Budget-File.
           go        to cc070-Build-Category-Totals.
      *
       bb065-Set-One-Remaining.
      *
           compute   WS-Bud-Remaining (WS-Bud-Srch-Idx) =
                     WS-Bud-Limit (WS-Bud-Srch-Idx)
                                  - WS-Bud-Spent (WS-Bud-Srch-Idx).
      *
       bb067-Write-One-Budget.
      *
           move      spaces              to WS-New-Bud-Flat.
           move      WS-Bud-Category  (WS-Bud-Srch-Idx)
                               to WS-NB-Category.
           move      WS-Bud-Limit     (WS-Bud-Srch-Idx)
                               to WS-NB-Limit.
           move      WS-Bud-Spent     (WS-Bud-Srch-Idx)
                               to WS-NB-Spent.
           move      WS-Bud-Remaining (WS-Bud-Srch-Idx)
                               to WS-NB-Remaining.
      *
           move      spaces              to FN-Budget-Record.
           move      WS-NB-Category       to BUD-Category.
           move      WS-NB-Limit          to BUD-Monthly-Limit.
           move      WS-NB-Spent          to BUD-Current-Spent.
           move      WS-NB-Remaining      to BUD-Remaining.
           write      FN-Budget-Record.
      *
      *        Analyze - the category-total work table is built fresh
      *        here from the whole expense set, not the month-only
      *        figure above; a category with expenses but no budget
      *        row still gets a line, flagged No-Limit.
      *
       cc070-Build-Category-Totals.
      *
           move      zero          to FN-Cat-Count.
      *
           if        WS-Exp-Count = zero
               go        to dd080-Overall-Totals.
      *
           perform   cc072-File-One-Expense
                    varying WS-Exp-Idx from 1 by 1
                    until   WS-Exp-Idx > WS-Exp-Count.
           go        to cc080-Match-Budget-Rows.
      *
       cc072-File-One-Expense.
      *
           move      "N"           to WS-Cat-Found-Sw.
           perform   cc074-Search-Cat-Row
                    varying WS-Cat-Srch-Idx from 1 by 1
                    until   WS-Cat-Srch-Idx > FN-Cat-Count
                       or   Cat-Row-Found.
      *
           if        Cat-Row-Found
               add       WS-Exp-Amount (WS-Exp-Idx)
                      to FN-Cat-Spent (WS-Cat-Srch-Idx - 1)
           else
               add       1  to FN-Cat-Count
               move      WS-Exp-Category (WS-Exp-Idx)
                      to FN-Cat-Name (FN-Cat-Count)
               move      WS-Exp-Amount (WS-Exp-Idx)
                      to FN-Cat-Spent (FN-Cat-Count).
      *
       cc074-Search-Cat-Row.
      *
           if        FN-Cat-Name (WS-Cat-Srch-Idx) =
                                       WS-Exp-Category (WS-Exp-Idx)
               set       Cat-Row-Found to true.
      *
       cc080-Match-Budget-Rows.
      *
           perform   cc082-Match-One-Category
                    varying FN-Cat-Idx from 1 by 1
                    until   FN-Cat-Idx > FN-Cat-Count.
           go        to dd080-Overall-Totals.
      *
       cc082-Match-One-Category.
      *
           move      "N"           to WS-Bud-Found-Sw.
           perform   cc084-Search-Budget-By-Cat
                    varying WS-Bud-Srch-Idx from 1 by 1
                    until   WS-Bud-Srch-Idx > WS-Bud-Count
                       or   Bud-Row-Found.
      *
           if        Bud-Row-Found
               move      "Y"  to FN-Cat-Has-Limit (FN-Cat-Idx)
               move      WS-Bud-Limit (WS-Bud-Srch-Idx - 1)
                               to FN-Cat-Limit (FN-Cat-Idx)
               move      WS-Bud-Remaining (WS-Bud-Srch-Idx - 1)
                               to FN-Cat-Remaining (FN-Cat-Idx)
           else
               move      "N"  to FN-Cat-Has-Limit (FN-Cat-Idx)
               move      zero to FN-Cat-Limit (FN-Cat-Idx)
               move      zero to FN-Cat-Remaining (FN-Cat-Idx).
      *
           if        FN-Cat-Has-Lim (FN-Cat-Idx)
               and   FN-Cat-Limit (FN-Cat-Idx) > zero
               compute   FN-Cat-Pct-Used (FN-Cat-Idx) rounded =
                         FN-Cat-Spent (FN-Cat-Idx)
                            / FN-Cat-Limit (FN-Cat-Idx) * 100
           else
               move      zero to FN-Cat-Pct-Used (FN-Cat-Idx).
      *
       cc084-Search-Budget-By-Cat.
      *
           if        WS-Bud-Category (WS-Bud-Srch-Idx) =
                                       FN-Cat-Name (FN-Cat-Idx)
               set       Bud-Row-Found to true.
      *
      *        Overall totals - grand total, record count, date span
      *        and average daily spending, span-days coming out of
      *        fincnv so a month-end or year-end does not upset it.
      *
       dd080-Overall-Totals.
      *
           move      zero          to WS-Grand-Total WS-Rec-Count.
           move      zero          to WS-Avg-Daily WS-Span-Days.
           move      spaces        to WS-Min-Date WS-Max-Date.
      *
           if        WS-Exp-Count = zero
               go        to ee090-Budget-Summary.
      *
           move      WS-Exp-Date (1) to WS-Min-Date.
           move      WS-Exp-Date (1) to WS-Max-Date.
      *
           perform   dd082-Accumulate-One-Expense
                    varying WS-Exp-Idx from 1 by 1
                    until   WS-Exp-Idx > WS-Exp-Count.
      *
           move      WS-Exp-Count  to WS-Rec-Count.
      *
           perform   dd085-Convert-Min-Date.
           perform   dd086-Convert-Max-Date.
           compute   WS-Span-Days = WS-Max-Serial - WS-Min-Serial + 1.
           if        WS-Span-Days > zero
               compute   WS-Avg-Daily rounded =
                         WS-Grand-Total / WS-Span-Days.
           go        to ee090-Budget-Summary.
      *
       dd082-Accumulate-One-Expense.
      *
           add       WS-Exp-Amount (WS-Exp-Idx) to WS-Grand-Total.
           if        WS-Exp-Date (WS-Exp-Idx) < WS-Min-Date
               move      WS-Exp-Date (WS-Exp-Idx) to WS-Min-Date.
           if        WS-Exp-Date (WS-Exp-Idx) > WS-Max-Date
               move      WS-Exp-Date (WS-Exp-Idx) to WS-Max-Date.
      *
       dd085-Convert-Min-Date.
      *
           move      WS-Min-Date   to WS-Work-Date-Txt.
           perform   zz095-Text-Date-To-Numeric.
           move      WS-Work-Date-Num to FN-DCP-Date.
           call      "fincnv"  using FN-Date-Conv-Parms.
           move      FN-DCP-Days      to WS-Min-Serial.
      *
       dd086-Convert-Max-Date.
      *
           move      WS-Max-Date   to WS-Work-Date-Txt.
           perform   zz095-Text-Date-To-Numeric.
           move      WS-Work-Date-Num to FN-DCP-Date.
           call      "fincnv"  using FN-Date-Conv-Parms.
           move      FN-DCP-Days      to WS-Max-Serial.
      *
      *        Budget summary - utilization off the month-restricted
      *        figures held in the budget table, separate from the
      *        all-time figures the breakdown above uses.
      *
       ee090-Budget-Summary.
      *
           move      zero          to WS-Tot-Budget WS-Tot-Bud-Spent.
           move      zero          to WS-Tot-Remaining.
           move      zero          to WS-Tot-Utilization.
      *
           if        WS-Bud-Count = zero
               go        to ff100-Spending-Trend.
      *
           perform   ee092-Add-One-Budget-Row
                    varying WS-Bud-Srch-Idx from 1 by 1
                    until   WS-Bud-Srch-Idx > WS-Bud-Count.
      *
           if        WS-Tot-Budget > zero
               compute   WS-Tot-Utilization rounded =
                         WS-Tot-Bud-Spent / WS-Tot-Budget * 100.
           go        to ff100-Spending-Trend.
      *
       ee092-Add-One-Budget-Row.
      *
           add       WS-Bud-Limit (WS-Bud-Srch-Idx)    to WS-Tot-Budget.
           add       WS-Bud-Spent (WS-Bud-Srch-Idx) to WS-Tot-Bud-Spent.
           add       WS-Bud-Remaining (WS-Bud-Srch-Idx)
                               to WS-Tot-Remaining.
      *
      *        Spending trend - most recent 30 days relative to the
      *        processing date, daily totals built by search-or-add
      *        the same way the category table was, then an ascending
      *        bubble sort so the first/second half split means
      *        something and the peak day can be picked off the end.
      *
       ff100-Spending-Trend.
      *
           move      "stable"      to WS-Trend-Direction.
           move      spaces        to WS-Peak-Date.
           move      zero          to WS-Peak-Amount WS-Day-Count.
      *
           move      WS-Proc-Date  to FN-DCP-Date.
           call      "fincnv"  using FN-Date-Conv-Parms.
           compute   WS-Cutoff-Serial = FN-DCP-Days - 30.
      *
           if        WS-Exp-Count = zero
               go        to zz090-Exit.
      *
           perform   ff102-File-One-Day thru ff102-Exit
                    varying WS-Exp-Idx from 1 by 1
                    until   WS-Exp-Idx > WS-Exp-Count.
      *
           if        WS-Day-Count = zero
               go        to zz090-Exit.
      *
           perform   ff110-Sort-Day-Table thru ff110-Exit.
           perform   ff120-Find-Peak-Day
                    varying WS-Day-Idx from 1 by 1
                    until   WS-Day-Idx > WS-Day-Count.
      *
           if        WS-Day-Count > 1
               perform   ff130-Split-And-Compare.
           go        to zz090-Exit.
      *
       ff102-File-One-Day.
      *
           move      WS-Exp-Date (WS-Exp-Idx) to WS-Work-Date-Txt.
           perform   zz095-Text-Date-To-Numeric.
           move      WS-Work-Date-Num to FN-DCP-Date.
           call      "fincnv"  using FN-Date-Conv-Parms.
           move      FN-DCP-Days      to WS-This-Serial.
      *
           if        WS-This-Serial < WS-Cutoff-Serial
               go        to ff102-Exit.
      *
           move      "N"           to WS-Day-Found-Sw.
           perform   ff104-Search-Day-Row
                    varying WS-Day-Srch-Idx from 1 by 1
                    until   WS-Day-Srch-Idx > WS-Day-Count
                       or   Day-Row-Found.
      *
           if        Day-Row-Found
               add       WS-Exp-Amount (WS-Exp-Idx)
                      to WS-Day-Total (WS-Day-Srch-Idx - 1)
           else
               add       1  to WS-Day-Count
               move      WS-Exp-Date (WS-Exp-Idx)
                      to WS-Day-Date (WS-Day-Count)
               move      WS-This-Serial
                      to WS-Day-Serial (WS-Day-Count)
               move      WS-Exp-Amount (WS-Exp-Idx)
                      to WS-Day-Total (WS-Day-Count).
      *
       ff102-Exit.
           exit.
      *
       ff104-Search-Day-Row.
      *
           if        WS-Day-Date (WS-Day-Srch-Idx) =
                                       WS-Exp-Date (WS-Exp-Idx)
               set       Day-Row-Found to true.
      *
       ff110-Sort-Day-Table.
      *
           if        WS-Day-Count < 2
               go        to ff110-Exit.
      *
           perform   ff112-One-Sort-Pass
                    varying WS-Day-Srch-Idx from 1 by 1
                    until   WS-Day-Srch-Idx > WS-Day-Count - 1.
      *
       ff110-Exit.
           exit.
      *
       ff112-One-Sort-Pass.
      *
           perform   ff114-Compare-And-Swap
                    varying WS-Day-Swap-Idx from 1 by 1
                    until   WS-Day-Swap-Idx > WS-Day-Count - 1.
      *
       ff114-Compare-And-Swap.
      *
           if        WS-Day-Serial (WS-Day-Swap-Idx) >
                     WS-Day-Serial (WS-Day-Swap-Idx + 1)
               perform   ff116-Swap-Two-Entries.
      *
       ff116-Swap-Two-Entries.
      *
           move      WS-Day-Entry (WS-Day-Swap-Idx)  to WS-Day-Hold.
           move      WS-Day-Entry (WS-Day-Swap-Idx + 1)
                               to WS-Day-Entry (WS-Day-Swap-Idx).
           move      WS-Day-Hold
                               to WS-Day-Entry (WS-Day-Swap-Idx + 1).
      *
       ff120-Find-Peak-Day.
      *
           if        WS-Day-Total (WS-Day-Idx) > WS-Peak-Amount
               move      WS-Day-Date (WS-Day-Idx)   to WS-Peak-Date
               move      WS-Day-Total (WS-Day-Idx)  to WS-Peak-Amount.
      *
       ff130-Split-And-Compare.
      *
           compute   WS-Half-Days = WS-Day-Count / 2.
           move      zero  to WS-First-Half-Total WS-Second-Half-Total.
      *
           perform   ff132-Add-First-Half
                    varying WS-Day-Srch-Idx from 1 by 1
                    until   WS-Day-Srch-Idx > WS-Half-Days.
           perform   ff134-Add-Second-Half
                    varying WS-Day-Srch-Idx from WS-Half-Days + 1 by 1
                    until   WS-Day-Srch-Idx > WS-Day-Count.
      *
           compute   WS-First-Half-Avg rounded =
                     WS-First-Half-Total / WS-Half-Days.
           compute   WS-Second-Half-Avg rounded =
                     WS-Second-Half-Total
                                  / (WS-Day-Count - WS-Half-Days).
      *
           if        WS-Second-Half-Avg > WS-First-Half-Avg * 1.1
               move      "increasing"  to WS-Trend-Direction
           else
           if        WS-Second-Half-Avg < WS-First-Half-Avg * 0.9
               move      "decreasing"  to WS-Trend-Direction
           else
               move      "stable"      to WS-Trend-Direction.
      *
       ff132-Add-First-Half.
      *
           add       WS-Day-Total (WS-Day-Srch-Idx)
                               to WS-First-Half-Total.
      *
       ff134-Add-Second-Half.
      *
           add       WS-Day-Total (WS-Day-Srch-Idx)
                               to WS-Second-Half-Total.
      *
      *        Console display for the Analyze run function - finrpt
      *        carries the printed report, this paragraph just echoes
      *        the same totals to the operator's screen for a quick
      *        look without waiting on the print queue.
      *
       gg140-Display-Analysis.
      *
           if        WS-Exp-Count = zero
               display   FN003
               go        to gg140-Exit.
      *
           display   "Total Expenses.......... "  WS-Grand-Total.
           display   "Period.................. "  WS-Min-Date
                     " to "  WS-Max-Date.
           display   "Average Daily Spending.. "  WS-Avg-Daily.
           display   " ".
           display   "Category Breakdown:".
      *
           if        FN-Cat-Count > zero
               perform   gg142-Display-One-Category
                        varying FN-Cat-Idx from 1 by 1
                        until   FN-Cat-Idx > FN-Cat-Count.
      *
           display   " ".
           display   "Overspend Alerts:".
      *
           if        FN-Cat-Count > zero
               perform   gg150-Display-One-Alert
                        varying FN-Cat-Idx from 1 by 1
                        until   FN-Cat-Idx > FN-Cat-Count.
      *
       gg140-Exit.
           exit.
      *
       gg142-Display-One-Category.
      *
           if        FN-Cat-Has-Lim (FN-Cat-Idx)
               if        FN-Cat-Spent (FN-Cat-Idx) >
                         FN-Cat-Limit (FN-Cat-Idx)
                   move      "OVER "  to WS-Status-Marker
               else
                   move      "OK   "  to WS-Status-Marker
           else
               move      "NOLIM"  to WS-Status-Marker.
      *
           display   WS-Status-Marker  " "  FN-Cat-Name (FN-Cat-Idx)
                     " Spent="  FN-Cat-Spent (FN-Cat-Idx)
                     " Limit="  FN-Cat-Limit (FN-Cat-Idx)
                     " Remaining="  FN-Cat-Remaining (FN-Cat-Idx).
      *
       gg150-Display-One-Alert.
      *
           if        FN-Cat-Has-Lim (FN-Cat-Idx)
               and   FN-Cat-Limit (FN-Cat-Idx) > zero
               if        FN-Cat-Spent (FN-Cat-Idx) >
                         FN-Cat-Limit (FN-Cat-Idx)
                   compute   WS-Over-Amount =
                             FN-Cat-Spent (FN-Cat-Idx)
                                        - FN-Cat-Limit (FN-Cat-Idx)
                   display   FN-Cat-Name (FN-Cat-Idx)
                             ": Overspent by "  WS-Over-Amount
                             " ("  FN-Cat-Pct-Used (FN-Cat-Idx)
                             "% of budget)"
               else
               if        FN-Cat-Pct-Used (FN-Cat-Idx) > 80
                   display   FN-Cat-Name (FN-Cat-Idx)
                             ": Approaching budget limit ("
                             FN-Cat-Pct-Used (FN-Cat-Idx)  "% used)".
      *
      *        Text date (YYYY-MM-DD) to numeric ccyymmdd, used before
      *        every fincnv call since the expense file keeps dates as
      *        text and fincnv wants them packed 9(8).
      *
       zz095-Text-Date-To-Numeric.
      *
           move      WS-Work-Date-Txt (1:4)  to WS-Work-Ccyy.
           move      WS-Work-Date-Txt (6:2)  to WS-Work-Mm.
           move      WS-Work-Date-Txt (9:2)  to WS-Work-Dd.
      *
       zz090-Exit.
      *
           if        FN-Run-Analyze
               perform   gg140-Display-Analysis thru gg140-Exit.
      *
      *        UPSI-1 on (set in the run's JCL/SYSIN) turns on this
      *        one trace line for the same reason finexp's does.
      *
           if        WS-Trace-On
               display   "FINBUD Spent="  WS-Grand-Total
                         " Trend="  WS-Trend-Direction.
      *
           goback.
      *
