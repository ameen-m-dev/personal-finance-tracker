      *****************************************************
      *                                                   *
      *   Call Parameters For fincnv - Date To Serial Day  *
      *                                                   *
      *****************************************************
      * 06/02/26 pjh - Created.  Used by finexp/finbud/finrpt
      *                to get a comparable day-serial from a
      *                ccyymmdd date for day-count arithmetic.
      * 14/02/26 pjh - Added the Date-Parts redefinition, saves
      *                fincnv having to split ccyymmdd itself.
      *
       01  FN-Date-Conv-Parms.
           03  FN-DCP-Date        pic 9(8).
           03  FN-DCP-Date-Parts redefines FN-DCP-Date.
               05  FN-DCP-Year    pic 9(4).
               05  FN-DCP-Month   pic 99.
               05  FN-DCP-Day     pic 99.
           03  FN-DCP-Days        pic s9(9)  comp.
           03  filler             pic x(4).
      *
