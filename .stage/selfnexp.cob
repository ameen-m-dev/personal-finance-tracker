      *****************************************************
      *   Select For The Expense Master File               *
      *****************************************************
      * 05/02/26 pjh - Created.
      *
           select  Expense-File   assign to "EXPENSES"
                   organization   is line sequential
                   file status    is FN-Exp-Status.
      *
