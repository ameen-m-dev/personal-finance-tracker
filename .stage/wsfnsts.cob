      *****************************************************
      *                                                   *
      *   File Status Fields For The Finance Suite Files   *
      *      Copy Whichever Of These A Program Needs -      *
      *      Harmless If A Program Copies One It Doesn't.   *
      *****************************************************
      * 05/02/26 pjh - Created.
      *
       01  WS-Finance-File-Status.
           03  FN-Exp-Status       pic xx      value "00".
           03  FN-Imp-Status       pic xx      value "00".
           03  FN-Bud-Status       pic xx      value "00".
           03  FN-Rpt-Status       pic xx      value "00".
           03  filler              pic x(04).
      *
