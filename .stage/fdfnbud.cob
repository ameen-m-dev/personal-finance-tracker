      *****************************************************
      *                                                   *
      *  Record Definition For Budget Limits File          *
      *     Uses Bud-Category as the logical key - held     *
      *     in a small in-memory table, not indexed.        *
      *     Record size 60 bytes, padded for growth.        *
      *****************************************************
      * 05/02/26 pjh - Created.
      * 10/02/26 pjh - Current-spent / remaining confirmed
      *                signed so overspend shows correctly.
      *
       FD  Budget-File
           label records are standard
           record contains 60 characters
           data record is FN-Budget-Record.
      *
       01  FN-Budget-Record.
           03  BUD-Category            pic x(20).
           03  BUD-Monthly-Limit       pic s9(7)v99
                                      sign is trailing separate.
           03  BUD-Current-Spent       pic s9(7)v99
                                      sign is trailing separate.
           03  BUD-Remaining           pic s9(7)v99
                                      sign is trailing separate.
           03  filler                  pic x(10).
      *
