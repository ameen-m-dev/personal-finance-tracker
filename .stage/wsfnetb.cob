      *****************************************************
      *                                                   *
      *   In-Memory Expense Table - Shared By finexp,      *
      *      finbud & finrpt So Each Can Hold The Whole     *
      *      Expense Set For A Run Without Re-Reading It.   *
      *****************************************************
      * 07/02/26 pjh - Created.  500 lines is generous for
      *                a personal finance file - raise the
      *                occurs if Accounts ever load a full
      *                year of card statements in one go.
      *
       01  WS-Exp-Count            pic s9(4)   comp.
      *
       01  WS-Exp-Table.
           03  WS-Exp-Entry            occurs 500 times
                                       indexed by WS-Exp-Idx.
               05  WS-Exp-Date          pic x(10).
               05  WS-Exp-Desc          pic x(30).
               05  WS-Exp-Amount        pic s9(7)v99  comp-3.
               05  WS-Exp-Category      pic x(20).
               05  WS-Exp-Pay-Method    pic x(15).
      *
