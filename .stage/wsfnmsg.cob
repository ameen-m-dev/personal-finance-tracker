      *****************************************************
      *                                                   *
      *   Error / Status Message Literals - FIN Modules   *
      *                                                   *
      *****************************************************
      * 05/02/26 pjh - Created, follows ACAS SY0nn/PY0nn table
      *                style, renumbered under the FIN0nn prefix.
      * 13/02/26 pjh - Added FN005 for missing import file.
      * 19/02/26 pjh - Dropped FN005 - the import file is opened
      *                optional, so a missing file is never flagged.
      *                Dropped FN002 at the same time - nothing in the
      *                suite ever tests for a missing budget file, it
      *                is always created fresh by fin000's demo run.
      * 19/02/26 pjh - FN006 re-worded - analysis does NOT stop when
      *                there are no budget rows, it still prints the
      *                totals and breakdown, the categories just show
      *                No Limit.  Old wording said "analysis ended",
      *                which was never true and confused the help desk.
      *
       01  FN-Error-Messages.
           03  FN001  pic x(42) value
               "FN001 Expense file not found - treated as".
           03  FN003  pic x(48) value
               "FN003 No expenses found - run demo or import".
           03  FN004  pic x(44) value
               "FN004 Invalid amount on import - rec skipped".
           03  FN006  pic x(48) value
               "FN006 No budget rows - categories show No Limit".
           03  filler pic x(20).
      *
       01  FN-Error-Code        pic 999.
      *
