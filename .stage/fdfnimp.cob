      *****************************************************
      *                                                   *
      *  Record Definition For Import Transactions File    *
      *     Same layout as the Expense Master - external   *
      *     transactions merged in by finexp bb030/bb050.   *
      *****************************************************
      * 05/02/26 pjh - Created.
      *
       FD  Import-File
           label records are standard
           record contains 100 characters
           data record is FN-Import-Record.
      *
       01  FN-Import-Record.
           03  IMP-Date                pic x(10).
           03  IMP-Desc                pic x(30).
           03  IMP-Amount              pic s9(7)v99
                                      sign is trailing separate.
           03  IMP-Category            pic x(20).
           03  IMP-Pay-Method          pic x(15).
           03  filler                  pic x(15).
      *
