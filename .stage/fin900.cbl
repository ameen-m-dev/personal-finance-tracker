      *****************************************************
      *                                                   *
      *        Finance Suite - Batch Driver (Top Level)   *
      *                                                   *
      *****************************************************
      *
       identification          division.
      *================================
      *
       program-id.             fin900.
       author.                 P J Haigh.
       installation.           Applewood Computers - Finance Group.
       date-written.           02/02/91.
       date-compiled.
       security.               Copyright (C) 1991-2026, Applewood
                               Computers.  For internal use only.
      *
      *    Remarks.            Top level of the Personal Finance
      *                        batch suite.  Reads a single run-
      *                        function digit off SYSIN, CALLs fin000
      *                        to set the processing date (and lay
      *                        down the demo data set if asked for),
      *                        then dispatches to whichever of
      *                        finexp/finbud/finrpt the function
      *                        calls for.  One run, one function -
      *                        chain several job steps together in
      *                        the JCL for more than one in a day.
      *
      *    Called Modules.     fin000, finexp, finbud, finrpt.
      *    Files used.         None directly - all file work is
      *                        done by the called modules.
      *
      *    Error messages used.
      *                        FN-Bad-Function.
      *
      * Changes:
      * 02/02/91 pjh - 1.0.00 Created - lifted the chained-call shape
      *                       from the old py900 payroll run control.
      * 19/07/94 pjh -    .01 Run-function widened from a screen menu
      *                       pick to a SYSIN digit - this suite has
      *                       no operator screen of its own.
      * 22/11/98 pjh -    .02 Y2K - WS-Proc-Date comes back from fin000
      *                       already ccyymmdd, nothing to change here.
      * 18/02/26 pjh - 1.1.00 Reworked for the Personal Finance batch
      *                       suite - function-name table added so the
      *                       start banner spells out what ran, four
      *                       functions only (demo/import/analyze/
      *                       report), no menu loop.
      *
       environment             division.
      *================================
      *
       configuration           section.
       special-names.
           class fn-valid-function is "1" "2" "3" "4".
      *
       input-output            section.
       file-control.
      *
       data                    division.
      *======================
      *
       file section.
      *
       working-storage section.
      *-----------------------
       77  prog-name           pic x(16) value "FIN900 (1.1.00)".
       77  WS-Call-Count       pic 9(3)   comp value zero.
      *
      * Run-function code to name, named individually then exposed as
      * an indexed table by the redefinition - the house way of
      * carrying fixed reference data (see fin000/wsfncat.cob).
      *
       01  WS-Function-Names-Values.
           03  WS-FN-01.
               05  filler          pic 9      value 1.
               05  filler          pic x(10)  value "DEMO".
           03  WS-FN-02.
               05  filler          pic 9      value 2.
               05  filler          pic x(10)  value "IMPORT".
           03  WS-FN-03.
               05  filler          pic 9      value 3.
               05  filler          pic x(10)  value "ANALYZE".
           03  WS-FN-04.
               05  filler          pic 9      value 4.
               05  filler          pic x(10)  value "REPORT".
           03  filler              pic x(01)  value space.
      *
       01  WS-Function-Table redefines WS-Function-Names-Values.
           03  WS-FN-Entry             occurs 4 times
                                       indexed by WS-FN-Idx.
               05  WS-FN-Code           pic 9.
               05  WS-FN-Name           pic x(10).
           03  filler                   pic x(01).
      *
       01  WS-Found-Name           pic x(10)   value spaces.
      *
       01  WS-Switches.
           03  WS-Func-Found-Sw        pic x       value "N".
               88  Function-Name-Found          value "Y".
           03  filler                  pic x(01)  value space.
      *
       01  WS-Switches-Flat redefines WS-Switches
                                   pic x(02).
      *
       01  WS-Bad-Function         pic x(35)   value
           "FN900 Invalid run-function on SYSIN".
      *
      * Broken-out view of the processing date fin000 hands back, for
      * the start banner only - fin000 owns the date, this is display
      * use only.
      *
       01  WS-Proc-Date-Work.
           03  WS-PD-Ccyy          pic 9(4).
           03  WS-PD-Mm            pic 99.
           03  WS-PD-Dd            pic 99.
           03  filler              pic x(01)  value space.
      *
       01  WS-Proc-Date-Num redefines WS-Proc-Date-Work
                               pic 9(8).
      *
           copy "wscall.cob".
      *
       procedure division.
      *====================
      *
       aa010-Accept-Run-Function.
      *
           move      spaces        to WS-Called WS-Caller.
           move      zero          to WS-Proc-Date WS-Term-Code.
           accept    WS-Run-Function from sysin.
      *
           if        WS-Run-Function is not class fn-valid-function
               display   WS-Bad-Function
               go        to zz090-Exit.
      *
           perform   aa012-Find-Function-Name
                    varying WS-FN-Idx from 1 by 1
                    until   WS-FN-Idx > 4
                       or   Function-Name-Found.
      *
           display   "FIN900 Starting "  WS-Found-Name  " run".
           go        to bb020-Call-Start-Of-Day.
      *
       aa012-Find-Function-Name.
      *
           if        WS-FN-Code (WS-FN-Idx) = WS-Run-Function
               move      WS-FN-Name (WS-FN-Idx) to WS-Found-Name
               set       Function-Name-Found to true.
      *
      *        Every run goes through fin000 first - one processing
      *        date for the whole chain, and the demo files get
      *        written there when the function asks for them.
      *
       bb020-Call-Start-Of-Day.
      *
           move      "FIN900"      to WS-Caller.
           move      "FIN000"      to WS-Called.
           call      "fin000"  using WS-Calling-Data.
           add       1             to WS-Call-Count.
           move      WS-Proc-Date  to WS-Proc-Date-Num.
           display   "FIN900 Processing date "  WS-PD-Ccyy  "-"
                       WS-PD-Mm  "-"  WS-PD-Dd.
           go        to cc030-Dispatch-Function.
      *
       cc030-Dispatch-Function.
      *
           if        FN-Run-Import
               move      "FIN900"  to WS-Caller
               move      "FINEXP"  to WS-Called
               call      "finexp"  using WS-Calling-Data
               add       1         to WS-Call-Count.
      *
           if        FN-Run-Analyze
               move      "FIN900"  to WS-Caller
               move      "FINBUD"  to WS-Called
               call      "finbud"  using WS-Calling-Data
               add       1         to WS-Call-Count.
      *
           if        FN-Run-Report
               move      "FIN900"  to WS-Caller
               move      "FINRPT"  to WS-Called
               call      "finrpt"  using WS-Calling-Data
               add       1         to WS-Call-Count.
      *
           go        to zz090-Exit.
      *
       zz090-Exit.
      *
           display   "FIN900 Modules called this run - "
                       WS-Call-Count.
           goback.
      *
