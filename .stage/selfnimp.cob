      *****************************************************
      *   Select For The Incoming Import Transactions File *
      *****************************************************
      * 05/02/26 pjh - Created.
      *
           select  Import-File    assign to "IMPTRANS"
                   organization   is line sequential
                   file status    is FN-Imp-Status.
      *
