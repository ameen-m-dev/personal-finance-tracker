      *****************************************************
      *   Select For The Budget Limits File                *
      *****************************************************
      * 05/02/26 pjh - Created.
      *
           select  Budget-File    assign to "BUDGET"
                   organization   is line sequential
                   file status    is FN-Bud-Status.
      *
