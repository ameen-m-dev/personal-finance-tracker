      *****************************************************
      *                                                   *
      *   Category-Total Work Table & Auto-Categorize      *
      *      Keyword Table - Shared By finexp/finbud/finrpt *
      *****************************************************
      * 05/02/26 pjh - Created.
      * 08/02/26 pjh - Widened Cat-Spent to 9(9)v99 comp-3, a
      *                single category could exceed 7 digits
      *                once several months of imports pile up.
      * 14/02/26 pjh - Keyword list order is significant - do
      *                NOT resequence, "food" must beat "food
      *                court" - see finexp bb040.
      *
       01  FN-Cat-Totals.
           03  FN-Cat-Entry            occurs 20 times
                                       indexed by FN-Cat-Idx.
               05  FN-Cat-Name          pic x(20).
               05  FN-Cat-Spent         pic s9(9)v99  comp-3.
               05  FN-Cat-Limit         pic s9(7)v99  comp-3.
               05  FN-Cat-Remaining     pic s9(7)v99  comp-3.
               05  FN-Cat-Pct-Used      pic s999v9    comp-3.
               05  FN-Cat-Has-Limit     pic x.
                   88  FN-Cat-No-Limit            value "N".
                   88  FN-Cat-Has-Lim             value "Y".
           03  FN-Cat-Count            binary-short unsigned value zero.
      *
      * Keyword table for auto-categorization, first match wins,
      * in priority order 1 thru 10, "/" separated word lists.
      *
       01  FN-Keyword-Defs.
           03  FN-KW-01.
               05  FN-KW-01-Cat        pic x(20) value "Groceries".
               05  FN-KW-01-Words      pic x(70) value
                   "grocery/supermarket/food/market/fresh/organic".
           03  FN-KW-02.
               05  FN-KW-02-Cat        pic x(20) value "Transportation".
               05  FN-KW-02-Words      pic x(70) value
                   "gas/fuel/uber/lyft/taxi/parking/metro/bus".
           03  FN-KW-03.
               05  FN-KW-03-Cat        pic x(20) value "Dining".
               05  FN-KW-03-Words      pic x(70) value
                   "restaurant/cafe/coffee/pizza/burger/dining/food court".
           03  FN-KW-04.
               05  FN-KW-04-Cat        pic x(20) value "Entertainment".
               05  FN-KW-04-Words      pic x(70) value
                   "movie/theater/netflix/spotify/amazon prime/concert".
           03  FN-KW-05.
               05  FN-KW-05-Cat        pic x(20) value "Utilities".
               05  FN-KW-05-Words      pic x(70) value
                   "electric/water/gas bill/internet/phone/utility".
           03  FN-KW-06.
               05  FN-KW-06-Cat        pic x(20) value "Healthcare".
               05  FN-KW-06-Words      pic x(70) value
                   "pharmacy/doctor/medical/dental/health/clinic".
           03  FN-KW-07.
               05  FN-KW-07-Cat        pic x(20) value "Shopping".
               05  FN-KW-07-Words      pic x(70) value
                   "clothing/store/mall/amazon/target/walmart/shopping".
           03  FN-KW-08.
               05  FN-KW-08-Cat        pic x(20) value "Health & Fitness".
               05  FN-KW-08-Words      pic x(70) value
                   "gym/fitness/yoga/workout/sports/athletic".
           03  FN-KW-09.
               05  FN-KW-09-Cat        pic x(20) value "Education".
               05  FN-KW-09-Words      pic x(70) value
                   "book/course/class/tuition/education/learning".
           03  FN-KW-10.
               05  FN-KW-10-Cat        pic x(20) value "Travel".
               05  FN-KW-10-Words      pic x(70) value
                   "hotel/flight/airline/vacation/travel/trip".
      *
       01  FN-Keyword-Table redefines FN-Keyword-Defs.
           03  FN-Keyword-Entry        occurs 10 times
                                       indexed by FN-KW-Idx.
               05  FN-Keyword-Category  pic x(20).
               05  FN-Keyword-Words     pic x(70).
      *
