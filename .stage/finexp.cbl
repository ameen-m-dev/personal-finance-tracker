      *****************************************************
      *                                                   *
      *            Finance Suite - Expense Processor       *
      *                                                   *
      *****************************************************
      *
       identification          division.
      *================================
      *
       program-id.             finexp.
       author.                 P J Haigh.
       installation.           Applewood Computers - Finance Group.
       date-written.           04/02/91.
       date-compiled.
       security.               Copyright (C) 1991-2026, Applewood
                               Computers.  For internal use only.
      *
      *    Remarks.            Loads the Expense Master, merges in
      *                        any new transactions waiting on the
      *                        Import file, auto-categorizes anything
      *                        left blank, drops bad amounts, throws
      *                        away exact repeats and rewrites the
      *                        Expense Master.  Also answers the
      *                        summary query (total, count, average,
      *                        date span, top-5 categories) used by
      *                        finbud's console display.
      *
      *    Called Modules.     None.
      *    Files used.         Expense-File.  Input then Output.
      *                        Import-File.   Input, optional.
      *
      *    Error messages used.
      *                        FN001, FN004.
      *
      * Changes:
      * 04/02/91 pjh - 1.0.00 Created.
      * 25/08/93 pjh -    .01 Duplicate test widened to cover amount
      *                       as well as date+desc, two card swipes on
      *                       the same day at the same shop for a
      *                       different amount are not the same thing.
      * 22/11/98 pjh -    .02 Y2K - dates already held ccyy-mm-dd text,
      *                       nothing to change here.
      * 07/02/26 pjh - 1.1.00 Rewritten for the Personal Finance batch
      *                       suite - category table moved out to
      *                       wsfncat.cob, expense table moved out to
      *                       wsfnetb.cob so finbud/finrpt can share it.
      * 12/02/26 pjh -    .01 Case-fold done with inspect converting -
      *                       no lower-case function on this compiler.
      *
       environment             division.
      *================================
      *
       configuration           section.
       special-names.
           upsi-0 on  status is WS-Trace-On
                  off status is WS-Trace-Off.
      *
       input-output            section.
       file-control.
      *
           copy "selfnexp.cob".
           copy "selfnimp.cob".
      *
       data                    division.
      *======================
      *
       file section.
      *
           copy "fdfnexp.cob".
           copy "fdfnimp.cob".
      *
       working-storage section.
      *-----------------------
       77  prog-name           pic x(16) value "FINEXP (1.1.00)".
      *
           copy "wsfnetb.cob".
           copy "wsfncat.cob".
           copy "wsfnmsg.cob".
           copy "wsfnsts.cob".
      *
       01  WS-New-Record.
           03  WS-New-Date          pic x(10).
           03  WS-New-Desc          pic x(30).
           03  WS-New-Amount        pic s9(7)v99  comp-3.
           03  WS-New-Category      pic x(20).
           03  WS-New-Pay-Method    pic x(15).
       01  WS-New-Record-Flat redefines WS-New-Record
                               pic x(80).
      *
       01  WS-Desc-Lower            pic x(30).
       01  WS-KW-Tok-Group.
           03  WS-KW-Tok           pic x(15)  occurs 8 times
                                   indexed by WS-Tok-Idx.
       01  WS-KW-Tok-Tbl redefines WS-KW-Tok-Group
                                   pic x(120).
      *
       01  WS-Switches.
           03  WS-Expense-Eof      pic x       value "N".
               88  Expense-Is-Eof           value "Y".
           03  WS-Import-Eof       pic x       value "N".
               88  Import-Is-Eof            value "Y".
           03  WS-Import-Avail     pic x       value "Y".
               88  Import-Not-Avail        value "N".
           03  WS-Dup-Sw           pic x       value "N".
               88  Found-Duplicate          value "Y".
           03  WS-Cat-Sw           pic x       value "N".
               88  Cat-Found                value "Y".
           03  WS-Word-Sw          pic x       value "N".
               88  Word-Found               value "Y".
           03  WS-Cat-Tot-Sw       pic x       value "N".
               88  Cat-Row-Found            value "Y".
           03  filler              pic x(05).
       01  WS-Switches-Flat redefines WS-Switches
                               pic x(12).
      *
       01  WS-Counters.
           03  WS-Import-Count     pic s9(7)   comp-3.
           03  WS-Srch-Idx         pic s9(4)   comp.
           03  WS-Tok-Len          pic s9(4)   comp.
           03  WS-Match-Ctr        pic s9(4)   comp.
           03  WS-Rank-Count       pic s9(4)   comp.
           03  WS-Best-Idx         pic s9(4)   comp.
           03  WS-Best-Amount      pic s9(9)v99  comp-3.
      *
       01  WS-Summary-Fields.
           03  WS-Sum-Total        pic s9(9)v99  comp-3.
           03  WS-Sum-Count        pic s9(7)     comp-3.
           03  WS-Sum-Average      pic s9(9)v99  comp-3.
           03  WS-Min-Date         pic x(10).
           03  WS-Max-Date         pic x(10).
      *
      * Picked-flags for the repeated-highest-remaining scan that
      * ranks the top 5 spending categories - cleared fresh each
      * run, one byte per FN-Cat-Totals row.
      *
       01  WS-Cat-Picked           pic x  occurs 20 times.
      *
       01  WS-Rank-Table.
           03  WS-Rank-Entry        occurs 5 times
                                    indexed by WS-Rank-Idx.
               05  WS-Rank-Name      pic x(20).
               05  WS-Rank-Spent     pic s9(9)v99  comp-3.
               05  WS-Rank-Pct       pic s999v9    comp-3.
      *
       linkage section.
      *
           copy "wscall.cob".
      *
       procedure division using WS-Calling-Data.
      *=========================================
      *
       aa005-Initialize-Switches.
      *
      *        finexp can be CALLed more than once in a long-running
      *        job stream - reset every switch by hand rather than
      *        trust the compile-time VALUE clauses, which only take
      *        hold the first time the program is loaded.
      *
           move      "NNNNNNNNNNNN" to WS-Switches-Flat.
           move      "Y"           to WS-Import-Avail.
           go        to aa010-Open-Expense-File.
      *
       aa010-Open-Expense-File.
      *
           move      zero          to WS-Exp-Count.
           open      input Expense-File.
      *
           if        FN-Exp-Status not = "00"
               display   FN001
               go        to aa030-Import-Transactions.
      *
       aa020-Load-Expenses.
      *
           perform   aa022-Read-One-Expense thru aa022-Exit
                    until   Expense-Is-Eof.
           close     Expense-File.
           go        to aa030-Import-Transactions.
      *
       aa022-Read-One-Expense.
      *
           read      Expense-File
               at end
                   set       Expense-Is-Eof to true
                   go        to aa022-Exit.
      *
           move      spaces            to WS-New-Record-Flat.
           move      EXP-Date          to WS-New-Date.
           move      EXP-Desc          to WS-New-Desc.
           move      EXP-Amount        to WS-New-Amount.
           move      EXP-Category      to WS-New-Category.
           move      EXP-Pay-Method    to WS-New-Pay-Method.
           perform   bb040-Append-If-Unique thru bb040-Exit.
      *
       aa022-Exit.
           exit.
      *
       aa030-Import-Transactions.
      *
           move      zero          to WS-Import-Count.
           move      "N"           to WS-Import-Eof.
           open      input Import-File.
      *
           if        FN-Imp-Status not = "00"
               go        to zz090-Exit.
      *
       aa032-Read-One-Import.
      *
           perform   aa034-Read-Import-Record thru aa034-Exit
                    until   Import-Is-Eof.
           close     Import-File.
           go        to zz090-Exit.
      *
       aa034-Read-Import-Record.
      *
           read      Import-File
               at end
                   set       Import-Is-Eof to true
                   go        to aa034-Exit.
      *
           if        IMP-Amount not numeric
               display   FN004
               go        to aa034-Exit.
      *
           move      spaces            to WS-New-Record-Flat.
           move      IMP-Date          to WS-New-Date.
           move      IMP-Desc          to WS-New-Desc.
           move      IMP-Amount        to WS-New-Amount.
           move      IMP-Category      to WS-New-Category.
           move      IMP-Pay-Method    to WS-New-Pay-Method.
      *
           if        WS-New-Pay-Method = spaces
               move      "Unknown"         to WS-New-Pay-Method.
      *
           if        WS-New-Category = spaces
               perform   bb045-Auto-Categorize thru bb045-Exit.
      *
           add       1  to WS-Import-Count.
           perform   bb040-Append-If-Unique thru bb040-Exit.
      *
       aa034-Exit.
           exit.
      *
      *        Append-If-Unique is used for both the expenses already
      *        on file and the incoming import lines - whichever one
      *        gets here first for a given date/desc/amount wins, the
      *        later one is silently dropped as a duplicate.
      *
       bb040-Append-If-Unique.
      *
           perform   bb042-Search-For-Duplicate thru bb042-Exit.
      *
           if        Found-Duplicate
               go        to bb040-Exit.
      *
           add       1  to WS-Exp-Count.
           move      WS-New-Date       to WS-Exp-Date (WS-Exp-Count).
           move      WS-New-Desc       to WS-Exp-Desc (WS-Exp-Count).
           move      WS-New-Amount     to WS-Exp-Amount (WS-Exp-Count).
           move      WS-New-Category
                               to WS-Exp-Category (WS-Exp-Count).
           move      WS-New-Pay-Method
                               to WS-Exp-Pay-Method (WS-Exp-Count).
      *
       bb040-Exit.
           exit.
      *
       bb042-Search-For-Duplicate.
      *
           move      "N"           to WS-Dup-Sw.
           perform   bb044-Compare-One-Entry
                    varying WS-Srch-Idx from 1 by 1
                    until   WS-Srch-Idx > WS-Exp-Count
                       or   Found-Duplicate.
      *
       bb042-Exit.
           exit.
      *
       bb044-Compare-One-Entry.
      *
           if        WS-Exp-Date   (WS-Srch-Idx) = WS-New-Date
               and   WS-Exp-Desc   (WS-Srch-Idx) = WS-New-Desc
               and   WS-Exp-Amount (WS-Srch-Idx) = WS-New-Amount
               set       Found-Duplicate to true.
      *
      *        Auto-Categorize - lower-case the description then try
      *        each category's keyword list in priority order, first
      *        substring hit wins.  See wsfncat.cob for the table and
      *        the ordering note about "food" beating "food court".
      *
       bb045-Auto-Categorize.
      *
           move      WS-New-Desc   to WS-Desc-Lower.
           inspect   WS-Desc-Lower converting
                     "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
                  to "abcdefghijklmnopqrstuvwxyz".
      *
           move      "N"           to WS-Cat-Sw.
           perform   cc050-Scan-One-Category thru cc050-Exit
                    varying FN-KW-Idx from 1 by 1
                    until   FN-KW-Idx > 10
                       or   Cat-Found.
      *
           if        not Cat-Found
               move      "Uncategorized"   to WS-New-Category.
      *
       bb045-Exit.
           exit.
      *
       cc050-Scan-One-Category.
      *
           move      spaces        to WS-KW-Tok-Tbl.
           unstring  FN-Keyword-Words (FN-KW-Idx) delimited by "/"
               into  WS-KW-Tok (1) WS-KW-Tok (2) WS-KW-Tok (3)
                     WS-KW-Tok (4) WS-KW-Tok (5) WS-KW-Tok (6)
                     WS-KW-Tok (7) WS-KW-Tok (8).
      *
           move      "N"           to WS-Word-Sw.
           perform   cc055-Test-One-Word thru cc055-Exit
                    varying WS-Tok-Idx from 1 by 1
                    until   WS-Tok-Idx > 8
                       or   Word-Found.
      *
           if        Word-Found
               move      FN-Keyword-Category (FN-KW-Idx)
                                             to WS-New-Category
               set       Cat-Found to true.
      *
       cc050-Exit.
           exit.
      *
       cc055-Test-One-Word.
      *
           if        WS-KW-Tok (WS-Tok-Idx) = spaces
               go        to cc055-Exit.
      *
           move      15            to WS-Tok-Len.
           perform   cc057-Shrink-Token-Length
                    until   WS-Tok-Len < 1
                       or   WS-KW-Tok (WS-Tok-Idx) (WS-Tok-Len:1)
                                                        not = space.
      *
           if        WS-Tok-Len < 1
               go        to cc055-Exit.
      *
           move      zero          to WS-Match-Ctr.
           inspect   WS-Desc-Lower tallying WS-Match-Ctr
                     for all WS-KW-Tok (WS-Tok-Idx) (1:WS-Tok-Len).
      *
           if        WS-Match-Ctr > zero
               set       Word-Found to true.
      *
       cc055-Exit.
           exit.
      *
       cc057-Shrink-Token-Length.
      *
           subtract  1  from WS-Tok-Len.
      *
      *        Summary query - total, count, average, min/max date and
      *        (elsewhere, finbud/finrpt) the top-5 categories - all
      *        built off the one merged table, no second file pass.
      *
       dd060-Build-Summary.
      *
           move      zero          to WS-Sum-Total.
           move      zero          to WS-Sum-Count.
           move      zero          to WS-Sum-Average.
           move      spaces        to WS-Min-Date.
           move      spaces        to WS-Max-Date.
      *
           if        WS-Exp-Count = zero
               go        to dd060-Exit.
      *
           move      WS-Exp-Date (1)   to WS-Min-Date.
           move      WS-Exp-Date (1)   to WS-Max-Date.
      *
           perform   dd065-Accumulate-One-Entry
                    varying WS-Exp-Idx from 1 by 1
                    until   WS-Exp-Idx > WS-Exp-Count.
      *
           move      WS-Exp-Count      to WS-Sum-Count.
           if        WS-Sum-Count > zero
               divide    WS-Sum-Total by WS-Sum-Count
                       giving WS-Sum-Average rounded.
      *
       dd060-Exit.
           exit.
      *
       dd065-Accumulate-One-Entry.
      *
           add       WS-Exp-Amount (WS-Exp-Idx) to WS-Sum-Total.
      *
           if        WS-Exp-Date (WS-Exp-Idx) < WS-Min-Date
               move      WS-Exp-Date (WS-Exp-Idx) to WS-Min-Date.
           if        WS-Exp-Date (WS-Exp-Idx) > WS-Max-Date
               move      WS-Exp-Date (WS-Exp-Idx) to WS-Max-Date.
      *
      *        Rewrite the Expense Master with the merged, deduped set
      *        - every run through finexp leaves the file complete and
      *        sorted in arrival order, nothing further to tidy up.
      *
       ee070-Rewrite-Expense-File.
      *
           open      output Expense-File.
           if        WS-Exp-Count = zero
               go        to ee070-Exit.
      *
           perform   ee072-Write-One-Expense
                    varying WS-Exp-Idx from 1 by 1
                    until   WS-Exp-Idx > WS-Exp-Count.
      *
       ee070-Exit.
           exit.
      *
       ee072-Write-One-Expense.
      *
           move      spaces            to FN-Expense-Record.
           move      WS-Exp-Date (WS-Exp-Idx)       to EXP-Date.
           move      WS-Exp-Desc (WS-Exp-Idx)       to EXP-Desc.
           move      WS-Exp-Amount (WS-Exp-Idx)     to EXP-Amount.
           move      WS-Exp-Category (WS-Exp-Idx)   to EXP-Category.
           move      WS-Exp-Pay-Method (WS-Exp-Idx) to EXP-Pay-Method.
           write      FN-Expense-Record.
      *
       zz090-Exit.
           perform   dd060-Build-Summary thru dd060-Exit.
           perform   ee080-Build-Category-Totals thru ee080-Exit.
           perform   ee090-Rank-Top-Categories thru ee090-Exit.
           perform   ee070-Rewrite-Expense-File thru ee070-Exit.
           close     Expense-File.
      *
      *        Accounts want the imported-record count reported every
      *        run, not just when somebody remembers to turn the
      *        trace switch on - so this line always goes out.
      *
           display   "FINEXP Imported="  WS-Import-Count.
           perform   ff100-Display-Summary thru ff100-Exit.
      *
      *        UPSI-0 on (set in the run's JCL/SYSIN) turns on this
      *        extra trace line - left in for the next time Accounts
      *        ring up wanting to know why the on-file count looks
      *        wrong.
      *
           if        WS-Trace-On
               display   "FINEXP On-File="  WS-Exp-Count.
      *
           goback.
      *
      *        finbud/finrpt both total spending by category off a
      *        budget file they don't have here - finexp builds its
      *        own category totals straight off the merged expense
      *        table so the Top-5 ranking below has something to
      *        scan, no separate pass over the file needed.
      *
       ee080-Build-Category-Totals.
      *
           move      zero          to FN-Cat-Count.
      *
           if        WS-Exp-Count = zero
               go        to ee080-Exit.
      *
           perform   ee082-File-One-Expense
                    varying WS-Exp-Idx from 1 by 1
                    until   WS-Exp-Idx > WS-Exp-Count.
      *
       ee080-Exit.
           exit.
      *
       ee082-File-One-Expense.
      *
           move      "N"           to WS-Cat-Tot-Sw.
           perform   ee084-Search-Cat-Row
                    varying FN-Cat-Idx from 1 by 1
                    until   FN-Cat-Idx > FN-Cat-Count
                       or   Cat-Row-Found.
      *
           if        Cat-Row-Found
               add       WS-Exp-Amount (WS-Exp-Idx)
                             to FN-Cat-Spent (FN-Cat-Idx - 1)
           else
               if        FN-Cat-Count < 20
                   add       1  to FN-Cat-Count
                   set       FN-Cat-Idx to FN-Cat-Count
                   move      WS-Exp-Category (WS-Exp-Idx)
                                 to FN-Cat-Name (FN-Cat-Idx)
                   move      WS-Exp-Amount (WS-Exp-Idx)
                                 to FN-Cat-Spent (FN-Cat-Idx)
                   move      zero  to FN-Cat-Limit (FN-Cat-Idx)
                   move      zero  to FN-Cat-Remaining (FN-Cat-Idx)
                   move      zero  to FN-Cat-Pct-Used (FN-Cat-Idx)
                   move      "N"   to FN-Cat-Has-Limit (FN-Cat-Idx).
      *
       ee084-Search-Cat-Row.
      *
           if        FN-Cat-Name (FN-Cat-Idx) =
                        WS-Exp-Category (WS-Exp-Idx)
               move      "Y"  to WS-Cat-Tot-Sw.
      *
      *        Top-5 - same repeated highest-remaining-scan finrpt uses
      *        over its budget categories, run here over finexp's own
      *        category totals instead.
      *
       ee090-Rank-Top-Categories.
      *
           move      zero          to WS-Rank-Count.
      *
           if        FN-Cat-Count = zero
               go        to ee090-Exit.
      *
           perform   ee092-Clear-One-Picked-Flag
                    varying FN-Cat-Idx from 1 by 1
                    until   FN-Cat-Idx > FN-Cat-Count.
           perform   ee094-Pick-One-Rank
                    varying WS-Rank-Idx from 1 by 1
                    until   WS-Rank-Idx > 5
                       or   WS-Rank-Idx > FN-Cat-Count.
      *
       ee090-Exit.
           exit.
      *
       ee092-Clear-One-Picked-Flag.
      *
           move      "N"           to WS-Cat-Picked (FN-Cat-Idx).
      *
       ee094-Pick-One-Rank.
      *
           move      zero          to WS-Best-Amount WS-Best-Idx.
           perform   ee096-Check-One-Category
                    varying FN-Cat-Idx from 1 by 1
                    until   FN-Cat-Idx > FN-Cat-Count.
      *
           if        WS-Best-Idx > zero
               move      "Y"  to WS-Cat-Picked (WS-Best-Idx)
               move      FN-Cat-Name (WS-Best-Idx)
                             to WS-Rank-Name (WS-Rank-Idx)
               move      FN-Cat-Spent (WS-Best-Idx)
                             to WS-Rank-Spent (WS-Rank-Idx)
               perform   ee098-Compute-Rank-Pct
               add       1  to WS-Rank-Count.
      *
       ee096-Check-One-Category.
      *
           if        WS-Cat-Picked (FN-Cat-Idx) = "N"
               and   FN-Cat-Spent (FN-Cat-Idx) > WS-Best-Amount
               move      FN-Cat-Spent (FN-Cat-Idx) to WS-Best-Amount
               set       WS-Best-Idx to FN-Cat-Idx.
      *
      *        Same reasoning as finrpt's ee085 - the Top-5 line is a
      *        share of everything imported, not a share of any one
      *        category's budget (finexp doesn't even carry budget
      *        figures), so the grand total here is WS-Sum-Total.
      *
       ee098-Compute-Rank-Pct.
      *
           if        WS-Sum-Total > zero
               compute   WS-Rank-Pct (WS-Rank-Idx) rounded =
                         FN-Cat-Spent (WS-Best-Idx)
                            / WS-Sum-Total * 100
           else
               move      zero to WS-Rank-Pct (WS-Rank-Idx).
      *
      *        Console summary - total/count/average/date span and the
      *        Top-5 ranking, echoed every run so whoever kicked off
      *        the import function doesn't have to wait on finrpt's
      *        printed report just to see where the money went.
      *
       ff100-Display-Summary.
      *
           display   "FINEXP Summary:".
           display   "  Total Amount......... "  WS-Sum-Total.
           display   "  Record Count......... "  WS-Sum-Count.
           display   "  Average Amount....... "  WS-Sum-Average.
           display   "  Earliest Date........ "  WS-Min-Date.
           display   "  Latest Date.......... "  WS-Max-Date.
      *
           if        WS-Rank-Count = zero
               go        to ff100-Exit.
      *
           display   "  Top Categories:".
           perform   ff102-Display-One-Rank
                    varying WS-Rank-Idx from 1 by 1
                    until   WS-Rank-Idx > WS-Rank-Count.
      *
       ff100-Exit.
           exit.
      *
       ff102-Display-One-Rank.
      *
           display   "    " WS-Rank-Name (WS-Rank-Idx)
                     " "  WS-Rank-Spent (WS-Rank-Idx)
                     " (" WS-Rank-Pct (WS-Rank-Idx) "%)".
      *
