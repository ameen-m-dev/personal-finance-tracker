      *****************************************************
      *                                                   *
      *             Finance Suite - Report Generator       *
      *                                                   *
      *****************************************************
      *
       identification          division.
      *================================
      *
       program-id.             finrpt.
       author.                 P J Haigh.
       installation.           Applewood Computers - Finance Group.
       date-written.           06/02/91.
       date-compiled.
       security.               Copyright (C) 1991-2026, Applewood
                               Computers.  For internal use only.
      *
      *    Remarks.            Prints the financial report - title
      *                        block, executive summary, top-5
      *                        spending categories, the category
      *                        breakdown, the budget utilization
      *                        summary and the overspend alerts.
      *                        Rebuilds all its own totals straight
      *                        from the Expense and Budget files -
      *                        finbud's Analyze run does the screen
      *                        version of this same analysis but the
      *                        two are CALLed separately so neither
      *                        one depends on the other having run
      *                        first in this job step.
      *
      *    Called Modules.     fincnv - date to serial day number.
      *    Files used.         Expense-File.  Input only.
      *                        Budget-File.   Input only.
      *                        Print-File.    Output, Report Writer.
      *
      *    Error messages used.
      *                        FN003, FN006.
      *
      * Changes:
      * 06/02/91 pjh - 1.0.00 Created.
      * 23/08/95 pjh -    .01 Top-5 ranking added - Accounts kept
      *                       asking "which categories hurt us most"
      *                       and the breakdown alone was no use for
      *                       that, too many lines to scan by eye.
      * 22/11/98 pjh -    .02 Y2K - WS-Proc-Date already ccyymmdd in
      *                       from fin000, nothing further needed.
      * 17/02/26 pjh - 1.1.00 Reworked for the Personal Finance batch
      *                       suite - rebuilt on Report Writer against
      *                       the shared category/budget copybooks,
      *                       top-5 ranking logic added new.
      *
       environment             division.
      *================================
      *
       configuration           section.
       special-names.
           upsi-2 on  status is WS-Trace-On
                  off status is WS-Trace-Off.
      *
       input-output            section.
       file-control.
      *
           copy "selfnexp.cob".
           copy "selfnbud.cob".
           copy "selfnrpt.cob".
      *
       data                    division.
      *======================
      *
       file section.
      *
           copy "fdfnexp.cob".
           copy "fdfnbud.cob".
           copy "fdfnrpt.cob".
      *
       working-storage section.
      *-----------------------
       77  prog-name           pic x(16) value "FINRPT (1.1.00)".
      *
           copy "wsfnetb.cob".
           copy "wsfncat.cob".
           copy "wsfnbtb.cob".
           copy "wsfnmsg.cob".
           copy "wsfnsts.cob".
      *
      * Today's date held two ways - numeric for the fincnv call and
      * text YYYY-MM-DD for the report heading and date comparisons.
      *
       01  WS-Proc-Date-Work.
           03  WS-PD-Ccyy          pic 9(4).
           03  WS-PD-Mm            pic 99.
           03  WS-PD-Dd            pic 99.
       01  WS-Proc-Date-Num redefines WS-Proc-Date-Work
                               pic 9(8).
      *
       01  WS-Rpt-Date             pic x(10).
      *
      * One text-to-numeric work date, used ahead of every fincnv
      * call since the expense file keeps YYYY-MM-DD text and fincnv
      * wants ccyymmdd packed 9(8).
      *
       01  WS-Work-Date-Txt        pic x(10).
       01  WS-Work-Date-Group.
           03  WS-Work-Ccyy        pic 9(4).
           03  WS-Work-Mm          pic 99.
           03  WS-Work-Dd          pic 99.
       01  WS-Work-Date-Num redefines WS-Work-Date-Group
                               pic 9(8).
      *
       01  WS-Switches.
           03  WS-Expense-Eof      pic x       value "N".
               88  Expense-Is-Eof           value "Y".
           03  WS-Budget-Eof       pic x       value "N".
               88  Budget-Is-Eof            value "Y".
           03  WS-Bud-Found-Sw     pic x       value "N".
               88  Bud-Row-Found            value "Y".
           03  WS-Cat-Found-Sw     pic x       value "N".
               88  Cat-Row-Found            value "Y".
           03  filler              pic x(06).
       01  WS-Switches-Flat redefines WS-Switches
                               pic x(10).
      *
       01  WS-Work-Counters.
           03  WS-Bud-Srch-Idx     pic s9(4)   comp.
           03  WS-Cat-Srch-Idx     pic s9(4)   comp.
           03  WS-Best-Idx         pic s9(4)   comp.
      *
       01  WS-Analysis-Fields.
           03  WS-Grand-Total      pic s9(9)v99  comp-3.
           03  WS-Rec-Count        pic s9(7)     comp-3.
           03  WS-Avg-Transaction  pic s9(7)v99  comp-3.
           03  WS-Avg-Daily        pic s9(9)v99  comp-3.
           03  WS-Min-Date         pic x(10).
           03  WS-Max-Date         pic x(10).
           03  WS-Min-Serial       pic s9(9)     comp.
           03  WS-Max-Serial       pic s9(9)     comp.
           03  WS-Span-Days        pic s9(9)     comp.
      *
       01  WS-Budget-Totals.
           03  WS-Tot-Budget       pic s9(7)v99  comp-3.
           03  WS-Tot-Bud-Spent    pic s9(7)v99  comp-3.
           03  WS-Tot-Remaining    pic s9(7)v99  comp-3.
           03  WS-Tot-Utilization  pic s999v9    comp-3.
      *
      * Top-5 ranking - the picked-flags table rides on the same
      * subscript as FN-Cat-Totals, cleared then set as each rank
      * is picked off by repeated highest-remaining-scan, the same
      * technique finbud uses to find the trend's peak day.
      *
       01  WS-Cat-Picked           pic x occurs 20 times.
       01  WS-Rank-Count           pic s9(4)     comp.
       01  WS-Best-Amount          pic s9(9)v99  comp-3.
       01  WS-Rank-Table.
           03  WS-Rank-Entry           occurs 5 times
                                       indexed by WS-Rank-Idx.
               05  WS-Rank-Name         pic x(20).
               05  WS-Rank-Spent        pic s9(9)v99  comp-3.
               05  WS-Rank-Pct          pic s999v9    comp-3.
      *
      * Flat work fields moved ahead of each GENERATE call so the
      * report section below can SOURCE from a plain, unsubscripted
      * item instead of reaching into the tables directly.
      *
       01  WS-Break-Work.
           03  WS-Break-Name       pic x(20).
           03  WS-Break-Spent      pic s9(9)v99  comp-3.
           03  WS-Break-Limit      pic s9(7)v99  comp-3.
           03  WS-Break-Remaining  pic s9(7)v99  comp-3.
           03  WS-Break-Has-Limit  pic x.
               88  Break-Has-Lim            value "Y".
               88  Break-No-Limit           value "N".
           03  WS-Break-Status     pic x(5).
      *
       01  WS-Alert-Work.
           03  WS-Alert-Name       pic x(20).
           03  WS-Alert-Amount     pic s9(7)v99  comp-3.
           03  WS-Alert-Pct        pic s999v9    comp-3.
      *
       linkage section.
      *
           copy "wscall.cob".
           copy "wsfndte.cob".
      *
       procedure division using WS-Calling-Data.
      *=========================================
      *
       aa005-Initialize-Switches.
      *
      *        finrpt, like finbud, can be CALLed more than once in
      *        one job stream - clear every switch by hand.
      *
           move      "NNNNNNNNNN"  to WS-Switches-Flat.
           go        to aa010-Load-Budget.
      *
       aa010-Load-Budget.
      *
      *        The budget table here mirrors the file exactly - the
      *        current-spent and remaining figures are already
      *        month-restricted, finbud having rewritten them on
      *        its own prior run.
      *
           move      zero          to WS-Bud-Count FN-Cat-Count.
           open      input Budget-File.
      *
           if        FN-Bud-Status not = "00"
               go        to aa030-Load-Expenses.
      *
       aa020-Read-One-Budget.
      *
           perform   aa022-Read-Budget-Record thru aa022-Exit
                    until   Budget-Is-Eof.
           close     Budget-File.
           go        to aa030-Load-Expenses.
      *
       aa022-Read-Budget-Record.
      *
           read      Budget-File
               at end
                   set       Budget-Is-Eof to true
                   go        to aa022-Exit.
      *
           add       1  to WS-Bud-Count.
           move      BUD-Category
                             to WS-Bud-Category (WS-Bud-Count).
           move      BUD-Monthly-Limit to WS-Bud-Limit (WS-Bud-Count).
           move      BUD-Current-Spent to WS-Bud-Spent (WS-Bud-Count).
           move      BUD-Remaining
                             to WS-Bud-Remaining (WS-Bud-Count).
      *
       aa022-Exit.
           exit.
      *
       aa030-Load-Expenses.
      *
           move      zero          to WS-Exp-Count.
           open      input Expense-File.
      *
           if        FN-Exp-Status not = "00"
               go        to bb040-Build-Category-Totals.
      *
       aa032-Read-One-Expense.
      *
           perform   aa034-Read-Expense-Record thru aa034-Exit
                    until   Expense-Is-Eof.
           close     Expense-File.
           go        to bb040-Build-Category-Totals.
      *
       aa034-Read-Expense-Record.
      *
           read      Expense-File
               at end
                   set       Expense-Is-Eof to true
                   go        to aa034-Exit.
      *
           add       1  to WS-Exp-Count.
           move      EXP-Date          to WS-Exp-Date (WS-Exp-Count).
           move      EXP-Desc          to WS-Exp-Desc (WS-Exp-Count).
           move      EXP-Amount        to WS-Exp-Amount (WS-Exp-Count).
           move      EXP-Category
                             to WS-Exp-Category (WS-Exp-Count).
           move      EXP-Pay-Method
                             to WS-Exp-Pay-Method (WS-Exp-Count).
      *
       aa034-Exit.
           exit.
      *
      *        Category breakdown - built fresh from the whole
      *        expense set (all-time), then matched against the
      *        budget table for limit/remaining and percentage used.
      *
       bb040-Build-Category-Totals.
      *
           move      zero          to FN-Cat-Count.
      *
           if        WS-Exp-Count = zero
               go        to cc060-Overall-Totals.
      *
           perform   bb042-File-One-Expense
                    varying WS-Exp-Idx from 1 by 1
                    until   WS-Exp-Idx > WS-Exp-Count.
           go        to bb050-Match-Budget-Rows.
      *
       bb042-File-One-Expense.
      *
           move      "N"           to WS-Cat-Found-Sw.
           perform   bb044-Search-Cat-Row
                    varying WS-Cat-Srch-Idx from 1 by 1
                    until   WS-Cat-Srch-Idx > FN-Cat-Count
                       or   Cat-Row-Found.
      *
           if        Cat-Row-Found
               add       WS-Exp-Amount (WS-Exp-Idx)
                    to FN-Cat-Spent (WS-Cat-Srch-Idx - 1)
           else
               add       1  to FN-Cat-Count
               move      WS-Exp-Category (WS-Exp-Idx)
                    to FN-Cat-Name (FN-Cat-Count)
               move      WS-Exp-Amount (WS-Exp-Idx)
                    to FN-Cat-Spent (FN-Cat-Count).
      *
       bb044-Search-Cat-Row.
      *
           if        FN-Cat-Name (WS-Cat-Srch-Idx) =
                                     WS-Exp-Category (WS-Exp-Idx)
               set       Cat-Row-Found to true.
      *
       bb050-Match-Budget-Rows.
      *
           perform   bb052-Match-One-Category
                    varying FN-Cat-Idx from 1 by 1
                    until   FN-Cat-Idx > FN-Cat-Count.
           go        to cc060-Overall-Totals.
      *
       bb052-Match-One-Category.
      *
           move      "N"           to WS-Bud-Found-Sw.
           perform   bb054-Search-Budget-By-Cat
                    varying WS-Bud-Srch-Idx from 1 by 1
                    until   WS-Bud-Srch-Idx > WS-Bud-Count
                       or   Bud-Row-Found.
      *
           if        Bud-Row-Found
               move      "Y"  to FN-Cat-Has-Limit (FN-Cat-Idx)
               move      WS-Bud-Limit (WS-Bud-Srch-Idx - 1)
                             to FN-Cat-Limit (FN-Cat-Idx)
               move      WS-Bud-Remaining (WS-Bud-Srch-Idx - 1)
                             to FN-Cat-Remaining (FN-Cat-Idx)
           else
               move      "N"  to FN-Cat-Has-Limit (FN-Cat-Idx)
               move      zero to FN-Cat-Limit (FN-Cat-Idx)
               move      zero to FN-Cat-Remaining (FN-Cat-Idx).
      *
           if        FN-Cat-Has-Lim (FN-Cat-Idx)
               and   FN-Cat-Limit (FN-Cat-Idx) > zero
               compute   FN-Cat-Pct-Used (FN-Cat-Idx) rounded =
                         FN-Cat-Spent (FN-Cat-Idx)
                            / FN-Cat-Limit (FN-Cat-Idx) * 100
           else
               move      zero to FN-Cat-Pct-Used (FN-Cat-Idx).
      *
       bb054-Search-Budget-By-Cat.
      *
           if        WS-Bud-Category (WS-Bud-Srch-Idx) =
                                     FN-Cat-Name (FN-Cat-Idx)
               set       Bud-Row-Found to true.
      *
      *        Overall totals - grand total, record count, average
      *        transaction, date span and average daily spending,
      *        span-days coming out of fincnv so a month-end or
      *        year-end does not upset it.
      *
       cc060-Overall-Totals.
      *
           move      zero          to WS-Grand-Total WS-Rec-Count.
           move      zero          to WS-Avg-Transaction WS-Avg-Daily.
           move      zero          to WS-Span-Days.
           move      spaces        to WS-Min-Date WS-Max-Date.
      *
           if        WS-Exp-Count = zero
               go        to dd070-Budget-Summary.
      *
           move      WS-Exp-Date (1) to WS-Min-Date.
           move      WS-Exp-Date (1) to WS-Max-Date.
      *
           perform   cc062-Accumulate-One-Expense
                    varying WS-Exp-Idx from 1 by 1
                    until   WS-Exp-Idx > WS-Exp-Count.
      *
           move      WS-Exp-Count  to WS-Rec-Count.
           compute   WS-Avg-Transaction rounded =
                     WS-Grand-Total / WS-Rec-Count.
      *
           perform   cc065-Convert-Min-Date.
           perform   cc066-Convert-Max-Date.
           compute   WS-Span-Days = WS-Max-Serial - WS-Min-Serial + 1.
           if        WS-Span-Days > zero
               compute   WS-Avg-Daily rounded =
                         WS-Grand-Total / WS-Span-Days.
           go        to dd070-Budget-Summary.
      *
       cc062-Accumulate-One-Expense.
      *
           add       WS-Exp-Amount (WS-Exp-Idx) to WS-Grand-Total.
           if        WS-Exp-Date (WS-Exp-Idx) < WS-Min-Date
               move      WS-Exp-Date (WS-Exp-Idx) to WS-Min-Date.
           if        WS-Exp-Date (WS-Exp-Idx) > WS-Max-Date
               move      WS-Exp-Date (WS-Exp-Idx) to WS-Max-Date.
      *
       cc065-Convert-Min-Date.
      *
           move      WS-Min-Date   to WS-Work-Date-Txt.
           perform   zz095-Text-Date-To-Numeric.
           move      WS-Work-Date-Num to FN-DCP-Date.
           call      "fincnv"  using FN-Date-Conv-Parms.
           move      FN-DCP-Days      to WS-Min-Serial.
      *
       cc066-Convert-Max-Date.
      *
           move      WS-Max-Date   to WS-Work-Date-Txt.
           perform   zz095-Text-Date-To-Numeric.
           move      WS-Work-Date-Num to FN-DCP-Date.
           call      "fincnv"  using FN-Date-Conv-Parms.
           move      FN-DCP-Days      to WS-Max-Serial.
      *
      *        Budget summary - utilization off the month-restricted
      *        figures the budget file already carries.
      *
       dd070-Budget-Summary.
      *
           move      zero          to WS-Tot-Budget WS-Tot-Bud-Spent.
           move      zero          to WS-Tot-Remaining.
           move      zero          to WS-Tot-Utilization.
      *
           if        WS-Bud-Count = zero
               go        to ee080-Rank-Top-Categories.
      *
           perform   dd072-Add-One-Budget-Row
                    varying WS-Bud-Srch-Idx from 1 by 1
                    until   WS-Bud-Srch-Idx > WS-Bud-Count.
      *
           if        WS-Tot-Budget > zero
               compute   WS-Tot-Utilization rounded =
                         WS-Tot-Bud-Spent / WS-Tot-Budget * 100.
           go        to ee080-Rank-Top-Categories.
      *
       dd072-Add-One-Budget-Row.
      *
           add       WS-Bud-Limit (WS-Bud-Srch-Idx)    to WS-Tot-Budget.
           add       WS-Bud-Spent (WS-Bud-Srch-Idx) to WS-Tot-Bud-Spent.
           add       WS-Bud-Remaining (WS-Bud-Srch-Idx)
                             to WS-Tot-Remaining.
      *
      *        Top-5 - repeated highest-remaining-scan over the
      *        unpicked categories, five times or until they run out.
      *
       ee080-Rank-Top-Categories.
      *
           move      zero          to WS-Rank-Count.
      *
           if        FN-Cat-Count = zero
               go        to ff090-Print-Report.
      *
           perform   ee082-Clear-One-Picked-Flag
                    varying FN-Cat-Idx from 1 by 1
                    until   FN-Cat-Idx > FN-Cat-Count.
           perform   ee084-Pick-One-Rank
                    varying WS-Rank-Idx from 1 by 1
                    until   WS-Rank-Idx > 5
                       or   WS-Rank-Idx > FN-Cat-Count.
           go        to ff090-Print-Report.
      *
       ee082-Clear-One-Picked-Flag.
      *
           move      "N"           to WS-Cat-Picked (FN-Cat-Idx).
      *
       ee084-Pick-One-Rank.
      *
           move      zero          to WS-Best-Amount WS-Best-Idx.
           perform   ee086-Check-One-Category
                    varying FN-Cat-Idx from 1 by 1
                    until   FN-Cat-Idx > FN-Cat-Count.
      *
           if        WS-Best-Idx > zero
               move      "Y"  to WS-Cat-Picked (WS-Best-Idx)
               move      FN-Cat-Name (WS-Best-Idx)
                             to WS-Rank-Name (WS-Rank-Idx)
               move      FN-Cat-Spent (WS-Best-Idx)
                             to WS-Rank-Spent (WS-Rank-Idx)
               perform   ee085-Compute-Rank-Pct
               add       1  to WS-Rank-Count.
      *
      *        The ranking line is a share of total spending, not a
      *        share of that one category's own budget (that figure
      *        is FN-Cat-Pct-Used, printed separately on the Category
      *        Breakdown line) - a No-Limit category would otherwise
      *        always print (0.0%) here no matter how big it was.
      *
       ee085-Compute-Rank-Pct.
      *
           if        WS-Grand-Total > zero
               compute   WS-Rank-Pct (WS-Rank-Idx) rounded =
                         FN-Cat-Spent (WS-Best-Idx)
                            / WS-Grand-Total * 100
           else
               move      zero to WS-Rank-Pct (WS-Rank-Idx).
      *
       ee086-Check-One-Category.
      *
           if        WS-Cat-Picked (FN-Cat-Idx) = "N"
               and   FN-Cat-Spent (FN-Cat-Idx) > WS-Best-Amount
               move      FN-Cat-Spent (FN-Cat-Idx) to WS-Best-Amount
               set       WS-Best-Idx to FN-Cat-Idx.
      *
      *        Printed report - one pass down the sections, Report
      *        Writer carries the title block and executive summary
      *        automatically off the Report Heading the first time
      *        GENERATE is called below.
      *
       ff090-Print-Report.
      *
           move      WS-Proc-Date  to WS-Proc-Date-Num.
           move      WS-PD-Ccyy    to WS-Rpt-Date (1:4).
           move      "-"           to WS-Rpt-Date (5:1).
           move      WS-PD-Mm      to WS-Rpt-Date (6:2).
           move      "-"           to WS-Rpt-Date (8:1).
           move      WS-PD-Dd      to WS-Rpt-Date (9:2).
      *
           open      output Print-File.
           initiate  Financial-Report.
      *
           if        WS-Exp-Count = zero
               generate  Rpt-No-Data-Line
               go        to ff099-Close-Report.
      *
           generate  Rpt-Top-Head.
           if        WS-Rank-Count > zero
               perform   ff092-Generate-One-Top-Line
                        varying WS-Rank-Idx from 1 by 1
                        until   WS-Rank-Idx > WS-Rank-Count.
      *
           generate  Rpt-Break-Head.
           if        FN-Cat-Count > zero
               perform   ff094-Generate-One-Break-Line
                        varying FN-Cat-Idx from 1 by 1
                        until   FN-Cat-Idx > FN-Cat-Count.
      *
           generate  Rpt-Budget-Head.
           if        WS-Bud-Count = zero
               generate  Rpt-No-Budget-Line
           else
               generate  Rpt-Budget-Line.
      *
           generate  Rpt-Alert-Head.
           if        FN-Cat-Count > zero
               perform   ff096-Generate-One-Alert-Line
                        varying FN-Cat-Idx from 1 by 1
                        until   FN-Cat-Idx > FN-Cat-Count.
      *
       ff099-Close-Report.
      *
           terminate Financial-Report.
           close     Print-File.
           go        to zz090-Exit.
      *
       ff092-Generate-One-Top-Line.
      *
           generate  Rpt-Top-Line.
      *
       ff094-Generate-One-Break-Line.
      *
           move      FN-Cat-Name (FN-Cat-Idx)    to WS-Break-Name.
           move      FN-Cat-Spent (FN-Cat-Idx)   to WS-Break-Spent.
      *
           if        FN-Cat-Has-Lim (FN-Cat-Idx)
               move      "Y"  to WS-Break-Has-Limit
               move      FN-Cat-Limit (FN-Cat-Idx) to WS-Break-Limit
               move      FN-Cat-Remaining (FN-Cat-Idx)
                             to WS-Break-Remaining
               if        FN-Cat-Spent (FN-Cat-Idx) >
                         FN-Cat-Limit (FN-Cat-Idx)
                   move      "OVER "  to WS-Break-Status
               else
                   move      "OK   "  to WS-Break-Status
           else
               move      "N"  to WS-Break-Has-Limit
               move      zero to WS-Break-Limit WS-Break-Remaining
               move      "NOLIM"  to WS-Break-Status.
      *
           generate  Rpt-Break-Line.
      *
       ff096-Generate-One-Alert-Line.
      *
           if        FN-Cat-Has-Lim (FN-Cat-Idx)
               and   FN-Cat-Limit (FN-Cat-Idx) > zero
               if        FN-Cat-Spent (FN-Cat-Idx) >
                         FN-Cat-Limit (FN-Cat-Idx)
                   move      FN-Cat-Name (FN-Cat-Idx) to WS-Alert-Name
                   compute   WS-Alert-Amount =
                             FN-Cat-Spent (FN-Cat-Idx)
                                  - FN-Cat-Limit (FN-Cat-Idx)
                   move      FN-Cat-Pct-Used (FN-Cat-Idx)
                                 to WS-Alert-Pct
                   generate  Rpt-Alert-Over-Line
               else
               if        FN-Cat-Pct-Used (FN-Cat-Idx) > 80
                   move      FN-Cat-Name (FN-Cat-Idx) to WS-Alert-Name
                   move      FN-Cat-Pct-Used (FN-Cat-Idx)
                                 to WS-Alert-Pct
                   generate  Rpt-Alert-Approach-Line.
      *
      *        Text date (YYYY-MM-DD) to numeric ccyymmdd, used before
      *        every fincnv call since the expense file keeps dates as
      *        text and fincnv wants them packed 9(8).
      *
       zz095-Text-Date-To-Numeric.
      *
           move      WS-Work-Date-Txt (1:4)  to WS-Work-Ccyy.
           move      WS-Work-Date-Txt (6:2)  to WS-Work-Mm.
           move      WS-Work-Date-Txt (9:2)  to WS-Work-Dd.
      *
       zz090-Exit.
      *
      *        UPSI-2 on (set in the run's JCL/SYSIN) turns on this
      *        one trace line for the same reason finexp's does.
      *
           if        WS-Trace-On
               display   "FINRPT Spent="  WS-Grand-Total
                         " Rank1="  WS-Rank-Name (1).
      *
           goback.
      *
       report section.
      *****************
      *
       RD  Financial-Report
           control      Final
           page limit   58 lines
           heading      1
           first detail 7
           last detail  54.
      *
       01  Rpt-Page-Head  type page heading.
           03  line  1.
               05  col   1     pic x(16)   source Prog-Name.
               05  col  50     pic x(24)   value
                   "PERSONAL FINANCE REPORT".
               05  col 122     pic x(5)    value "Page ".
               05  col 128     pic zz9     source Page-Counter.
      *
       01  Rpt-Report-Head  type report heading.
           03  line  3.
               05  col   1     pic x(13)   value "Generated on ".
               05  col  14     pic x(10)   source WS-Rpt-Date.
           03  line  5.
               05  col   1     pic x(17)   value "EXECUTIVE SUMMARY".
           03  line  6.
               05  col   1     pic x(22)   value
                   "Total Expenses......".
               05  col  24     pic $z,zzz,zz9.99
                                             source WS-Grand-Total.
               05  col  42     pic x(22)   value
                   "Total Transactions...".
               05  col  65     pic zzz9    source WS-Rec-Count.
           03  line  7.
               05  col   1     pic x(22)   value
                   "Average Transaction..".
               05  col  24     pic $zz,zz9.99
                                             source WS-Avg-Transaction.
               05  col  42     pic x(22)   value
                   "Avg Daily Spending...".
               05  col  65     pic $zz,zz9.99
                                             source WS-Avg-Daily.
           03  line  8.
               05  col   1     pic x(8)    value "Period: ".
               05  col   9     pic x(10)   source WS-Min-Date.
               05  col  20     pic x(4)    value " to ".
               05  col  24     pic x(10)   source WS-Max-Date.
      *
       01  Rpt-No-Data-Line  type detail  line plus 2.
           03  col   1     pic x(48)   source FN003.
      *
       01  Rpt-Top-Head  type detail  line plus 2.
           03  col   1     pic x(24)   value "TOP SPENDING CATEGORIES".
      *
       01  Rpt-Top-Line  type detail  line plus 1.
           03  col   4     pic 9       source WS-Rank-Idx.
           03  col   5     pic x       value ".".
           03  col   7     pic x(20)
                               source WS-Rank-Name (WS-Rank-Idx).
           03  col  28     pic $z,zz9.99
                               source WS-Rank-Spent (WS-Rank-Idx).
           03  col  38     pic x       value "(".
           03  col  39     pic zz9.9   source WS-Rank-Pct (WS-Rank-Idx).
           03  col  44     pic x(2)    value "%)".
      *
       01  Rpt-Break-Head  type detail  line plus 2.
           03  col   1     pic x(18)   value "CATEGORY BREAKDOWN".
      *
       01  Rpt-Break-Line  type detail  line plus 1.
           03  col   4     pic x(20)   source WS-Break-Name.
           03  col  26     pic x(6)    value "Spent=".
           03  col  32     pic $z,zz9.99
                                         source WS-Break-Spent.
           03  col  44     pic x(6)    value "Limit=".
           03  col  50     pic $z,zz9.99  source WS-Break-Limit
                                         present when Break-Has-Lim.
           03  col  50     pic x(8)    value "No limit"
                                         present when Break-No-Limit.
           03  col  62     pic x(10)   value "Remaining=".
           03  col  72     pic $z,zz9.99  source WS-Break-Remaining
                                         present when Break-Has-Lim.
           03  col  72     pic x(3)    value "N/A"
                                         present when Break-No-Limit.
           03  col  80     pic x(5)    source WS-Break-Status.
      *
       01  Rpt-Budget-Head  type detail  line plus 2.
           03  col   1     pic x(14)   value "BUDGET ANALYSIS".
      *
       01  Rpt-No-Budget-Line  type detail  line plus 1.
           03  col   1     pic x(48)   source FN006.
      *
       01  Rpt-Budget-Line  type detail  line plus 1.
           03  col   1     pic x(14)   value "Total Budget =".
           03  col  16     pic $z,zzz,zz9.99
                                         source WS-Tot-Budget.
           03  col  38     pic x(13)   value "Total Spent =".
           03  col  52     pic $z,zzz,zz9.99
                                         source WS-Tot-Bud-Spent.
           03  col  74     pic x(12)   value "Utilization=".
           03  col  87     pic zz9.9   source WS-Tot-Utilization.
           03  col  92     pic x       value "%".
      *
       01  Rpt-Alert-Head  type detail  line plus 2.
           03  col   1     pic x(16)   value "OVERSPEND ALERTS".
      *
       01  Rpt-Alert-Over-Line  type detail  line plus 1.
           03  col   4     pic x(20)   source WS-Alert-Name.
           03  col  26     pic x(16)   value ": Overspent by ".
           03  col  42     pic $z,zz9.99
                                         source WS-Alert-Amount.
           03  col  53     pic x(2)    value "(".
           03  col  55     pic zz9.9   source WS-Alert-Pct.
           03  col  60     pic x(13)   value "% of budget)".
      *
       01  Rpt-Alert-Approach-Line  type detail  line plus 1.
           03  col   4     pic x(20)   source WS-Alert-Name.
           03  col  26     pic x(28)   value
               ": Approaching budget limit (".
           03  col  55     pic zz9.9   source WS-Alert-Pct.
           03  col  60     pic x(7)    value "% used)".
      *
       01  Rpt-Final-Foot  type control footing final  line plus 2.
           03  col   1     pic x(39)   value
               "*** End of Personal Finance Report ***".
