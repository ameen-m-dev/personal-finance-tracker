      *****************************************************
      *                                                   *
      *               Date To Serial Day Number            *
      *                                                   *
      *****************************************************
      *
       identification          division.
      *
       program-id.             fincnv.
       author.                 P J Haigh.
       installation.           Applewood Computers - Finance Group.
       date-written.           05/02/91.
       date-compiled.
       security.               Copyright (C) 1991-2026, Applewood
                               Computers.  For internal use only.
      *
      *    Remarks.            Converts a ccyymmdd date into an
      *                        absolute day-serial number so that
      *                        finexp, finbud and finrpt can get a
      *                        true calendar day count between two
      *                        dates by straight subtraction - plain
      *                        ccyymmdd subtraction does not give a
      *                        day count across a month or year end.
      *
      *                        Uses the standard Gregorian to Julian
      *                        day number conversion.  Only the
      *                        forward direction (date to serial) is
      *                        needed by this system - nothing here
      *                        ever has to turn a serial number back
      *                        into a date.
      *
      *    Called Modules.     None.
      *    Files used.         None - a pure working calculation.
      *
      * Changes:
      * 05/02/91 pjh - 1.0.00 Created.
      * 11/06/93 pjh -    .01 Century window widened, Y2K not yet a
      *                       worry but no reason to hard code 19.
      * 22/11/98 pjh -    .02 Y2K check - ccyy already 4 digits in
      *                       this module, no 2-digit year anywhere,
      *                       nothing further to change here.
      * 14/02/26 pjh - 1.1.00 Picked back up for the Personal Finance
      *                       batch suite - comments reworded, no
      *                       change to the arithmetic.
      * 16/02/26 pjh -    .01 UPSI-3 trace switch added - wanted a way
      *                       to see the partial sums when the day
      *                       count looked wrong on a year boundary.
      *
       environment             division.
      *
       configuration           section.
       special-names.
           upsi-3 on status is WS-Trace-On
                  off status is WS-Trace-Off.
      *
       input-output            section.
       file-control.
      *
       data                    division.
      *
       file section.
      *
       working-storage section.
      *-----------------------
       77  prog-name           pic x(16) value "FINCNV (1.1.00)".
      *
       01  WS-Work-Fields.
           03  WS-Cnv-Year     pic s9(9)   comp.
           03  WS-Cnv-Month    pic s9(9)   comp.
           03  WS-Cnv-Day      pic s9(9)   comp.
           03  WS-A            pic s9(9)   comp.
           03  WS-Y            pic s9(9)   comp.
           03  WS-M            pic s9(9)   comp.
       01  WS-Work-Fields-Tbl  redefines WS-Work-Fields.
           03  WS-Work-Entry   pic s9(9)   comp  occurs 6 times.
      *
      * The five Julian-day-number partial sums, named individually
      * for the COMPUTEs below, exposed as a table too so the trace
      * line can run them off in one loop without five separate
      * DISPLAYs.
      *
       01  WS-Calc-Fields.
           03  WS-T1           pic s9(9)   comp.
           03  WS-T2           pic s9(9)   comp.
           03  WS-T3           pic s9(9)   comp.
           03  WS-T4           pic s9(9)   comp.
           03  WS-T5           pic s9(9)   comp.
       01  WS-Calc-Table  redefines WS-Calc-Fields.
           03  WS-Calc-Entry   pic s9(9)   comp  occurs 5 times.
      *
       01  WS-Input-Date.
           03  WS-Date-Year    pic 9(4).
           03  WS-Date-Month   pic 99.
           03  WS-Date-Day     pic 99.
       01  WS-Input-Date9  redefines WS-Input-Date
                            pic 9(8).
      *
       01  WS-Init-Idx             pic s9(4)   comp.
      *
       linkage section.
      *
       copy "wsfndte.cob".
      *
       procedure division using FN-Date-Conv-Parms.
      *===========================================
      *
       aa005-Initialize.
      *
           perform  aa006-Clear-Work-Field
                    varying WS-Init-Idx from 1 by 1
                    until   WS-Init-Idx > 6.
           go       to aa010-Convert.
      *
       aa006-Clear-Work-Field.
           move     zero  to  WS-Work-Entry (WS-Init-Idx).
      *
       aa010-Convert.
      *
           move     FN-DCP-Date  to  WS-Input-Date9.
           move     WS-Date-Year  to  WS-Cnv-Year.
           move     WS-Date-Month to  WS-Cnv-Month.
           move     WS-Date-Day   to  WS-Cnv-Day.
      *
           compute  WS-A = (14 - WS-Cnv-Month) / 12.
           compute  WS-Y = WS-Cnv-Year + 4800 - WS-A.
           compute  WS-M = WS-Cnv-Month + (12 * WS-A) - 3.
      *
           compute  WS-T1 = ((153 * WS-M) + 2) / 5.
           compute  WS-T2 = 365 * WS-Y.
           compute  WS-T3 = WS-Y / 4.
           compute  WS-T4 = WS-Y / 100.
           compute  WS-T5 = WS-Y / 400.
      *
           compute  FN-DCP-Days =
                    WS-Cnv-Day + WS-T1 + WS-T2 + WS-T3 - WS-T4
                                                       + WS-T5 - 32045.
      *
       aa010-Exit.
           if        WS-Trace-On
               perform   aa012-Display-One-Calc-Field
                        varying WS-Init-Idx from 1 by 1
                        until   WS-Init-Idx > 5
               display   "FINCNV Days=" FN-DCP-Days.
           goback.
      *
       aa012-Display-One-Calc-Field.
           display   "FINCNV T(" WS-Init-Idx ")=" WS-Calc-Entry (WS-Init-Idx).
      *
