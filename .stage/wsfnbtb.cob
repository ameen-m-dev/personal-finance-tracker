      *****************************************************
      *                                                   *
      *   In-Memory Budget Table - Mirrors The Budget     *
      *      File So finbud Can Accumulate The Current    *
      *      Month's Spending Then Rewrite In One Pass.   *
      *****************************************************
      * 16/02/26 pjh - Created.  20 rows is the same ceiling
      *                as FN-Cat-Totals - a personal budget
      *                does not run to more than 20 lines.
      *
       01  WS-Bud-Count            pic s9(4)   comp.
      *
       01  WS-Bud-Table.
           03  WS-Bud-Entry            occurs 20 times
                                       indexed by WS-Bud-Idx.
               05  WS-Bud-Category      pic x(20).
               05  WS-Bud-Limit         pic s9(7)v99  comp-3.
               05  WS-Bud-Spent         pic s9(7)v99  comp-3.
               05  WS-Bud-Remaining     pic s9(7)v99  comp-3.
      *
