      *****************************************************
      *                                                   *
      *        Finance Suite - Start Of Day / Demo Data    *
      *                                                   *
      *****************************************************
      *
       identification          division.
      *================================
      *
       program-id.             fin000.
       author.                 P J Haigh.
       installation.           Applewood Computers - Finance Group.
       date-written.           03/02/91.
       date-compiled.
       security.               Copyright (C) 1991-2026, Applewood
                               Computers.  For internal use only.
      *
      *    Remarks.            Start of day for the Personal Finance
      *                        batch suite.  Every run through fin900
      *                        passes through here first so that a
      *                        single processing date (To-Day) is set
      *                        once and carried in WS-Calling-Data to
      *                        finexp, finbud and finrpt - nobody else
      *                        is to ACCEPT from date a second time.
      *
      *                        When the run-function asks for Demo
      *                        this module also lays down the fixed
      *                        sample set of 10 expenses and 8 budget
      *                        lines used for training and for proving
      *                        a new build before live data is risked.
      *
      *    Called Modules.     None.
      *    Files used.         Expense-File.  Written, demo run only.
      *                        Budget-File.   Written, demo run only.
      *
      * Changes:
      * 03/02/91 pjh - 1.0.00 Created - lifted the start of day shape
      *                       from py000, trimmed to what this suite
      *                       needs.
      * 19/07/94 pjh -    .01 WS-Proc-Date widened to ccyymmdd, the
      *                       6-digit form was ambiguous past 1999.
      * 22/11/98 pjh -    .02 Y2K - confirmed the widened date above
      *                       covers us, no other change required.
      * 06/02/26 pjh - 1.1.00 Reworked for the Personal Finance batch
      *                       suite - demo expense/budget tables added,
      *                       old payroll start-of-day prompts dropped.
      * 11/02/26 pjh -    .01 Demo amounts confirmed against the sample
      *                       set supplied by Accounts - do not amend
      *                       without checking with them first.
      *
       environment             division.
      *================================
      *
       configuration           section.
       special-names.
           class fn-numeric-date is "0123456789".
      *
       input-output            section.
       file-control.
      *
           copy "selfnexp.cob".
           copy "selfnbud.cob".
      *
       data                    division.
      *======================
      *
       file section.
      *
           copy "fdfnexp.cob".
           copy "fdfnbud.cob".
      *
       working-storage section.
      *-----------------------
       77  prog-name           pic x(16) value "FIN000 (1.1.00)".
      *
      * Fixed demo expense set - 10 lines, values confirmed with
      * Accounts, see changelog above.  Named individually here then
      * exposed as an indexed table by the redefinition below - the
      * house way of carrying fixed reference data (see wsfncat.cob).
      *
       01  WS-Demo-Exp-Values.
           03  WS-DE-01.
               05  filler          pic x(10) value "2024-01-15".
               05  filler          pic x(30) value "Grocery Store".
               05  filler          pic s9(7)v99 value 45.67.
               05  filler          pic x(20) value "Groceries".
               05  filler          pic x(15) value "Credit Card".
           03  WS-DE-02.
               05  filler          pic x(10) value "2024-01-16".
               05  filler          pic x(30) value "Gas Station".
               05  filler          pic s9(7)v99 value 35.00.
               05  filler          pic x(20) value "Transportation".
               05  filler          pic x(15) value "Cash".
           03  WS-DE-03.
               05  filler          pic x(10) value "2024-01-17".
               05  filler          pic x(30) value "Restaurant".
               05  filler          pic s9(7)v99 value 28.50.
               05  filler          pic x(20) value "Dining".
               05  filler          pic x(15) value "Credit Card".
           03  WS-DE-04.
               05  filler          pic x(10) value "2024-01-18".
               05  filler          pic x(30) value
                   "Netflix Subscription".
               05  filler          pic s9(7)v99 value 15.99.
               05  filler          pic x(20) value "Entertainment".
               05  filler          pic x(15) value "Debit Card".
           03  WS-DE-05.
               05  filler          pic x(10) value "2024-01-19".
               05  filler          pic x(30) value "Electric Bill".
               05  filler          pic s9(7)v99 value 89.45.
               05  filler          pic x(20) value "Utilities".
               05  filler          pic x(15) value "Bank Transfer".
           03  WS-DE-06.
               05  filler          pic x(10) value "2024-01-20".
               05  filler          pic x(30) value "Coffee Shop".
               05  filler          pic s9(7)v99 value 4.50.
               05  filler          pic x(20) value "Dining".
               05  filler          pic x(15) value "Cash".
           03  WS-DE-07.
               05  filler          pic x(10) value "2024-01-21".
               05  filler          pic x(30) value "Movie Theater".
               05  filler          pic s9(7)v99 value 24.00.
               05  filler          pic x(20) value "Entertainment".
               05  filler          pic x(15) value "Credit Card".
           03  WS-DE-08.
               05  filler          pic x(10) value "2024-01-22".
               05  filler          pic x(30) value "Pharmacy".
               05  filler          pic s9(7)v99 value 12.75.
               05  filler          pic x(20) value "Healthcare".
               05  filler          pic x(15) value "Credit Card".
           03  WS-DE-09.
               05  filler          pic x(10) value "2024-01-23".
               05  filler          pic x(30) value "Clothing Store".
               05  filler          pic s9(7)v99 value 67.89.
               05  filler          pic x(20) value "Shopping".
               05  filler          pic x(15) value "Credit Card".
           03  WS-DE-10.
               05  filler          pic x(10) value "2024-01-24".
               05  filler          pic x(30) value "Gym Membership".
               05  filler          pic s9(7)v99 value 49.99.
               05  filler          pic x(20) value "Health & Fitness".
               05  filler          pic x(15) value "Debit Card".
      *
       01  WS-Demo-Exp-Table redefines WS-Demo-Exp-Values.
           03  WS-DE-Entry             occurs 10 times
                                       indexed by WS-DE-Idx.
               05  WS-DE-Date          pic x(10).
               05  WS-DE-Desc          pic x(30).
               05  WS-DE-Amount        pic s9(7)v99.
               05  WS-DE-Category      pic x(20).
               05  WS-DE-Pay-Method    pic x(15).
      *
      * Fixed demo budget set - 8 lines, one per starter category.
      *
       01  WS-Demo-Bud-Values.
           03  WS-DB-01.
               05  filler          pic x(20) value "Groceries".
               05  filler          pic s9(7)v99 value 500.00.
           03  WS-DB-02.
               05  filler          pic x(20) value "Transportation".
               05  filler          pic s9(7)v99 value 200.00.
           03  WS-DB-03.
               05  filler          pic x(20) value "Dining".
               05  filler          pic s9(7)v99 value 300.00.
           03  WS-DB-04.
               05  filler          pic x(20) value "Entertainment".
               05  filler          pic s9(7)v99 value 150.00.
           03  WS-DB-05.
               05  filler          pic x(20) value "Utilities".
               05  filler          pic s9(7)v99 value 250.00.
           03  WS-DB-06.
               05  filler          pic x(20) value "Healthcare".
               05  filler          pic s9(7)v99 value 100.00.
           03  WS-DB-07.
               05  filler          pic x(20) value "Shopping".
               05  filler          pic s9(7)v99 value 200.00.
           03  WS-DB-08.
               05  filler          pic x(20) value "Health & Fitness".
               05  filler          pic s9(7)v99 value 100.00.
      *
       01  WS-Demo-Bud-Table redefines WS-Demo-Bud-Values.
           03  WS-DB-Entry             occurs 8 times
                                       indexed by WS-DB-Idx.
               05  WS-DB-Category      pic x(20).
               05  WS-DB-Limit         pic s9(7)v99.
      *
      * Today's date, broken out for the copy sent on to finbud and
      * finrpt in WS-Calling-Data - a third REDEFINES, same idiom as
      * the two tables above.
      *
       01  WS-Today.
           03  WS-Today-Date       pic 9(8).
       01  WS-Today-Parts redefines WS-Today.
           03  WS-Today-Ccyy       pic 9(4).
           03  WS-Today-Mm         pic 99.
           03  WS-Today-Dd         pic 99.
      *
       01  WS-Sub-Fields.
           03  WS-Sub1             pic s9(4)   comp.
           03  WS-Sub2             pic s9(4)   comp.
           03  filler              pic x(04).
      *
       01  WS-Switches.
           03  WS-Expense-Eof      pic x       value "N".
               88  Expense-Is-Eof           value "Y".
           03  WS-Budget-Eof       pic x       value "N".
               88  Budget-Is-Eof            value "Y".
           03  filler              pic x(08).
      *
           copy "wsfnsts.cob".
      *
       linkage section.
      *
           copy "wscall.cob".
      *
       procedure division using WS-Calling-Data.
      *=========================================
      *
       aa010-Set-Processing-Date.
      *
           accept    WS-Today-Date from date YYYYMMDD.
      *
      *        Belt and braces - the clock has been known to come
      *        back blank on some o/s versions, see py000 history.
      *
           if        WS-Today-Date is not class fn-numeric-date
               move      zero       to WS-Proc-Date
           else
               move      WS-Today-Date to WS-Proc-Date.
      *
           move      "FIN900"      to WS-Caller.
           move      "FIN000"      to WS-Called.
      *
           if        FN-Run-Demo
               go        to aa020-Write-Demo-Expenses
           else
               go        to zz090-Exit.
      *
       aa020-Write-Demo-Expenses.
      *
           open      output Expense-File.
      *
           perform   bb030-Write-One-Expense
                    varying WS-Sub1 from 1 by 1
                    until   WS-Sub1 > 10.
      *
           close     Expense-File.
           go        to aa040-Write-Demo-Budget.
      *
       bb030-Write-One-Expense.
      *
           move      spaces                      to FN-Expense-Record.
           move      WS-DE-Date (WS-Sub1)        to EXP-Date.
           move      WS-DE-Desc (WS-Sub1)        to EXP-Desc.
           move      WS-DE-Amount (WS-Sub1)      to EXP-Amount.
           move      WS-DE-Category (WS-Sub1)    to EXP-Category.
           move      WS-DE-Pay-Method (WS-Sub1)  to EXP-Pay-Method.
           write      FN-Expense-Record.
      *
       aa040-Write-Demo-Budget.
      *
           open      output Budget-File.
      *
           perform   bb050-Write-One-Budget
                    varying WS-Sub2 from 1 by 1
                    until   WS-Sub2 > 8.
      *
           close     Budget-File.
           go        to zz090-Exit.
      *
       bb050-Write-One-Budget.
      *
           move      spaces                       to FN-Budget-Record.
           move      WS-DB-Category (WS-Sub2)    to BUD-Category.
           move      WS-DB-Limit (WS-Sub2)        to BUD-Monthly-Limit.
           move      zero                         to BUD-Current-Spent.
           move      WS-DB-Limit (WS-Sub2)        to BUD-Remaining.
           write      FN-Budget-Record.
      *
       zz090-Exit.
           goback.
      *
