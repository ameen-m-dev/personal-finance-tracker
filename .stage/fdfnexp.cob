      *****************************************************
      *                                                   *
      *  Record Definition For Expense Master File         *
      *     One line per transaction - no header line.     *
      *     Record size 100 bytes, padded for growth.       *
      *****************************************************
      * 05/02/26 pjh - Created.
      * 09/02/26 pjh - Sign made trailing separate on amount
      *                so the flat file stays human readable.
      *
       FD  Expense-File
           label records are standard
           record contains 100 characters
           data record is FN-Expense-Record.
      *
       01  FN-Expense-Record.
           03  EXP-Date              pic x(10).     *> yyyy-mm-dd
           03  EXP-Desc               pic x(30).     *> free text
           03  EXP-Amount              pic s9(7)v99
                                      sign is trailing separate.
           03  EXP-Category            pic x(20).     *> blank = uncategorized
           03  EXP-Pay-Method          pic x(15).     *> dflt Unknown
           03  filler                  pic x(15).
      *
